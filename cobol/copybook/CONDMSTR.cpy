000100******************************************************************
000200* COPYBOOK CONDMSTR                                             *
000300* CONDITION MASTER RECORD  -  MEDICINO KNOWLEDGE BASE            *
000400* ONE ENTRY PER KNOWN MEDICAL CONDITION.  COND-SYMPTOMS HOLDS   *
000500* THE COMMA-SEPARATED SYMPTOM PHRASE LIST USED BY THE DIAGNOSIS *
000600* SCORING ENGINE (SEE DIAGRUN/SCOREALC).  MASTER IS CARRIED IN  *
000700* COND-NAME ASCENDING SEQUENCE - COND-ID IS THE UNIQUE SURROGATE*
000800* KEY ASSIGNED AT LOAD TIME BY KBLOAD.                          *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   032403  RD  INITIAL VERSION - LOAD FROM SEED FILE (WO-4471) *
001200*   091504  RD  ADDED COND-CATEGORY GROUPING FIELD (WO-4602)    *
001300*   051207  KT  WIDENED COND-PRECAUTIONS TO X(100) (WO-4899)    *
001400******************************************************************
001500 01  CONDITION-MASTER-REC.
001600     05  COND-ID                     PIC 9(05).
001700     05  COND-NAME                   PIC X(30).
001800     05  COND-SYMPTOMS                PIC X(200).
001900****** ALTERNATE TABLE VIEW OF THE SYMPTOM LIST - USED WHEN THE
002000****** SCORING ENGINE NEEDS DIRECT TOKEN-SLOT ACCESS INSTEAD OF
002100****** RE-UNSTRINGING THE COMMA STRING EVERY PASS
002200     05  COND-SYMPTOMS-TBL REDEFINES COND-SYMPTOMS.
002300         10  COND-SYMPTOM-TOK        PIC X(10) OCCURS 20 TIMES.
002400     05  COND-AYURVEDIC              PIC X(100).
002500     05  COND-MEDICINE               PIC X(100).
002600     05  COND-SEVERITY               PIC X(10).
002700         88  COND-SEV-MILD           VALUE 'mild'.
002800         88  COND-SEV-MODERATE       VALUE 'moderate'.
002900         88  COND-SEV-SEVERE         VALUE 'severe'.
003000         88  COND-SEV-UNKNOWN        VALUE 'unknown'.
003100         88  COND-SEV-VALID          VALUES 'mild', 'moderate',
003200                                      'severe', 'unknown'.
003300     05  COND-DESCRIPTION            PIC X(100).
003400     05  COND-PRECAUTIONS            PIC X(100).
003500     05  COND-CATEGORY               PIC X(20).
003600     05  COND-ACTIVE-FLAG            PIC X(01).
003700         88  COND-ACTIVE             VALUE 'Y'.
003800         88  COND-INACTIVE           VALUE 'N'.
003900     05  FILLER                      PIC X(04) VALUE SPACES.
