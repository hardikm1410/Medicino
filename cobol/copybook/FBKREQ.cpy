000100******************************************************************
000200* COPYBOOK FBKREQ                                               *
000300* DIAGNOSIS FEEDBACK REQUEST RECORD  -  INPUT TO HISTFEED.      *
000400* ONE RECORD PER FEEDBACK UPDATE.  BOTH FBK-HIS-ID AND           *
000500* FBK-USER-ID MUST MATCH THE SAME DIAGNOSIS-HISTORY RECORD -    *
000600* THIS IS THE OWNERSHIP CHECK THAT KEEPS ONE USER FROM RATING   *
000700* ANOTHER USER'S DIAGNOSIS.                                     *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   030612  KT  INITIAL VERSION (WO-5288)                       *
001100******************************************************************
001200 01  FEEDBACK-REQUEST-REC.
001300     05  FBK-HIS-ID                  PIC 9(07).
001400     05  FBK-USER-ID                 PIC 9(05).
001500     05  FBK-FEEDBACK-TEXT           PIC X(60).
001600     05  FBK-ACCURATE-FLAG           PIC X(01).
001700     05  FILLER                      PIC X(07) VALUE SPACES.
