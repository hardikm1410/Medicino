000100******************************************************************
000200* COPYBOOK MEDIMSTR                                             *
000300* MEDICINE MASTER RECORD  -  MEDICINO KNOWLEDGE BASE             *
000400* ONE ENTRY PER CATALOGUED MEDICINE.  MED-PRICE IS THE UNIT     *
000500* PRICE, ZONED DECIMAL, 2 DECIMALS - NO PACKED MONEY IN THIS    *
000600* SHOP.  MASTER IS CARRIED IN MED-NAME ASCENDING SEQUENCE -     *
000700* MED-ID IS THE UNIQUE SURROGATE KEY ASSIGNED AT LOAD TIME.     *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   032403  RD  INITIAL VERSION - LOAD FROM SEED FILE (WO-4471) *
001100*   062206  KT  ADDED MED-CONTRA CONTRAINDICATIONS FIELD        *
001200*   051207  KT  ADDED MED-ACTIVE-FLAG FOR SOFT-DELETE (WO-4899) *
001300******************************************************************
001400 01  MEDICINE-MASTER-REC.
001500     05  MED-ID                      PIC 9(05).
001600     05  MED-NAME                    PIC X(30).
001700     05  MED-DESCRIPTION             PIC X(80).
001800     05  MED-DOSAGE                  PIC X(50).
001900     05  MED-SIDE-EFFECTS            PIC X(80).
002000     05  MED-CONTRA                  PIC X(80).
002100     05  MED-PRICE                   PIC S9(5)V99.
002200****** ALTERNATE WHOLE-DOLLARS/CENTS VIEW FOR REPORT EDITING
002300     05  MED-PRICE-PARTS REDEFINES MED-PRICE.
002400         10  MED-PRICE-WHOLE         PIC S9(5).
002500         10  MED-PRICE-CENTS         PIC 99.
002600     05  MED-CATEGORY                PIC X(20).
002700     05  MED-ACTIVE-FLAG             PIC X(01).
002800         88  MED-ACTIVE              VALUE 'Y'.
002900         88  MED-INACTIVE            VALUE 'N'.
003000     05  FILLER                      PIC X(05) VALUE SPACES.
