000100******************************************************************
000200* COPYBOOK DIAGREQ                                              *
000300* DIAGNOSIS REQUEST RECORD  -  INPUT TO DIAGRUN                 *
000400* ONE RECORD PER SYMPTOM-CHECK REQUEST.  REQ-SYMPTOMS IS FREE   *
000500* TEXT, COMMA SEPARATED, EXACTLY AS TYPED BY THE REQUESTING     *
000600* USER - DIAGRUN DOES ALL TOKENISING/SANITISING ON THE WAY IN.  *
000700*                                                                *
000800* MAINTENANCE                                                   *
000900*   112009  RD  INITIAL VERSION (WO-5140)                       *
001000******************************************************************
001100 01  DIAGNOSIS-REQUEST-REC.
001200     05  REQ-USER-ID                 PIC 9(05).
001300     05  REQ-SYMPTOMS                PIC X(200).
001400     05  FILLER                      PIC X(05) VALUE SPACES.
