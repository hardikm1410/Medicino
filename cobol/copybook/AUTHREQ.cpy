000100******************************************************************
000200* COPYBOOK AUTHREQ                                              *
000300* AUTHENTICATION REQUEST RECORD  -  INPUT TO USRAUTH            *
000400* ONE RECORD PER LOGIN ATTEMPT.  AUT-USERNAME ARRIVES AS TYPED  *
000500* AND IS LOWER-CASED BY USRAUTH BEFORE THE MASTER LOOKUP, THE   *
000600* SAME AS AT REGISTRATION TIME.  AUT-CREDENTIAL-TOKEN IS        *
000700* COMPARED TO USR-PASSWORD-HASH AS AN OPAQUE VALUE - USRAUTH    *
000800* DOES NOT KNOW OR CARE HOW THE TOKEN WAS PRODUCED.             *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   091513  KT  INITIAL VERSION (WO-5306)                       *
001200******************************************************************
001300 01  AUTHENTICATION-REQUEST-REC.
001400     05  AUT-USERNAME                PIC X(20).
001500     05  AUT-CREDENTIAL-TOKEN        PIC X(40).
001600     05  FILLER                      PIC X(40) VALUE SPACES.
