000100******************************************************************
000200* COPYBOOK SEEDMEDS                                             *
000300* MEDICINE SEED RECORD  -  INPUT TO KBLOAD.  ONE ENTRY PER      *
000400* MEDICINE IN THE KNOWLEDGE-BASE SEED FILE SUPPLIED BY THE      *
000500* MEDICAL REFERENCE TEAM.  KBLOAD ASSIGNS THE SURROGATE         *
000600* MED-ID AND THE ACTIVE FLAG WHEN THE MASTER RECORD IS BUILT -  *
000700* NEITHER FIELD ARRIVES ON THE SEED FILE.                       *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   112009  RD  INITIAL VERSION (WO-5140)                       *
001100******************************************************************
001200 01  SEED-MEDICINE-REC.
001300     05  SEEDM-NAME                  PIC X(30).
001400     05  SEEDM-DESCRIPTION           PIC X(80).
001500     05  SEEDM-DOSAGE                PIC X(50).
001600     05  SEEDM-SIDE-EFFECTS          PIC X(80).
001700     05  SEEDM-CONTRA                PIC X(80).
001800     05  SEEDM-PRICE                 PIC S9(05)V99.
001900     05  SEEDM-CATEGORY              PIC X(20).
002000     05  FILLER                      PIC X(05) VALUE SPACES.
