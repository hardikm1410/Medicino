000100******************************************************************
000200* COPYBOOK HISTPARM                                             *
000300* RUN-PARAMETER CARD FOR HISTLIST.  ONE CARD PER RUN, NAMING    *
000400* THE USER WHOSE DIAGNOSIS HISTORY IS TO BE LISTED.             *
000500*                                                                *
000600* MAINTENANCE                                                   *
000700*   030612  KT  INITIAL VERSION (WO-5288)                       *
000800******************************************************************
000900 01  HISTORY-PARM-REC.
001000     05  PARM-USER-ID                PIC 9(05).
001100     05  FILLER                      PIC X(75) VALUE SPACES.
