000100******************************************************************
000200* COPYBOOK PROFREQ                                              *
000300* PROFILE MAINTENANCE REQUEST RECORD  -  INPUT TO USRMAINT      *
000400* ONE RECORD PER PROFILE-CHANGE REQUEST.  ONLY THE RESTRICTED   *
000500* FIELD SET MAY BE MAINTAINED - FIRST NAME, LAST NAME, PHONE,   *
000600* GENDER AND DATE OF BIRTH.  A BLANK VALUE ON ANY OF THESE      *
000700* FIELDS MEANS THE REQUESTER DID NOT SUPPLY A NEW VALUE AND     *
000800* THE MASTER FIELD IS LEFT UNTOUCHED - IT IS NOT BLANKED OUT.   *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   091513  KT  INITIAL VERSION (WO-5303)                       *
001200******************************************************************
001300 01  PROFILE-REQUEST-REC.
001400     05  PRF-USR-ID                  PIC 9(05).
001500     05  PRF-FIRST-NAME              PIC X(20).
001600     05  PRF-LAST-NAME               PIC X(20).
001700     05  PRF-PHONE                   PIC X(15).
001800     05  PRF-GENDER                  PIC X(10).
001900     05  PRF-DOB                     PIC X(08).
002000     05  FILLER                      PIC X(72) VALUE SPACES.
