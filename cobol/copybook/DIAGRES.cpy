000100******************************************************************
000200* COPYBOOK DIAGRES                                              *
000300* DIAGNOSIS RESULT WORK AREA  -  IN-STORAGE ONLY, BUILT FRESH   *
000400* FOR EVERY DIAGNOSIS-REQUEST-REC BY DIAGRUN'S SCORING LOGIC    *
000500* AND HANDED DOWNSTREAM TO THE HISTORY-WRITE AND REPORT-LINE    *
000600* PARAGRAPHS.  NOT A FILE RECORD - CARRIED IN WORKING-STORAGE.  *
000700*                                                                *
000800* MAINTENANCE                                                   *
000900*   112009  RD  INITIAL VERSION (WO-5140)                       *
001000******************************************************************
001100 01  DIAGNOSIS-RESULT-WORK.
001200     05  RES-DISEASE                 PIC X(40).
001300     05  RES-AYURVEDIC               PIC X(100).
001400     05  RES-MEDICINE                PIC X(100).
001500     05  RES-CONFIDENCE              PIC 9(03).
001600     05  RES-SEVERITY                PIC X(10).
001700     05  RES-MATCH-COUNT             PIC 9(03) COMP.
001800     05  FILLER                      PIC X(05) VALUE SPACES.
