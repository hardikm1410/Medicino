000100******************************************************************
000200* COPYBOOK DIAGHIST                                             *
000300* DIAGNOSIS HISTORY RECORD  -  OUTPUT LOG OF DIAGRUN, MAINTAINED*
000400* BY HISTFEED, READ BY HISTLIST.  HIS-ID IS AN EVER-ASCENDING   *
000500* SEQUENCE NUMBER ASSIGNED BY DIAGRUN WHEN THE RECORD IS FIRST  *
000600* WRITTEN.  HIS-CONFIDENCE IS STORED AS A FRACTION (PERCENTAGE  *
000700* DIVIDED BY 100) - NOT THE DISPLAYED INTEGER PERCENT.          *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   112009  RD  INITIAL VERSION (WO-5140)                       *
001100*   030612  KT  ADDED HIS-FEEDBACK / HIS-ACCURATE-FLAG (WO-5288)*
001200******************************************************************
001300 01  DIAGNOSIS-HISTORY-REC.
001400     05  HIS-ID                      PIC 9(07).
001500     05  HIS-USER-ID                 PIC 9(05).
001600     05  HIS-SYMPTOMS                PIC X(200).
001700     05  HIS-CONDITION               PIC X(40).
001800     05  HIS-AYURVEDIC               PIC X(100).
001900     05  HIS-MEDICINE                PIC X(100).
002000     05  HIS-CONFIDENCE              PIC 9(03)V999.
002100****** ALTERNATE WHOLE-PERCENT/FRACTION VIEW - USED WHEN THE
002200****** LISTING REPORT NEEDS ONLY THE INTEGER PERCENT PART
002300     05  HIS-CONFIDENCE-PARTS REDEFINES HIS-CONFIDENCE.
002400         10  HIS-CONF-PCT-PART       PIC 9(03).
002500         10  HIS-CONF-FRAC-PART      PIC 999.
002600     05  HIS-SEVERITY                PIC X(10).
002700     05  HIS-FEEDBACK                PIC X(60).
002800     05  HIS-ACCURATE-FLAG           PIC X(01).
002900         88  HIS-ACCURATE            VALUE 'Y'.
003000         88  HIS-INACCURATE          VALUE 'N'.
003100         88  HIS-NOT-RATED           VALUE ' '.
003200     05  FILLER                      PIC X(06) VALUE SPACES.
