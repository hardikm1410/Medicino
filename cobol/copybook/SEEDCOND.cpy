000100******************************************************************
000200* COPYBOOK SEEDCOND                                             *
000300* CONDITION SEED RECORD  -  INPUT TO KBLOAD.  ONE ENTRY PER     *
000400* CONDITION IN THE KNOWLEDGE-BASE SEED FILE SUPPLIED BY THE     *
000500* MEDICAL REFERENCE TEAM.  KBLOAD ASSIGNS THE SURROGATE         *
000600* COND-ID AND THE ACTIVE FLAG WHEN THE MASTER RECORD IS BUILT - *
000700* NEITHER FIELD ARRIVES ON THE SEED FILE.                       *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   112009  RD  INITIAL VERSION (WO-5140)                       *
001100******************************************************************
001200 01  SEED-CONDITION-REC.
001300     05  SEEDC-NAME                  PIC X(30).
001400     05  SEEDC-SYMPTOMS              PIC X(200).
001500     05  SEEDC-AYURVEDIC             PIC X(100).
001600     05  SEEDC-MEDICINE              PIC X(100).
001700     05  SEEDC-SEVERITY              PIC X(10).
001800     05  SEEDC-DESCRIPTION           PIC X(100).
001900     05  SEEDC-PRECAUTIONS           PIC X(100).
002000     05  SEEDC-CATEGORY              PIC X(20).
002100     05  FILLER                      PIC X(05) VALUE SPACES.
