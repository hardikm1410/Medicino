000100******************************************************************
000200* COPYBOOK USERMSTR                                             *
000300* USER MASTER RECORD  -  MEDICINO REGISTERED USER FILE          *
000400* USR-USERNAME AND USR-EMAIL ARE STORED LOWER-CASE AND MUST BE  *
000500* UNIQUE - UNIQUENESS IS ENFORCED BY USRREG AT REGISTRATION     *
000600* TIME, NOT BY THIS COPYBOOK.  USR-PASSWORD-HASH IS AN OPAQUE   *
000700* CREDENTIAL TOKEN - NO CLEARTEXT PASSWORD IS EVER STORED.      *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   102508  RD  INITIAL VERSION (WO-5033)                       *
001100*   041711  KT  ADDED USR-PHONE / USR-GENDER OPTIONAL FIELDS    *
001200*   091513  KT  ADDED USR-DOB - USRMAINT NOW MAINTAINS DATE OF  *
001300*                BIRTH AS PART OF THE RESTRICTED PROFILE FIELD  *
001400*                SET (WO-5303)                                  *
001500******************************************************************
001600 01  USER-MASTER-REC.
001700     05  USR-ID                      PIC 9(05).
001800     05  USR-USERNAME                PIC X(20).
001900     05  USR-EMAIL                   PIC X(40).
002000     05  USR-PASSWORD-HASH           PIC X(40).
002100     05  USR-FIRST-NAME              PIC X(20).
002200     05  USR-LAST-NAME               PIC X(20).
002300     05  USR-PHONE                   PIC X(15).
002400****** ALTERNATE AREA-CODE/LOCAL-NUMBER VIEW - USED BY THE
002500****** SCREEN-PRINT ROUTINES WHEN A PHONE IS ON FILE
002600     05  USR-PHONE-PARTS REDEFINES USR-PHONE.
002700         10  USR-PHONE-AREA          PIC X(03).
002800         10  USR-PHONE-LOCAL         PIC X(12).
002900     05  USR-GENDER                  PIC X(10).
003000     05  USR-DOB                     PIC X(08).
003100****** CCYYMMDD VIEW OF THE DATE OF BIRTH - USED BY THE PROFILE
003200****** MAINTENANCE EDITS WHEN A NEW DOB IS POSTED
003300     05  USR-DOB-PARTS REDEFINES USR-DOB.
003400         10  USR-DOB-CCYY            PIC 9(04).
003500         10  USR-DOB-MM              PIC 9(02).
003600         10  USR-DOB-DD              PIC 9(02).
003700     05  USR-ACTIVE-FLAG             PIC X(01).
003800         88  USR-ACTIVE              VALUE 'Y'.
003900         88  USR-INACTIVE            VALUE 'N'.
004000     05  FILLER                      PIC X(01) VALUE SPACES.
