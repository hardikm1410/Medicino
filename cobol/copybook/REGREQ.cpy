000100******************************************************************
000200* COPYBOOK REGREQ                                               *
000300* REGISTRATION REQUEST RECORD  -  INPUT TO USRREG               *
000400* ONE RECORD PER NEW-USER SIGN-UP REQUEST.  ALL FIELDS ARRIVE   *
000500* AS TYPED - USRREG LOWER-CASES USERNAME/EMAIL ON ACCEPT.       *
000600*                                                                *
000700* MAINTENANCE                                                   *
000800*   102508  RD  INITIAL VERSION (WO-5033)                       *
000900******************************************************************
001000 01  REGISTRATION-REQUEST-REC.
001100     05  REG-USERNAME                PIC X(20).
001200     05  REG-EMAIL                   PIC X(40).
001300     05  REG-PASSWORD                PIC X(20).
001400     05  REG-CONFIRM-PASSWORD        PIC X(20).
001500     05  REG-FIRST-NAME              PIC X(20).
001600     05  REG-LAST-NAME               PIC X(20).
001700     05  FILLER                      PIC X(10) VALUE SPACES.
