000100******************************************************************
000200* COPYBOOK ABENDREC                                             *
000300* STANDARD SYSOUT DIAGNOSTIC DUMP LINE - WRITTEN JUST BEFORE A  *
000400* PROGRAM FORCES A 0C7 VIA DIVIDE-BY-ZERO SO THE ABEND REASON   *
000500* SHOWS UP IN THE JOB'S SYSOUT AHEAD OF THE SYSTEM COMPLETION   *
000600* DUMP.  EVERY BATCH PROGRAM IN THIS SUITE COPIES THIS.         *
000700*                                                                *
000800* MAINTENANCE                                                   *
000900*   ORIGINAL - INSTALLATION STANDARD COPYBOOK                   *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                   PIC X(20).
001300     05  ABEND-REASON                PIC X(60).
001400     05  EXPECTED-VAL                PIC X(10).
001500     05  ACTUAL-VAL                  PIC X(10).
001600     05  FILLER                      PIC X(30) VALUE SPACES.
