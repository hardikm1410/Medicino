000100******************************************************************
000200* COPYBOOK CONDSPARM                                            *
000300* RUN-PARAMETER CARD FOR CONDSRCH.  ONE CARD PER RUN.  CSP-MODE *
000400* SELECTS WHICH OF THE FOUR CONDITION SEARCH OPERATIONS THE RUN *
000500* PERFORMS - A BLANK MODE ON AN OLDER CARD DEFAULTS TO THE      *
000600* LIST OPERATION SO EXISTING JOB STREAMS ARE NOT DISTURBED.     *
000700* THE KEYWORD IS MATCHED CASE-INSENSITIVE AS A SUBSTRING        *
000800* AGAINST THE CONDITION NAME, THE SYMPTOM LIST, AND THE         *
000900* DESCRIPTION - A HIT ON ANY ONE OF THE THREE FIELDS QUALIFIES  *
001000* THE RECORD.  A BLANK KEYWORD ON A LIST CARD MATCHES EVERY     *
001100* CONDITION ON FILE.                                            *
001200*                                                                *
001300* MAINTENANCE                                                   *
001400*   020590  RD  INITIAL VERSION (WO-4587)                       *
001500*   091513  KT  ADDED CSP-MODE AND CSP-LOOKUP-ID - CONDSRCH NOW *
001600*                ALSO SUPPORTS ID LOOKUP, NAME LOOKUP AND       *
001700*                CATEGORY ENUMERATION IN ADDITION TO THE        *
001800*                ORIGINAL OR-KEYWORD FILTER-AND-LIST OPERATION  *
001900*                (WO-5305)                                      *
002000******************************************************************
002100 01  CONDITION-SEARCH-PARM-REC.
002200     05  CSP-MODE                    PIC X(01).
002300         88  CSP-MODE-LIST           VALUE 'L'.
002400         88  CSP-MODE-ID             VALUE 'I'.
002500         88  CSP-MODE-NAME           VALUE 'N'.
002600         88  CSP-MODE-CATEGORIES     VALUE 'C'.
002700     05  CSP-KEYWORD                 PIC X(40).
002800****** SEARCH KEY FOR MODE 'I' - THE EXACT CONDITION ID TO FIND.
002900****** CSP-KEYWORD DOUBLES AS THE SEARCH TEXT FOR MODE 'N'.
003000     05  CSP-LOOKUP-ID               PIC 9(05).
003100     05  FILLER                      PIC X(34) VALUE SPACES.
