000100******************************************************************
000200* COPYBOOK MEDSPARM                                             *
000300* RUN-PARAMETER CARD FOR MEDSRCH.  ONE CARD PER RUN.  MSP-MODE  *
000400* SELECTS WHICH OF THE FOUR MEDICINE SEARCH OPERATIONS THE RUN  *
000500* PERFORMS - A BLANK MODE ON AN OLDER CARD DEFAULTS TO THE      *
000600* LIST OPERATION SO EXISTING JOB STREAMS ARE NOT DISTURBED.     *
000700* EITHER FILTER MAY BE LEFT BLANK ON A LIST CARD - A BLANK      *
000800* FILTER MATCHES EVERY MEDICINE ON FILE.  ALL TEXT MATCHING IS  *
000900* CASE-INSENSITIVE AS A SUBSTRING ANYWHERE IN THE TARGET FIELD, *
001000* NOT JUST AN EXACT MATCH.                                      *
001100*                                                                *
001200* MAINTENANCE                                                   *
001300*   020590  RD  INITIAL VERSION (WO-4587)                       *
001400*   091513  KT  ADDED MSP-MODE AND MSP-LOOKUP-ID - MEDSRCH NOW  *
001500*                ALSO SUPPORTS ID LOOKUP, NAME LOOKUP AND       *
001600*                CATEGORY ENUMERATION IN ADDITION TO THE        *
001700*                ORIGINAL FILTER-AND-LIST OPERATION (WO-5304)   *
001800******************************************************************
001900 01  MEDICINE-SEARCH-PARM-REC.
002000     05  MSP-MODE                    PIC X(01).
002100         88  MSP-MODE-LIST           VALUE 'L'.
002200         88  MSP-MODE-ID             VALUE 'I'.
002300         88  MSP-MODE-NAME           VALUE 'N'.
002400         88  MSP-MODE-CATEGORIES     VALUE 'C'.
002500     05  MSP-NAME-FILTER             PIC X(30).
002600     05  MSP-CATEGORY-FILTER         PIC X(20).
002700****** SEARCH KEY FOR MODE 'I' - THE EXACT MEDICINE ID TO FIND.
002800****** MSP-NAME-FILTER DOUBLES AS THE SEARCH TEXT FOR MODE 'N'.
002900     05  MSP-LOOKUP-ID               PIC 9(05).
003000     05  FILLER                      PIC X(24) VALUE SPACES.
