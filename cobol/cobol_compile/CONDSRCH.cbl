000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CONDSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/05/90.
000700 DATE-COMPILED. 02/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CONDITION MASTER LOOKUP AND SEARCH RUN.  CSP-MODE ON
001400*          THE PARAMETER CARD SELECTS ONE OF FOUR OPERATIONS -
001500*          LIST ACTIVE CONDITIONS WHOSE NAME, SYMPTOM LIST OR
001600*          DESCRIPTION CONTAIN THE KEYWORD (A HIT ON ANY ONE OF
001700*          THE THREE QUALIFIES THE RECORD), LOOK UP ONE CONDITION
001800*          BY ITS EXACT ID, LOOK UP THE FIRST CONDITION WHOSE NAME
001900*          CONTAINS THE SEARCH TEXT, OR LIST THE DISTINCT
002000*          CATEGORIES CARRIED BY ACTIVE CONDITIONS.  ALL TEXT
002100*          MATCHING IS CASE-INSENSITIVE AND LOOKS FOR THE TEXT
002200*          ANYWHERE IN THE FIELD, NOT JUST AT THE FRONT.
002300*
002400*          CHANGE LOG
002500*          ----------
002600*   020590  JS  INITIAL VERSION (WO-4587)
002700*   031599  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002800*                NO CHANGES REQUIRED
002900*   091803  JS  KEYWORD NOW ALSO CHECKED AGAINST THE
003000*                DESCRIPTION FIELD - ORIGINALLY NAME AND
003100*                SYMPTOMS ONLY (WO-4655)
003200*   091513  KT  ADDED CSP-MODE DISPATCH AND THE ID-LOOKUP,
003300*                NAME-LOOKUP AND CATEGORY-LIST OPERATIONS -
003400*                PREVIOUSLY THIS PROGRAM COULD ONLY LIST, WITH
003500*                NO WAY TO PULL A SINGLE CONDITION OR SEE WHAT
003600*                CATEGORIES WERE ON FILE (WO-5305)
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS CONDSRCH-OPTION-ON
004600            OFF STATUS IS CONDSRCH-OPTION-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONDITION-SEARCH-PARM-FILE ASSIGN TO UT-S-CONDSPR
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-CONDSPR-STATUS.
005400     SELECT CONDITION-MASTER-FILE ASSIGN TO UT-S-CONDMST
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-CONDMST-STATUS.
005800     SELECT CONDITION-SEARCH-REPORT ASSIGN TO UT-S-CONDSRP
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-CONDSRP-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CONDITION-SEARCH-PARM-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 01  CONDITION-SEARCH-PARM-REC-FD     PIC X(80).
006900
007000 FD  CONDITION-MASTER-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300     COPY CONDMSTR.
007400
007500 FD  CONDITION-SEARCH-REPORT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  CONDITION-SEARCH-LINE            PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100 01  WS-FILE-STATUSES.
008200     05  WS-CONDSPR-STATUS           PIC X(02) VALUE SPACES.
008300         88  WS-CONDSPR-OK           VALUE '00'.
008400     05  WS-CONDMST-STATUS           PIC X(02) VALUE SPACES.
008500         88  WS-CONDMST-OK           VALUE '00'.
008600         88  WS-CONDMST-EOF          VALUE '10'.
008700     05  WS-CONDSRP-STATUS           PIC X(02) VALUE SPACES.
008800         88  WS-CONDSRP-OK           VALUE '00'.
008900
009000 01  WS-SWITCHES.
009100     05  WS-CONDMST-EOF-SW           PIC X(01) VALUE 'N'.
009200         88  WS-CONDMST-DONE         VALUE 'Y'.
009300     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009400         88  WS-FOUND-YES            VALUE 'Y'.
009500         88  WS-FOUND-NO             VALUE 'N'.
009600
009700     COPY CONDSPARM.
009800
009900****** LOWER-CASED COPY OF THE PARAMETER KEYWORD, BUILT ONCE AT
010000****** INITIALIZATION.  ALSO CARRIES THE SEARCH TEXT FOR MODE 'N'.
010100 01  WS-LOWER-KEYWORD                PIC X(40) VALUE SPACES.
010200
010300****** GENERIC PAIR OF WORK FIELDS USED BY 9500-FIND-LENGTH -
010400****** ONE CALLER STORES THE TEXT TO BE MEASURED HERE, THE
010500****** PARAGRAPH LEAVES THE ANSWER IN WS-GENLEN-RESULT
010600 01  WS-GENLEN-WORK.
010700     05  WS-GENLEN-TEXT              PIC X(200).
010800     05  WS-GENLEN-TEXT-TBL REDEFINES WS-GENLEN-TEXT
010900                                     PIC X(01) OCCURS 200 TIMES.
011000     05  WS-GENLEN-SCAN-POS          PIC 9(03) COMP.
011100 01  WS-GENLEN-RESULT                PIC 9(03) COMP VALUE ZERO.
011200
011300****** GENERIC HAYSTACK/NEEDLE PAIR USED BY 9600-CHECK-CONTAINS
011400 01  WS-CONTAINS-WORK.
011500     05  WS-HAYSTACK-TEXT            PIC X(200).
011600     05  WS-HAYSTACK-LEN             PIC 9(03) COMP.
011700     05  WS-NEEDLE-TEXT              PIC X(200).
011800     05  WS-NEEDLE-LEN                PIC 9(03) COMP.
011900     05  WS-CONTAINS-START-POS       PIC 9(03) COMP.
012000 01  WS-CONTAINS-FLAG                PIC X(01) VALUE 'N'.
012100     88  WS-CONTAINS-YES             VALUE 'Y'.
012200     88  WS-CONTAINS-NO              VALUE 'N'.
012300
012400 01  WS-CMP-NAME                     PIC X(30).
012500 01  WS-CMP-SYMPTOMS                 PIC X(200).
012600 01  WS-CMP-DESCRIPTION              PIC X(100).
012700
012800****** DISTINCT-CATEGORY TABLE BUILT BY MODE 'C' - CATEGORIES
012900****** ARE KEPT IN THE ORDER FIRST ENCOUNTERED ON THE MASTER
013000 01  WS-CATEGORY-TABLE.
013100     05  WT-CATEGORY-ENTRY OCCURS 50 TIMES INDEXED BY WT-CATEGORY-IDX
013200                                           PIC X(20).
013300 01  WS-CATEGORY-COUNT               PIC 9(03) COMP VALUE ZERO.
013400
013500 01  WS-COUNTERS.
013600     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
013700     05  WS-MATCH-COUNT              PIC 9(05) COMP VALUE ZERO.
013800
013900****** RAW DUMP VIEW OF THE COUNTERS - USED WHEN THE ABEND
014000****** ROUTINE NEEDS TO SNAPSHOT WHERE THE RUN STOPPED
014100 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS PIC X(08).
014200
014300 01  WS-REPORT-LINES.
014400     05  WS-HDR-LINE-1.
014500         10  FILLER                  PIC X(40) VALUE SPACES.
014600         10  FILLER                  PIC X(52) VALUE
014700             'MEDICINO  -  CONDITION SEARCH RESULTS'.
014800         10  FILLER                  PIC X(40) VALUE SPACES.
014900     05  WS-HDR-LINE-2.
015000         10  FILLER                  PIC X(05) VALUE SPACES.
015100         10  FILLER                  PIC X(07) VALUE 'COND ID'.
015200         10  FILLER                  PIC X(04) VALUE SPACES.
015300         10  FILLER                  PIC X(30) VALUE 'NAME'.
015400         10  FILLER                  PIC X(10) VALUE 'SEVERITY'.
015500         10  FILLER                  PIC X(20) VALUE 'CATEGORY'.
015600         10  FILLER                  PIC X(61) VALUE SPACES.
015700     05  WS-DETAIL-LINE.
015800         10  FILLER                  PIC X(05) VALUE SPACES.
015900         10  WS-DL-COND-ID           PIC ZZZZ9.
016000         10  FILLER                  PIC X(06) VALUE SPACES.
016100         10  WS-DL-COND-NAME         PIC X(30).
016200         10  WS-DL-COND-SEVERITY     PIC X(10).
016300         10  WS-DL-COND-CATEGORY     PIC X(20).
016400         10  FILLER                  PIC X(56) VALUE SPACES.
016500     05  WS-NOMATCH-LINE.
016600         10  FILLER                  PIC X(05) VALUE SPACES.
016700         10  FILLER                  PIC X(46) VALUE
016800             'NO CONDITIONS MATCH THE REQUESTED KEYWORD'.
016900         10  FILLER                  PIC X(81) VALUE SPACES.
017000     05  WS-NOTFOUND-LINE.
017100         10  FILLER                  PIC X(05) VALUE SPACES.
017200         10  FILLER                  PIC X(20) VALUE
017300             'CONDITION NOT FOUND'.
017400         10  FILLER                  PIC X(107) VALUE SPACES.
017500     05  WS-CATEGORY-LINE.
017600         10  FILLER                  PIC X(05) VALUE SPACES.
017700         10  WS-CL-CATEGORY          PIC X(20).
017800         10  FILLER                  PIC X(107) VALUE SPACES.
017900     05  WS-NOCATEGORY-LINE.
018000         10  FILLER                  PIC X(05) VALUE SPACES.
018100         10  FILLER                  PIC X(30) VALUE
018200             'NO CATEGORIES ON FILE'.
018300         10  FILLER                  PIC X(97) VALUE SPACES.
018400     05  WS-TOTALS-LINE.
018500         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
018600         10  WS-TL-COUNT             PIC ZZ,ZZ9.
018700         10  FILLER                  PIC X(92) VALUE SPACES.
018800
018900 01  ABEND-REC.
019000     05  PARA-NAME                   PIC X(20).
019100     05  ABEND-REASON                PIC X(60).
019200     05  EXPECTED-VAL                PIC X(10).
019300     05  ACTUAL-VAL                  PIC X(10).
019400     05  FILLER                      PIC X(30) VALUE SPACES.
019500 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
019600 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
019700
019800 PROCEDURE DIVISION.
019900 0000-MAINLINE.
020000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020100     EVALUATE TRUE
020200         WHEN CSP-MODE-ID
020300             PERFORM 3000-LOOKUP-BY-ID THRU 3000-EXIT
020400         WHEN CSP-MODE-NAME
020500             PERFORM 4000-LOOKUP-BY-NAME THRU 4000-EXIT
020600         WHEN CSP-MODE-CATEGORIES
020700             PERFORM 5000-LIST-CATEGORIES THRU 5000-EXIT
020800         WHEN OTHER
020900             PERFORM 2000-READ-MASTER THRU 2000-EXIT
021000                 UNTIL WS-CONDMST-DONE
021100             PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT
021200     END-EVALUATE.
021300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021400     STOP RUN.
021500
021600 1000-INITIALIZE.
021700     OPEN INPUT CONDITION-SEARCH-PARM-FILE
021800          INPUT CONDITION-MASTER-FILE
021900          OUTPUT CONDITION-SEARCH-REPORT.
022000     IF NOT WS-CONDSPR-OK OR NOT WS-CONDMST-OK
022100         MOVE '1000-INITIALIZE' TO PARA-NAME
022200         MOVE 'PARM OR MASTER FILE OPEN FAILED' TO ABEND-REASON
022300         PERFORM 9999-ABEND THRU 9999-EXIT.
022400
022500     READ CONDITION-SEARCH-PARM-FILE INTO
022600         CONDITION-SEARCH-PARM-REC
022700         AT END
022800             MOVE '1000-INITIALIZE' TO PARA-NAME
022900             MOVE 'NO PARAMETER CARD PRESENT' TO ABEND-REASON
023000             PERFORM 9999-ABEND THRU 9999-EXIT
023100     END-READ.
023200
023300****** A BLANK MODE MEANS THE CARD PREDATES WO-5305 - TREAT IT
023400****** AS THE ORIGINAL LIST-AND-FILTER OPERATION
023500     IF CSP-MODE = SPACE
023600         MOVE 'L' TO CSP-MODE.
023700
023800     MOVE CSP-KEYWORD TO WS-LOWER-KEYWORD.
023900     INSPECT WS-LOWER-KEYWORD CONVERTING
024000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024100         'abcdefghijklmnopqrstuvwxyz'.
024200
024300     WRITE CONDITION-SEARCH-LINE FROM WS-HDR-LINE-1
024400         AFTER ADVANCING TOP-OF-FORM.
024500     IF CSP-MODE-LIST
024600         WRITE CONDITION-SEARCH-LINE FROM WS-HDR-LINE-2
024700             AFTER ADVANCING 2 LINES.
024800 1000-EXIT.
024900     EXIT.
025000
025100 2000-READ-MASTER.
025200     READ CONDITION-MASTER-FILE
025300         AT END
025400             MOVE 'Y' TO WS-CONDMST-EOF-SW
025500         NOT AT END
025600             ADD 1 TO WS-READ-COUNT
025700             PERFORM 2100-CHECK-CONDITION THRU 2100-EXIT
025800     END-READ.
025900 2000-EXIT.
026000     EXIT.
026100
026200 2100-CHECK-CONDITION.
026300     IF COND-INACTIVE
026400         GO TO 2100-EXIT.
026500
026600     IF WS-LOWER-KEYWORD = SPACES
026700         GO TO 2100-RECORD-MATCH.
026800
026900     MOVE COND-NAME TO WS-CMP-NAME.
027000     INSPECT WS-CMP-NAME CONVERTING
027100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
027200         'abcdefghijklmnopqrstuvwxyz'.
027300     MOVE SPACES TO WS-HAYSTACK-TEXT.
027400     MOVE WS-CMP-NAME TO WS-HAYSTACK-TEXT (1 : 30).
027500     MOVE SPACES TO WS-NEEDLE-TEXT.
027600     MOVE WS-LOWER-KEYWORD TO WS-NEEDLE-TEXT (1 : 40).
027700     PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT.
027800     IF WS-CONTAINS-YES
027900         GO TO 2100-RECORD-MATCH.
028000
028100     MOVE COND-SYMPTOMS TO WS-CMP-SYMPTOMS.
028200     INSPECT WS-CMP-SYMPTOMS CONVERTING
028300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
028400         'abcdefghijklmnopqrstuvwxyz'.
028500     MOVE WS-CMP-SYMPTOMS TO WS-HAYSTACK-TEXT.
028600     PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT.
028700     IF WS-CONTAINS-YES
028800         GO TO 2100-RECORD-MATCH.
028900
029000     MOVE COND-DESCRIPTION TO WS-CMP-DESCRIPTION.
029100     INSPECT WS-CMP-DESCRIPTION CONVERTING
029200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
029300         'abcdefghijklmnopqrstuvwxyz'.
029400     MOVE SPACES TO WS-HAYSTACK-TEXT.
029500     MOVE WS-CMP-DESCRIPTION TO WS-HAYSTACK-TEXT (1 : 100).
029600     PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT.
029700     IF WS-CONTAINS-NO
029800         GO TO 2100-EXIT.
029900
030000 2100-RECORD-MATCH.
030100     ADD 1 TO WS-MATCH-COUNT.
030200     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
030300 2100-EXIT.
030400     EXIT.
030500
030600******************************************************************
030700* MODE 'I' - LOOKS UP ONE CONDITION BY ITS EXACT COND-ID.  ACTIVE
030800* AND INACTIVE RECORDS ARE BOTH ELIGIBLE - THE ACTIVE-FLAG TEST
030900* APPLIES ONLY TO THE LIST AND CATEGORY-ENUMERATION OPERATIONS.
031000******************************************************************
031100 3000-LOOKUP-BY-ID.
031200     MOVE 'N' TO WS-FOUND-SW.
031300 3000-SCAN-LOOP.
031400     READ CONDITION-MASTER-FILE
031500         AT END
031600             MOVE 'Y' TO WS-CONDMST-EOF-SW
031700             GO TO 3000-EXIT
031800         NOT AT END
031900             ADD 1 TO WS-READ-COUNT
032000     END-READ.
032100     IF COND-ID NOT = CSP-LOOKUP-ID
032200         GO TO 3000-SCAN-LOOP.
032300
032400     MOVE 'Y' TO WS-FOUND-SW.
032500     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
032600 3000-EXIT.
032700     IF WS-FOUND-NO
032800         WRITE CONDITION-SEARCH-LINE FROM WS-NOTFOUND-LINE
032900             AFTER ADVANCING 2 LINES.
033000     EXIT.
033100
033200******************************************************************
033300* MODE 'N' - LOOKS UP THE FIRST CONDITION, ACTIVE OR NOT, WHOSE
033400* NAME CONTAINS THE SEARCH TEXT CARRIED IN CSP-KEYWORD.
033500******************************************************************
033600 4000-LOOKUP-BY-NAME.
033700     MOVE 'N' TO WS-FOUND-SW.
033800 4000-SCAN-LOOP.
033900     READ CONDITION-MASTER-FILE
034000         AT END
034100             MOVE 'Y' TO WS-CONDMST-EOF-SW
034200             GO TO 4000-EXIT
034300         NOT AT END
034400             ADD 1 TO WS-READ-COUNT
034500     END-READ.
034600
034700     MOVE COND-NAME TO WS-CMP-NAME.
034800     INSPECT WS-CMP-NAME CONVERTING
034900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
035000         'abcdefghijklmnopqrstuvwxyz'.
035100     MOVE SPACES TO WS-HAYSTACK-TEXT.
035200     MOVE WS-CMP-NAME TO WS-HAYSTACK-TEXT (1 : 30).
035300     MOVE SPACES TO WS-NEEDLE-TEXT.
035400     MOVE WS-LOWER-KEYWORD TO WS-NEEDLE-TEXT (1 : 40).
035500     PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT.
035600     IF WS-CONTAINS-NO
035700         GO TO 4000-SCAN-LOOP.
035800
035900     MOVE 'Y' TO WS-FOUND-SW.
036000     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
036100 4000-EXIT.
036200     IF WS-FOUND-NO
036300         WRITE CONDITION-SEARCH-LINE FROM WS-NOTFOUND-LINE
036400             AFTER ADVANCING 2 LINES.
036500     EXIT.
036600
036700******************************************************************
036800* MODE 'C' - SCANS THE ENTIRE MASTER ONE TIME, COLLECTING THE
036900* DISTINCT NON-BLANK CATEGORIES CARRIED BY ACTIVE CONDITIONS, AND
037000* PRINTS THE LIST AT THE END OF THE PASS IN FIRST-ENCOUNTERED
037100* ORDER.
037200******************************************************************
037300 5000-LIST-CATEGORIES.
037400     MOVE ZERO TO WS-CATEGORY-COUNT.
037500 5000-SCAN-LOOP.
037600     READ CONDITION-MASTER-FILE
037700         AT END
037800             MOVE 'Y' TO WS-CONDMST-EOF-SW
037900             GO TO 5000-PRINT-LIST
038000         NOT AT END
038100             ADD 1 TO WS-READ-COUNT
038200     END-READ.
038300     IF COND-INACTIVE
038400         GO TO 5000-SCAN-LOOP.
038500     IF COND-CATEGORY = SPACES
038600         GO TO 5000-SCAN-LOOP.
038700     PERFORM 5100-ADD-CATEGORY THRU 5100-EXIT.
038800     GO TO 5000-SCAN-LOOP.
038900 5000-PRINT-LIST.
039000     IF WS-CATEGORY-COUNT = ZERO
039100         WRITE CONDITION-SEARCH-LINE FROM WS-NOCATEGORY-LINE
039200             AFTER ADVANCING 2 LINES
039300         GO TO 5000-EXIT.
039400     SET WT-CATEGORY-IDX TO 1.
039500 5000-PRINT-LOOP.
039600     IF WT-CATEGORY-IDX > WS-CATEGORY-COUNT
039700         GO TO 5000-EXIT.
039800     MOVE SPACES TO WS-CATEGORY-LINE.
039900     MOVE WT-CATEGORY-ENTRY (WT-CATEGORY-IDX) TO WS-CL-CATEGORY.
040000     WRITE CONDITION-SEARCH-LINE FROM WS-CATEGORY-LINE
040100         AFTER ADVANCING 1 LINE.
040200     SET WT-CATEGORY-IDX UP BY 1.
040300     GO TO 5000-PRINT-LOOP.
040400 5000-EXIT.
040500     EXIT.
040600
040700******************************************************************
040800* ADDS COND-CATEGORY TO WT-CATEGORY-ENTRY IF IT IS NOT ALREADY
040900* PRESENT IN THE TABLE.
041000******************************************************************
041100 5100-ADD-CATEGORY.
041200     SET WT-CATEGORY-IDX TO 1.
041300 5100-DUP-LOOP.
041400     IF WT-CATEGORY-IDX > WS-CATEGORY-COUNT
041500         GO TO 5100-INSERT.
041600     IF WT-CATEGORY-ENTRY (WT-CATEGORY-IDX) = COND-CATEGORY
041700         GO TO 5100-EXIT.
041800     SET WT-CATEGORY-IDX UP BY 1.
041900     GO TO 5100-DUP-LOOP.
042000 5100-INSERT.
042100     IF WS-CATEGORY-COUNT >= 50
042200         GO TO 5100-EXIT.
042300     ADD 1 TO WS-CATEGORY-COUNT.
042400     SET WT-CATEGORY-IDX TO WS-CATEGORY-COUNT.
042500     MOVE COND-CATEGORY TO WT-CATEGORY-ENTRY (WT-CATEGORY-IDX).
042600 5100-EXIT.
042700     EXIT.
042800
042900******************************************************************
043000* MOVES THE CURRENT CONDITION-MASTER-FILE RECORD TO THE DETAIL
043100* LINE AND WRITES IT - SHARED BY THE LIST, ID-LOOKUP AND
043200* NAME-LOOKUP OPERATIONS.
043300******************************************************************
043400 7000-WRITE-DETAIL.
043500     MOVE SPACES TO WS-DETAIL-LINE.
043600     MOVE COND-ID TO WS-DL-COND-ID.
043700     MOVE COND-NAME TO WS-DL-COND-NAME.
043800     MOVE COND-SEVERITY TO WS-DL-COND-SEVERITY.
043900     MOVE COND-CATEGORY TO WS-DL-COND-CATEGORY.
044000     WRITE CONDITION-SEARCH-LINE FROM WS-DETAIL-LINE
044100         AFTER ADVANCING 1 LINE.
044200 7000-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600* FINDS THE TRIMMED (TRAILING-BLANK-STRIPPED) LENGTH OF
044700* WS-GENLEN-TEXT.  ANSWER COMES BACK IN WS-GENLEN-RESULT.
044800******************************************************************
044900 9500-FIND-LENGTH.
045000     MOVE 200 TO WS-GENLEN-SCAN-POS.
045100 9500-SCAN-LOOP.
045200     IF WS-GENLEN-SCAN-POS = ZERO
045300         MOVE ZERO TO WS-GENLEN-RESULT
045400         GO TO 9500-EXIT.
045500     IF WS-GENLEN-TEXT-TBL (WS-GENLEN-SCAN-POS) NOT = SPACE
045600         MOVE WS-GENLEN-SCAN-POS TO WS-GENLEN-RESULT
045700         GO TO 9500-EXIT.
045800     SUBTRACT 1 FROM WS-GENLEN-SCAN-POS.
045900     GO TO 9500-SCAN-LOOP.
046000 9500-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400* DETERMINES WHETHER WS-NEEDLE-TEXT APPEARS ANYWHERE INSIDE
046500* WS-HAYSTACK-TEXT.  SETS WS-CONTAINS-FLAG TO 'Y' OR 'N'.
046600******************************************************************
046700 9600-CHECK-CONTAINS.
046800     MOVE 'N' TO WS-CONTAINS-FLAG.
046900     MOVE WS-HAYSTACK-TEXT TO WS-GENLEN-TEXT.
047000     PERFORM 9500-FIND-LENGTH THRU 9500-EXIT.
047100     MOVE WS-GENLEN-RESULT TO WS-HAYSTACK-LEN.
047200     MOVE WS-NEEDLE-TEXT TO WS-GENLEN-TEXT.
047300     PERFORM 9500-FIND-LENGTH THRU 9500-EXIT.
047400     MOVE WS-GENLEN-RESULT TO WS-NEEDLE-LEN.
047500
047600     IF WS-NEEDLE-LEN = ZERO
047700         MOVE 'Y' TO WS-CONTAINS-FLAG
047800         GO TO 9600-EXIT.
047900     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN
048000         GO TO 9600-EXIT.
048100
048200     COMPUTE WS-CONTAINS-START-POS =
048300         WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.
048400     SET WS-GENLEN-SCAN-POS TO 1.
048500 9600-SEARCH-LOOP.
048600     IF WS-GENLEN-SCAN-POS > WS-CONTAINS-START-POS
048700         GO TO 9600-EXIT.
048800     IF WS-HAYSTACK-TEXT (WS-GENLEN-SCAN-POS : WS-NEEDLE-LEN) =
048900        WS-NEEDLE-TEXT (1 : WS-NEEDLE-LEN)
049000         MOVE 'Y' TO WS-CONTAINS-FLAG
049100         GO TO 9600-EXIT.
049200     ADD 1 TO WS-GENLEN-SCAN-POS.
049300     GO TO 9600-SEARCH-LOOP.
049400 9600-EXIT.
049500     EXIT.
049600
049700 8000-PRINT-TOTALS.
049800     IF WS-MATCH-COUNT = ZERO
049900         WRITE CONDITION-SEARCH-LINE FROM WS-NOMATCH-LINE
050000             AFTER ADVANCING 2 LINES.
050100
050200     MOVE SPACES TO WS-TOTALS-LINE.
050300     MOVE 'CONDITIONS SCANNED . . . . . . . .' TO WS-TL-LABEL.
050400     MOVE WS-READ-COUNT TO WS-TL-COUNT.
050500     WRITE CONDITION-SEARCH-LINE FROM WS-TOTALS-LINE
050600         AFTER ADVANCING 2 LINES.
050700
050800     MOVE SPACES TO WS-TOTALS-LINE.
050900     MOVE 'CONDITIONS MATCHED . . . . . . . .' TO WS-TL-LABEL.
051000     MOVE WS-MATCH-COUNT TO WS-TL-COUNT.
051100     WRITE CONDITION-SEARCH-LINE FROM WS-TOTALS-LINE
051200         AFTER ADVANCING 1 LINE.
051300 8000-EXIT.
051400     EXIT.
051500
051600 9000-TERMINATE.
051700     CLOSE CONDITION-SEARCH-PARM-FILE
051800           CONDITION-MASTER-FILE
051900           CONDITION-SEARCH-REPORT.
052000 9000-EXIT.
052100     EXIT.
052200
052300 9999-ABEND.
052400****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
052500****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
052600     MOVE SPACES TO CONDITION-SEARCH-LINE.
052700     WRITE CONDITION-SEARCH-LINE FROM ABEND-REC
052800         AFTER ADVANCING 2 LINES.
052900     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
053000 9999-EXIT.
053100     EXIT.
