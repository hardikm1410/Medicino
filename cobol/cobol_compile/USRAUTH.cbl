000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  USRAUTH.
000400 AUTHOR. KAMALA THIAGARAJAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/19/91.
000700 DATE-COMPILED. 04/19/91.
000800 SECURITY. CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BATCH LOGIN-VERIFICATION RUN.  EACH RECORD ON THE
001400*          AUTHENTICATION-REQUEST-FILE CARRIES A USERNAME AS
001500*          TYPED AND A CREDENTIAL TOKEN.  THE ENTIRE USER MASTER
001600*          IS LOADED INTO A WORKING-STORAGE TABLE ONE TIME AT THE
001700*          START OF THE RUN SO EACH REQUEST CAN BE CHECKED
001800*          WITHOUT RE-READING THE MASTER - THE SAME TECHNIQUE
001900*          USRREG USES FOR ITS DUPLICATE-USERNAME CHECK.  THE
002000*          USERNAME COMPARE IS MADE CASE-INSENSITIVE BY LOWER-
002100*          CASING THE INCOMING REQUEST BEFORE THE SCAN, TO MATCH
002200*          USRREG'S OWN PRACTICE OF PERSISTING USR-USERNAME IN
002300*          LOWER CASE AT REGISTRATION TIME.  AN
002400*          INACTIVE USER RECORD IS TREATED AS A LOGIN FAILURE
002500*          THE SAME AS A CREDENTIAL MISMATCH - THE REPORT DOES
002600*          NOT DISTINGUISH THE REASON, SO A REJECTED REQUESTER
002700*          LEARNS NOTHING ABOUT WHY THE ATTEMPT FAILED.
002800*
002900*          CHANGE LOG
003000*          ----------
003100*   041991  KT  INITIAL VERSION (WO-5172)
003200*   022699  KT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
003300*                CHANGES REQUIRED
003400*   091513  KT  INACTIVE USERS NOW REJECTED THE SAME AS A BAD
003500*                CREDENTIAL INSTEAD OF BEING SKIPPED FROM THE
003600*                LOOKUP TABLE ENTIRELY - AN INACTIVE USER SHOULD
003700*                STILL SHOW UP AS A REJECT, NOT A SILENT MISS
003800*                (WO-5306)
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS USRAUTH-OPTION-ON
004800            OFF STATUS IS USRAUTH-OPTION-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT AUTHENTICATION-REQUEST-FILE ASSIGN TO UT-S-AUTHREQ
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-AUTHREQ-STATUS.
005600     SELECT USER-MASTER-FILE ASSIGN TO UT-S-USERMST
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-USERMST-STATUS.
006000     SELECT AUTHENTICATION-REPORT-FILE ASSIGN TO UT-S-AUTHRPT
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-AUTHRPT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  AUTHENTICATION-REQUEST-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 01  AUTHENTICATION-REQUEST-REC-FD    PIC X(100).
007100
007200 FD  USER-MASTER-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500     COPY USERMSTR.
007600
007700 FD  AUTHENTICATION-REPORT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  AUTHENTICATION-REPORT-LINE       PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300 01  WS-FILE-STATUSES.
008400     05  WS-AUTHREQ-STATUS           PIC X(02) VALUE SPACES.
008500         88  WS-AUTHREQ-OK           VALUE '00'.
008600         88  WS-AUTHREQ-EOF          VALUE '10'.
008700     05  WS-USERMST-STATUS           PIC X(02) VALUE SPACES.
008800         88  WS-USERMST-OK           VALUE '00'.
008900         88  WS-USERMST-EOF          VALUE '10'.
009000     05  WS-AUTHRPT-STATUS           PIC X(02) VALUE SPACES.
009100         88  WS-AUTHRPT-OK           VALUE '00'.
009200
009300 01  WS-SWITCHES.
009400     05  WS-AUTHREQ-EOF-SW           PIC X(01) VALUE 'N'.
009500         88  WS-AUTHREQ-DONE         VALUE 'Y'.
009600     05  WS-USERMST-EOF-SW           PIC X(01) VALUE 'N'.
009700         88  WS-USERMST-DONE         VALUE 'Y'.
009800     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009900         88  WS-USER-FOUND           VALUE 'Y'.
010000
010100     COPY AUTHREQ.
010200
010300****** IN-MEMORY MIRROR OF THE ENTIRE USER MASTER, LOADED ONE
010400****** TIME SO EACH LOGIN REQUEST CAN BE CHECKED WITHOUT RE-
010500****** READING THE MASTER FILE
010600 01  WS-USER-TABLE.
010700     05  WT-USER-ENTRY OCCURS 2000 TIMES INDEXED BY WT-USER-IDX.
010800         10  WT-USERNAME             PIC X(20).
010900         10  WT-PASSWORD-HASH        PIC X(40).
011000         10  WT-ACTIVE-FLAG          PIC X(01).
011100             88  WT-USER-ACTIVE      VALUE 'Y'.
011200 01  WS-USER-COUNT                   PIC 9(04) COMP VALUE ZERO.
011300
011400****** RAW DUMP VIEW OF THE USER TABLE - USED BY THE ABEND
011500****** ROUTINE IF THE TABLE OVERFLOWS
011600 01  WS-USER-TABLE-DUMP REDEFINES WS-USER-TABLE
011700                                     PIC X(122000).
011800
011900 01  WS-COMPARE-FIELDS.
012000     05  WS-LOWER-REQ-USERNAME       PIC X(20).
012100     05  WS-LOWER-TBL-USERNAME       PIC X(20).
012200     05  WS-COMPARE-IDX              PIC 9(02) COMP.
012300
012400 01  WS-COUNTERS.
012500     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
012600     05  WS-ACCEPT-COUNT             PIC 9(05) COMP VALUE ZERO.
012700     05  WS-REJECT-COUNT             PIC 9(05) COMP VALUE ZERO.
012800
012900 01  WS-REPORT-LINES.
013000     05  WS-HDR-LINE-1.
013100         10  FILLER                  PIC X(35) VALUE SPACES.
013200         10  FILLER                  PIC X(62) VALUE
013300             'MEDICINO  -  USER AUTHENTICATION RUN REPORT'.
013400         10  FILLER                  PIC X(35) VALUE SPACES.
013500     05  WS-ACCEPT-LINE.
013600         10  FILLER                  PIC X(05) VALUE SPACES.
013700         10  FILLER                  PIC X(10) VALUE 'ACCEPTED'.
013800         10  WS-AC-USERNAME          PIC X(20).
013900         10  FILLER                  PIC X(97) VALUE SPACES.
014000     05  WS-REJECT-LINE.
014100         10  FILLER                  PIC X(05) VALUE SPACES.
014200         10  FILLER                  PIC X(10) VALUE 'REJECTED'.
014300         10  WS-RJ-USERNAME          PIC X(20).
014400         10  FILLER                  PIC X(05) VALUE SPACES.
014500         10  FILLER                  PIC X(30) VALUE
014600             'INVALID USERNAME OR PASSWORD'.
014700         10  FILLER                  PIC X(62) VALUE SPACES.
014800     05  WS-TOTALS-LINE.
014900         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
015000         10  WS-TL-COUNT             PIC ZZ,ZZ9.
015100         10  FILLER                  PIC X(92) VALUE SPACES.
015200
015300 01  ABEND-REC.
015400     05  PARA-NAME                   PIC X(20).
015500     05  ABEND-REASON                PIC X(60).
015600     05  EXPECTED-VAL                PIC X(10).
015700     05  ACTUAL-VAL                  PIC X(10).
015800     05  FILLER                      PIC X(30) VALUE SPACES.
015900 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
016000 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
016100
016200 PROCEDURE DIVISION.
016300 0000-MAINLINE.
016400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016500     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT
016600         UNTIL WS-USERMST-DONE.
016700     PERFORM 2000-READ-REQUEST THRU 2000-EXIT
016800         UNTIL WS-AUTHREQ-DONE.
016900     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
017000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017100     STOP RUN.
017200
017300 1000-INITIALIZE.
017400     OPEN INPUT AUTHENTICATION-REQUEST-FILE
017500          INPUT USER-MASTER-FILE
017600          OUTPUT AUTHENTICATION-REPORT-FILE.
017700     IF NOT WS-AUTHREQ-OK OR NOT WS-USERMST-OK
017800         MOVE '1000-INITIALIZE' TO PARA-NAME
017900         MOVE 'REQUEST OR MASTER FILE OPEN FAILED' TO ABEND-REASON
018000         PERFORM 9999-ABEND THRU 9999-EXIT.
018100
018200     WRITE AUTHENTICATION-REPORT-LINE FROM WS-HDR-LINE-1
018300         AFTER ADVANCING TOP-OF-FORM.
018400 1000-EXIT.
018500     EXIT.
018600
018700 1100-LOAD-USER-TABLE.
018800     READ USER-MASTER-FILE
018900         AT END
019000             MOVE 'Y' TO WS-USERMST-EOF-SW
019100         NOT AT END
019200             PERFORM 1150-ADD-USER-ENTRY THRU 1150-EXIT
019300     END-READ.
019400 1100-EXIT.
019500     EXIT.
019600
019700 1150-ADD-USER-ENTRY.
019800     IF WS-USER-COUNT >= 2000
019900         GO TO 1150-EXIT.
020000     ADD 1 TO WS-USER-COUNT.
020100     SET WT-USER-IDX TO WS-USER-COUNT.
020200     MOVE USR-USERNAME TO WT-USERNAME (WT-USER-IDX).
020300     MOVE USR-PASSWORD-HASH TO WT-PASSWORD-HASH (WT-USER-IDX).
020400     IF USR-ACTIVE
020500         MOVE 'Y' TO WT-ACTIVE-FLAG (WT-USER-IDX)
020600     ELSE
020700         MOVE 'N' TO WT-ACTIVE-FLAG (WT-USER-IDX)
020800     END-IF.
020900 1150-EXIT.
021000     EXIT.
021100
021200 2000-READ-REQUEST.
021300     READ AUTHENTICATION-REQUEST-FILE INTO
021400             AUTHENTICATION-REQUEST-REC
021500         AT END
021600             MOVE 'Y' TO WS-AUTHREQ-EOF-SW
021700         NOT AT END
021800             ADD 1 TO WS-READ-COUNT
021900             PERFORM 2100-CHECK-CREDENTIALS THRU 2100-EXIT
022000     END-READ.
022100 2000-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500* LOWER-CASES THE INCOMING USERNAME AND SCANS THE IN-MEMORY
022600* TABLE FOR A MATCH.  A MATCH IS ONLY GOOD IF THE USER IS ACTIVE
022700* AND THE CREDENTIAL TOKEN EQUALS THE STORED PASSWORD HASH.
022800******************************************************************
022900 2100-CHECK-CREDENTIALS.
023000     MOVE SPACES TO WS-LOWER-REQ-USERNAME.
023100     MOVE AUT-USERNAME TO WS-LOWER-REQ-USERNAME.
023200     INSPECT WS-LOWER-REQ-USERNAME CONVERTING
023300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
023400         'abcdefghijklmnopqrstuvwxyz'.
023500     MOVE 'N' TO WS-FOUND-SW.
023600     SET WT-USER-IDX TO 1.
023700 2100-SCAN-LOOP.
023800     IF WT-USER-IDX > WS-USER-COUNT
023900         GO TO 2100-EVALUATE.
024000     MOVE SPACES TO WS-LOWER-TBL-USERNAME.
024100     MOVE WT-USERNAME (WT-USER-IDX) TO WS-LOWER-TBL-USERNAME.
024200     INSPECT WS-LOWER-TBL-USERNAME CONVERTING
024300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024400         'abcdefghijklmnopqrstuvwxyz'.
024500     IF WS-LOWER-TBL-USERNAME = WS-LOWER-REQ-USERNAME
024600         AND WT-USER-ACTIVE (WT-USER-IDX)
024700         AND WT-PASSWORD-HASH (WT-USER-IDX) = AUT-CREDENTIAL-TOKEN
024800         MOVE 'Y' TO WS-FOUND-SW
024900         GO TO 2100-EVALUATE.
025000     SET WT-USER-IDX UP BY 1.
025100     GO TO 2100-SCAN-LOOP.
025200 2100-EVALUATE.
025300     IF WS-USER-FOUND
025400         PERFORM 2200-WRITE-ACCEPT THRU 2200-EXIT
025500     ELSE
025600         PERFORM 2300-WRITE-REJECT THRU 2300-EXIT.
025700 2100-EXIT.
025800     EXIT.
025900
026000 2200-WRITE-ACCEPT.
026100     ADD 1 TO WS-ACCEPT-COUNT.
026200     MOVE SPACES TO WS-ACCEPT-LINE.
026300     MOVE AUT-USERNAME TO WS-AC-USERNAME.
026400     WRITE AUTHENTICATION-REPORT-LINE FROM WS-ACCEPT-LINE
026500         AFTER ADVANCING 1 LINE.
026600 2200-EXIT.
026700     EXIT.
026800
026900 2300-WRITE-REJECT.
027000     ADD 1 TO WS-REJECT-COUNT.
027100     MOVE SPACES TO WS-REJECT-LINE.
027200     MOVE AUT-USERNAME TO WS-RJ-USERNAME.
027300     WRITE AUTHENTICATION-REPORT-LINE FROM WS-REJECT-LINE
027400         AFTER ADVANCING 1 LINE.
027500 2300-EXIT.
027600     EXIT.
027700
027800 8000-PRINT-TOTALS.
027900     MOVE SPACES TO WS-TOTALS-LINE.
028000     MOVE 'LOGIN REQUESTS READ . . . . . . .' TO WS-TL-LABEL.
028100     MOVE WS-READ-COUNT TO WS-TL-COUNT.
028200     WRITE AUTHENTICATION-REPORT-LINE FROM WS-TOTALS-LINE
028300         AFTER ADVANCING 2 LINES.
028400
028500     MOVE SPACES TO WS-TOTALS-LINE.
028600     MOVE 'LOGINS ACCEPTED . . . . . . . . .' TO WS-TL-LABEL.
028700     MOVE WS-ACCEPT-COUNT TO WS-TL-COUNT.
028800     WRITE AUTHENTICATION-REPORT-LINE FROM WS-TOTALS-LINE
028900         AFTER ADVANCING 1 LINE.
029000
029100     MOVE SPACES TO WS-TOTALS-LINE.
029200     MOVE 'LOGINS REJECTED . . . . . . . . .' TO WS-TL-LABEL.
029300     MOVE WS-REJECT-COUNT TO WS-TL-COUNT.
029400     WRITE AUTHENTICATION-REPORT-LINE FROM WS-TOTALS-LINE
029500         AFTER ADVANCING 1 LINE.
029600 8000-EXIT.
029700     EXIT.
029800
029900 9000-TERMINATE.
030000     CLOSE AUTHENTICATION-REQUEST-FILE
030100           USER-MASTER-FILE
030200           AUTHENTICATION-REPORT-FILE.
030300 9000-EXIT.
030400     EXIT.
030500
030600 9999-ABEND.
030700****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
030800****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
030900     MOVE SPACES TO AUTHENTICATION-REPORT-LINE.
031000     WRITE AUTHENTICATION-REPORT-LINE FROM ABEND-REC
031100         AFTER ADVANCING 2 LINES.
031200     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
031300 9999-EXIT.
031400     EXIT.
