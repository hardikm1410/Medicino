000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KBLOAD.
000400 AUTHOR. RAJIV DESAI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/20/89.
000700 DATE-COMPILED. 11/20/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          KNOWLEDGE-BASE LOAD JOB.  READS THE CONDITION SEED
001400*          FILE AND THE MEDICINE SEED FILE, EACH SUPPLIED BY
001500*          THE MEDICAL REFERENCE TEAM, AND BUILDS THE
001600*          CONDITION-MASTER AND MEDICINE-MASTER FILES FROM
001700*          THEM.  EACH OUTPUT RECORD IS GIVEN THE NEXT
001800*          ASCENDING SURROGATE ID AND AN ACTIVE FLAG OF 'Y'.
001900*          RUN ONCE TO SEED A NEW ENVIRONMENT, OR RE-RUN
002000*          WHENEVER THE REFERENCE TEAM ISSUES A REFRESHED
002100*          SEED FILE.  A LOAD-COUNT REPORT PRINTS AT EOF.
002200*
002300*          CHANGE LOG
002400*          ----------
002500*   112089  RD  INITIAL VERSION (WO-5140)
002600*   050291  RD  ADDED THE MEDICINE SEED PASS - ORIGINALLY THIS
002700*                JOB LOADED CONDITIONS ONLY (WO-5163)
002800*   022699  MM  Y2K REVIEW - NO DATE FIELDS ON EITHER MASTER,
002900*                NO CHANGES REQUIRED
003000*   061003  KT  LOAD COUNTS NOW PRINT TO SYSOUT EVEN WHEN A
003100*                SEED FILE IS EMPTY, PER OPERATIONS REQUEST
003200*                (WO-5257)
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS KBLOAD-OPTION-ON
004200            OFF STATUS IS KBLOAD-OPTION-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SEED-CONDITION-FILE ASSIGN TO UT-S-SEEDCND
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-SEEDCND-STATUS.
005000     SELECT SEED-MEDICINE-FILE ASSIGN TO UT-S-SEEDMED
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-SEEDMED-STATUS.
005400     SELECT CONDITION-MASTER-FILE ASSIGN TO UT-S-CONDMST
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-CONDMST-STATUS.
005800     SELECT MEDICINE-MASTER-FILE ASSIGN TO UT-S-MEDIMST
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-MEDIMST-STATUS.
006200     SELECT LOAD-REPORT-FILE ASSIGN TO UT-S-KBLDRPT
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-KBLDRPT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SEED-CONDITION-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  SEED-CONDITION-REC-FD           PIC X(665).
007300
007400 FD  SEED-MEDICINE-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  SEED-MEDICINE-REC-FD            PIC X(352).
007800
007900 FD  CONDITION-MASTER-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  CONDITION-MASTER-REC-FD         PIC X(670).
008300****** HALF-RECORD VIEW - THE ABEND ROUTINE DUMPS EACH HALF
008400****** SEPARATELY SO A BAD RECORD SHOWS UP ON TWO SHORT LINES
008500****** INSTEAD OF ONE LINE TOO LONG FOR THE OPERATOR CONSOLE
008600 01  CONDITION-MASTER-REC-FD-HALVES
008700                     REDEFINES CONDITION-MASTER-REC-FD.
008800     05  COND-FD-FIRST-HALF          PIC X(335).
008900     05  COND-FD-SECOND-HALF         PIC X(335).
009000
009100 FD  MEDICINE-MASTER-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  MEDICINE-MASTER-REC-FD          PIC X(358).
009500
009600 FD  LOAD-REPORT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  LOAD-REPORT-LINE                PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILE-STATUSES.
010300     05  WS-SEEDCND-STATUS           PIC X(02) VALUE SPACES.
010400         88  WS-SEEDCND-OK           VALUE '00'.
010500         88  WS-SEEDCND-EOF          VALUE '10'.
010600     05  WS-SEEDMED-STATUS           PIC X(02) VALUE SPACES.
010700         88  WS-SEEDMED-OK           VALUE '00'.
010800         88  WS-SEEDMED-EOF          VALUE '10'.
010900     05  WS-CONDMST-STATUS           PIC X(02) VALUE SPACES.
011000         88  WS-CONDMST-OK           VALUE '00'.
011100     05  WS-MEDIMST-STATUS           PIC X(02) VALUE SPACES.
011200         88  WS-MEDIMST-OK           VALUE '00'.
011300     05  WS-KBLDRPT-STATUS           PIC X(02) VALUE SPACES.
011400         88  WS-KBLDRPT-OK           VALUE '00'.
011500
011600 01  WS-SWITCHES.
011700     05  WS-SEEDCND-EOF-SW           PIC X(01) VALUE 'N'.
011800         88  WS-SEEDCND-DONE         VALUE 'Y'.
011900     05  WS-SEEDMED-EOF-SW           PIC X(01) VALUE 'N'.
012000         88  WS-SEEDMED-DONE         VALUE 'Y'.
012100
012200 01  WS-COUNTERS.
012300     05  WS-COND-NEXT-ID             PIC 9(05) COMP VALUE ZERO.
012400     05  WS-MED-NEXT-ID              PIC 9(05) COMP VALUE ZERO.
012500     05  WS-COND-LOADED-COUNT        PIC 9(05) COMP VALUE ZERO.
012600     05  WS-MED-LOADED-COUNT         PIC 9(05) COMP VALUE ZERO.
012700     05  WS-LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
012800     05  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
012900
013000****** RAW DUMP VIEW OF THE COUNTER BLOCK - DISPLAYED BY THE
013100****** ABEND ROUTINE WHEN A COUNTER LOOKS SUSPICIOUS
013200 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS
013300                               PIC X(20).
013400
013500 01  WS-REPORT-LINES.
013600     05  WS-HDR-LINE-1.
013700         10  FILLER                  PIC X(35) VALUE SPACES.
013800         10  FILLER                  PIC X(40) VALUE
013900             'MEDICINO KNOWLEDGE-BASE LOAD REPORT'.
014000         10  FILLER                  PIC X(57) VALUE SPACES.
014100     05  WS-HDR-LINE-1-TBL REDEFINES WS-HDR-LINE-1.
014200         10  WS-HDR-CHAR             PIC X(01) OCCURS 132 TIMES.
014300     05  WS-DETAIL-LINE.
014400         10  FILLER                  PIC X(05) VALUE SPACES.
014500         10  WS-D-LABEL              PIC X(30) VALUE SPACES.
014600         10  WS-D-COUNT              PIC ZZ,ZZ9.
014700         10  FILLER                  PIC X(91) VALUE SPACES.
014800
014900 01  ABEND-REC.
015000     05  PARA-NAME                   PIC X(20).
015100     05  ABEND-REASON                PIC X(60).
015200     05  EXPECTED-VAL                PIC X(10).
015300     05  ACTUAL-VAL                  PIC X(10).
015400     05  FILLER                      PIC X(30) VALUE SPACES.
015500 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
015600 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
015700
015800     COPY SEEDCOND.
015900     COPY SEEDMEDS.
016000     COPY CONDMSTR.
016100     COPY MEDIMSTR.
016200
016300 PROCEDURE DIVISION.
016400 0000-MAINLINE.
016500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016600     PERFORM 2000-LOAD-CONDITIONS THRU 2000-EXIT.
016700     PERFORM 3000-LOAD-MEDICINES THRU 3000-EXIT.
016800     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
016900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017000     STOP RUN.
017100
017200 1000-INITIALIZE.
017300     OPEN INPUT SEED-CONDITION-FILE
017400          INPUT SEED-MEDICINE-FILE
017500          OUTPUT CONDITION-MASTER-FILE
017600          OUTPUT MEDICINE-MASTER-FILE
017700          OUTPUT LOAD-REPORT-FILE.
017800     IF NOT WS-SEEDCND-OK OR NOT WS-SEEDMED-OK
017900         MOVE '1000-INITIALIZE' TO PARA-NAME
018000         MOVE 'SEED FILE OPEN FAILED' TO ABEND-REASON
018100         PERFORM 9999-ABEND THRU 9999-EXIT.
018200     MOVE 1 TO WS-COND-NEXT-ID.
018300     MOVE 1 TO WS-MED-NEXT-ID.
018400     MOVE ZERO TO WS-COND-LOADED-COUNT.
018500     MOVE ZERO TO WS-MED-LOADED-COUNT.
018600 1000-EXIT.
018700     EXIT.
018800
018900 2000-LOAD-CONDITIONS.
019000     PERFORM 2100-READ-SEED-COND THRU 2100-EXIT.
019100     PERFORM 2200-BUILD-COND-LOOP THRU 2200-EXIT
019200         UNTIL WS-SEEDCND-DONE.
019300 2000-EXIT.
019400     EXIT.
019500
019600 2200-BUILD-COND-LOOP.
019700     MOVE SPACES TO CONDITION-MASTER-REC.
019800     MOVE WS-COND-NEXT-ID TO COND-ID.
019900     MOVE SEEDC-NAME TO COND-NAME.
020000     MOVE SEEDC-SYMPTOMS TO COND-SYMPTOMS.
020100     MOVE SEEDC-AYURVEDIC TO COND-AYURVEDIC.
020200     MOVE SEEDC-MEDICINE TO COND-MEDICINE.
020300     MOVE SEEDC-SEVERITY TO COND-SEVERITY.
020400     MOVE SEEDC-DESCRIPTION TO COND-DESCRIPTION.
020500     MOVE SEEDC-PRECAUTIONS TO COND-PRECAUTIONS.
020600     MOVE SEEDC-CATEGORY TO COND-CATEGORY.
020700     MOVE 'Y' TO COND-ACTIVE-FLAG.
020800
020900     WRITE CONDITION-MASTER-REC-FD FROM CONDITION-MASTER-REC.
021000     IF NOT WS-CONDMST-OK
021100         MOVE '2200-BUILD-COND-LOOP' TO PARA-NAME
021200         MOVE 'CONDITION MASTER WRITE FAILED' TO ABEND-REASON
021300         PERFORM 9999-ABEND THRU 9999-EXIT.
021400
021500     ADD 1 TO WS-COND-NEXT-ID.
021600     ADD 1 TO WS-COND-LOADED-COUNT.
021700     PERFORM 2100-READ-SEED-COND THRU 2100-EXIT.
021800 2200-EXIT.
021900     EXIT.
022000
022100 2100-READ-SEED-COND.
022200     READ SEED-CONDITION-FILE INTO SEED-CONDITION-REC
022300         AT END
022400             MOVE 'Y' TO WS-SEEDCND-EOF-SW
022500         NOT AT END
022600             CONTINUE
022700     END-READ.
022800 2100-EXIT.
022900     EXIT.
023000
023100 3000-LOAD-MEDICINES.
023200     PERFORM 3100-READ-SEED-MED THRU 3100-EXIT.
023300     PERFORM 3200-BUILD-MED-LOOP THRU 3200-EXIT
023400         UNTIL WS-SEEDMED-DONE.
023500 3000-EXIT.
023600     EXIT.
023700
023800 3200-BUILD-MED-LOOP.
023900     MOVE SPACES TO MEDICINE-MASTER-REC.
024000     MOVE WS-MED-NEXT-ID TO MED-ID.
024100     MOVE SEEDM-NAME TO MED-NAME.
024200     MOVE SEEDM-DESCRIPTION TO MED-DESCRIPTION.
024300     MOVE SEEDM-DOSAGE TO MED-DOSAGE.
024400     MOVE SEEDM-SIDE-EFFECTS TO MED-SIDE-EFFECTS.
024500     MOVE SEEDM-CONTRA TO MED-CONTRA.
024600     MOVE SEEDM-PRICE TO MED-PRICE.
024700     MOVE SEEDM-CATEGORY TO MED-CATEGORY.
024800     MOVE 'Y' TO MED-ACTIVE-FLAG.
024900
025000     WRITE MEDICINE-MASTER-REC-FD FROM MEDICINE-MASTER-REC.
025100     IF NOT WS-MEDIMST-OK
025200         MOVE '3200-BUILD-MED-LOOP' TO PARA-NAME
025300         MOVE 'MEDICINE MASTER WRITE FAILED' TO ABEND-REASON
025400         PERFORM 9999-ABEND THRU 9999-EXIT.
025500
025600     ADD 1 TO WS-MED-NEXT-ID.
025700     ADD 1 TO WS-MED-LOADED-COUNT.
025800     PERFORM 3100-READ-SEED-MED THRU 3100-EXIT.
025900 3200-EXIT.
026000     EXIT.
026100
026200 3100-READ-SEED-MED.
026300     READ SEED-MEDICINE-FILE INTO SEED-MEDICINE-REC
026400         AT END
026500             MOVE 'Y' TO WS-SEEDMED-EOF-SW
026600         NOT AT END
026700             CONTINUE
026800     END-READ.
026900 3100-EXIT.
027000     EXIT.
027100
027200 8000-PRINT-TOTALS.
027300     WRITE LOAD-REPORT-LINE FROM WS-HDR-LINE-1
027400         AFTER ADVANCING TOP-OF-FORM.
027500     MOVE SPACES TO LOAD-REPORT-LINE.
027600     WRITE LOAD-REPORT-LINE AFTER ADVANCING 2 LINES.
027700
027800     MOVE SPACES TO WS-DETAIL-LINE.
027900     MOVE 'CONDITIONS LOADED . . . . . . .' TO WS-D-LABEL.
028000     MOVE WS-COND-LOADED-COUNT TO WS-D-COUNT.
028100     WRITE LOAD-REPORT-LINE FROM WS-DETAIL-LINE
028200         AFTER ADVANCING 1 LINE.
028300
028400     MOVE SPACES TO WS-DETAIL-LINE.
028500     MOVE 'MEDICINES LOADED . . . . . . .' TO WS-D-LABEL.
028600     MOVE WS-MED-LOADED-COUNT TO WS-D-COUNT.
028700     WRITE LOAD-REPORT-LINE FROM WS-DETAIL-LINE
028800         AFTER ADVANCING 1 LINE.
028900 8000-EXIT.
029000     EXIT.
029100
029200 9000-TERMINATE.
029300     CLOSE SEED-CONDITION-FILE
029400           SEED-MEDICINE-FILE
029500           CONDITION-MASTER-FILE
029600           MEDICINE-MASTER-FILE
029700           LOAD-REPORT-FILE.
029800 9000-EXIT.
029900     EXIT.
030000
030100 9999-ABEND.
030200****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
030300****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
030400     MOVE SPACES TO LOAD-REPORT-LINE.
030500     WRITE LOAD-REPORT-LINE FROM ABEND-REC
030600         AFTER ADVANCING 2 LINES.
030700     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
030800 9999-EXIT.
030900     EXIT.
