000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HISTFEED.
000400 AUTHOR. RAJIV DESAI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 12/11/89.
000700 DATE-COMPILED. 12/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          POSTS PATIENT FEEDBACK AGAINST THE DIAGNOSIS HISTORY
001400*          FILE.  THE FEEDBACK REQUEST FILE IS LOADED INTO A
001500*          WORKING TABLE FIRST, THEN THE OLD HISTORY MASTER IS
001600*          PASSED ONCE, REWRITING EACH RECORD TO THE NEW
001700*          MASTER.  A RECORD IS UPDATED ONLY WHEN BOTH THE
001800*          HISTORY ID AND THE USER ID ON THE REQUEST MATCH THE
001900*          MASTER RECORD - THIS IS THE OWNERSHIP CHECK THAT
002000*          STOPS ONE USER FROM RATING ANOTHER USER'S
002100*          DIAGNOSIS.  REQUESTS THAT NEVER MATCH ANY MASTER
002200*          RECORD ARE LISTED ON THE EXCEPTION REPORT AT EOF.
002300*
002400*          CHANGE LOG
002500*          ----------
002600*   121189  RD  INITIAL VERSION (WO-5140)
002700*   022699  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002800*                NO CHANGES REQUIRED
002900*   030612  KT  ADDED THE OWNERSHIP CHECK - THE ORIGINAL
003000*                VERSION MATCHED ON HISTORY ID ALONE, WHICH
003100*                LET ONE USER OVERWRITE ANOTHER'S FEEDBACK
003200*                (WO-5288)
003300*   041509  KT  FEEDBACK TEXT IS NOW RUN THROUGH TRIMTXT
003400*                BEFORE BEING POSTED, SAME AS DIAGRUN DOES FOR
003500*                SYMPTOM TEXT (WO-5293)
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS HISTFEED-OPTION-ON
004500            OFF STATUS IS HISTFEED-OPTION-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FEEDBACK-REQUEST-FILE ASSIGN TO UT-S-FBKREQ
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-FBKREQ-STATUS.
005300     SELECT DIAGNOSIS-HISTORY-OLD ASSIGN TO UT-S-DIAGHSO
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-DIAGHSO-STATUS.
005700     SELECT DIAGNOSIS-HISTORY-NEW ASSIGN TO UT-S-DIAGHSN
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-DIAGHSN-STATUS.
006100     SELECT FEEDBACK-REPORT-FILE ASSIGN TO UT-S-FBKRPT
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-FBKRPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  FEEDBACK-REQUEST-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  FEEDBACK-REQUEST-REC-FD          PIC X(80).
007200
007300 FD  DIAGNOSIS-HISTORY-OLD
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600     COPY DIAGHIST REPLACING
007700         ==DIAGNOSIS-HISTORY-REC== BY ==DIAGNOSIS-HISTORY-OLD-REC==.
007800
007900 FD  DIAGNOSIS-HISTORY-NEW
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200     COPY DIAGHIST REPLACING
008300         ==DIAGNOSIS-HISTORY-REC== BY ==DIAGNOSIS-HISTORY-NEW-REC==.
008400
008500 FD  FEEDBACK-REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  FEEDBACK-REPORT-LINE             PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01  WS-FILE-STATUSES.
009200     05  WS-FBKREQ-STATUS            PIC X(02) VALUE SPACES.
009300         88  WS-FBKREQ-OK            VALUE '00'.
009400         88  WS-FBKREQ-EOF           VALUE '10'.
009500     05  WS-DIAGHSO-STATUS           PIC X(02) VALUE SPACES.
009600         88  WS-DIAGHSO-OK           VALUE '00'.
009700         88  WS-DIAGHSO-EOF          VALUE '10'.
009800     05  WS-DIAGHSN-STATUS           PIC X(02) VALUE SPACES.
009900         88  WS-DIAGHSN-OK           VALUE '00'.
010000     05  WS-FBKRPT-STATUS            PIC X(02) VALUE SPACES.
010100         88  WS-FBKRPT-OK            VALUE '00'.
010200
010300 01  WS-SWITCHES.
010400     05  WS-FBKREQ-EOF-SW            PIC X(01) VALUE 'N'.
010500         88  WS-FBKREQ-DONE          VALUE 'Y'.
010600     05  WS-DIAGHSO-EOF-SW           PIC X(01) VALUE 'N'.
010700         88  WS-DIAGHSO-DONE         VALUE 'Y'.
010800
010900     COPY FBKREQ.
011000
011100****** WORKING TABLE OF PENDING FEEDBACK REQUESTS - ONE ENTRY
011200****** PER TRANSACTION READ, MARKED USED ONCE APPLIED
011300 01  WS-FBK-TABLE.
011400     05  WT-FBK-ENTRY OCCURS 200 TIMES INDEXED BY WT-FBK-IDX.
011500         10  WT-FBK-HIS-ID           PIC 9(07).
011600         10  WT-FBK-USER-ID          PIC 9(05).
011700         10  WT-FBK-TEXT             PIC X(60).
011800         10  WT-FBK-ACCURATE-FLAG    PIC X(01).
011900         10  WT-FBK-USED-SW          PIC X(01).
012000             88  WT-FBK-USED         VALUE 'Y'.
012100             88  WT-FBK-NOT-USED     VALUE 'N'.
012200 01  WS-FBK-COUNT                    PIC 9(03) COMP VALUE ZERO.
012300
012400****** RAW DUMP VIEW OF THE PENDING-REQUEST TABLE - USED BY
012500****** THE ABEND ROUTINE WHEN A TABLE SUBSCRIPT LOOKS SUSPICIOUS
012600 01  WS-FBK-TABLE-DUMP REDEFINES WS-FBK-TABLE PIC X(15000).
012700
012800 01  WS-COUNTERS.
012900     05  WS-APPLIED-COUNT            PIC 9(05) COMP VALUE ZERO.
013000     05  WS-NOTFOUND-COUNT           PIC 9(05) COMP VALUE ZERO.
013100     05  WS-CARRIED-COUNT            PIC 9(05) COMP VALUE ZERO.
013200
013300 01  TEXT1                           PIC X(255).
013400 01  RETURN-LTH                      PIC S9(04) COMP.
013500
013600 01  WS-REPORT-LINES.
013700     05  WS-HDR-LINE-1.
013800         10  FILLER                  PIC X(40) VALUE SPACES.
013900         10  FILLER                  PIC X(52) VALUE
014000             'MEDICINO  -  DIAGNOSIS FEEDBACK EXCEPTION REPORT'.
014100         10  FILLER                  PIC X(40) VALUE SPACES.
014200     05  WS-NOTFOUND-LINE.
014300         10  FILLER                  PIC X(05) VALUE SPACES.
014400         10  FILLER                  PIC X(20) VALUE
014500             'FEEDBACK NOT POSTED '.
014600         10  FILLER                  PIC X(10) VALUE
014700             'HIS-ID = '.
014800         10  WS-NF-HIS-ID            PIC ZZZZZZ9.
014900         10  FILLER                  PIC X(05) VALUE SPACES.
015000         10  FILLER                  PIC X(11) VALUE
015100             'USER-ID = '.
015200         10  WS-NF-USER-ID           PIC ZZZZ9.
015300         10  FILLER                  PIC X(65) VALUE SPACES.
015400     05  WS-TOTALS-LINE.
015500         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
015600         10  WS-TL-COUNT             PIC ZZ,ZZ9.
015700         10  FILLER                  PIC X(92) VALUE SPACES.
015800
015900 01  ABEND-REC.
016000     05  PARA-NAME                   PIC X(20).
016100     05  ABEND-REASON                PIC X(60).
016200     05  EXPECTED-VAL                PIC X(10).
016300     05  ACTUAL-VAL                  PIC X(10).
016400     05  FILLER                      PIC X(30) VALUE SPACES.
016500 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
016600 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
016700
016800 PROCEDURE DIVISION.
016900 0000-MAINLINE.
017000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017100     PERFORM 2000-LOAD-REQUESTS THRU 2000-EXIT
017200         UNTIL WS-FBKREQ-DONE.
017300     PERFORM 3000-UPDATE-PASS THRU 3000-EXIT
017400         UNTIL WS-DIAGHSO-DONE.
017500     PERFORM 8000-PRINT-EXCEPTIONS THRU 8000-EXIT.
017600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017700     STOP RUN.
017800
017900 1000-INITIALIZE.
018000     OPEN INPUT FEEDBACK-REQUEST-FILE
018100          INPUT DIAGNOSIS-HISTORY-OLD
018200          OUTPUT DIAGNOSIS-HISTORY-NEW
018300          OUTPUT FEEDBACK-REPORT-FILE.
018400     IF NOT WS-FBKREQ-OK OR NOT WS-DIAGHSO-OK
018500         MOVE '1000-INITIALIZE' TO PARA-NAME
018600         MOVE 'REQUEST OR HISTORY FILE OPEN FAILED' TO
018700             ABEND-REASON
018800         PERFORM 9999-ABEND THRU 9999-EXIT.
018900     WRITE FEEDBACK-REPORT-LINE FROM WS-HDR-LINE-1
019000         AFTER ADVANCING TOP-OF-FORM.
019100 1000-EXIT.
019200     EXIT.
019300
019400 2000-LOAD-REQUESTS.
019500     READ FEEDBACK-REQUEST-FILE INTO FEEDBACK-REQUEST-REC
019600         AT END
019700             MOVE 'Y' TO WS-FBKREQ-EOF-SW
019800         NOT AT END
019900             PERFORM 2100-ADD-REQUEST THRU 2100-EXIT
020000     END-READ.
020100 2000-EXIT.
020200     EXIT.
020300
020400 2100-ADD-REQUEST.
020500     IF WS-FBK-COUNT >= 200
020600         GO TO 2100-EXIT.
020700     ADD 1 TO WS-FBK-COUNT.
020800     SET WT-FBK-IDX TO WS-FBK-COUNT.
020900     MOVE FBK-HIS-ID TO WT-FBK-HIS-ID (WT-FBK-IDX).
021000     MOVE FBK-USER-ID TO WT-FBK-USER-ID (WT-FBK-IDX).
021100
021200     MOVE SPACES TO TEXT1.
021300     MOVE FBK-FEEDBACK-TEXT TO TEXT1 (1 : 60).
021400     CALL 'TRIMTXT' USING TEXT1, RETURN-LTH.
021500     MOVE TEXT1 (1 : 60) TO WT-FBK-TEXT (WT-FBK-IDX).
021600
021700     MOVE FBK-ACCURATE-FLAG TO WT-FBK-ACCURATE-FLAG (WT-FBK-IDX).
021800     MOVE 'N' TO WT-FBK-USED-SW (WT-FBK-IDX).
021900 2100-EXIT.
022000     EXIT.
022100
022200 3000-UPDATE-PASS.
022300     READ DIAGNOSIS-HISTORY-OLD
022400         AT END
022500             MOVE 'Y' TO WS-DIAGHSO-EOF-SW
022600         NOT AT END
022700             PERFORM 3100-PROCESS-MASTER-REC THRU 3100-EXIT
022800     END-READ.
022900 3000-EXIT.
023000     EXIT.
023100
023200 3100-PROCESS-MASTER-REC.
023300     PERFORM 3200-FIND-MATCHING-REQUEST THRU 3200-EXIT.
023400     IF WT-FBK-IDX > ZERO
023500         PERFORM 3300-APPLY-FEEDBACK THRU 3300-EXIT
023600     ELSE
023700         ADD 1 TO WS-CARRIED-COUNT.
023800
023900     WRITE DIAGNOSIS-HISTORY-NEW-REC FROM DIAGNOSIS-HISTORY-OLD-REC.
024000     IF NOT WS-DIAGHSN-OK
024100         MOVE '3100-PROCESS-MASTER-REC' TO PARA-NAME
024200         MOVE 'DIAGNOSIS HISTORY WRITE FAILED' TO ABEND-REASON
024300         PERFORM 9999-ABEND THRU 9999-EXIT.
024400 3100-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800* SEARCHES THE PENDING-REQUEST TABLE FOR AN UNUSED ENTRY WHOSE
024900* HIS-ID AND USER-ID BOTH MATCH THE CURRENT MASTER RECORD.
025000* LEAVES WT-FBK-IDX AT ZERO WHEN NOTHING MATCHES.
025100******************************************************************
025200 3200-FIND-MATCHING-REQUEST.
025300     SET WT-FBK-IDX TO 1.
025400 3200-SCAN-LOOP.
025500     IF WT-FBK-IDX > WS-FBK-COUNT
025600         SET WT-FBK-IDX TO 0
025700         GO TO 3200-EXIT.
025800     IF WT-FBK-NOT-USED (WT-FBK-IDX) AND
025900        WT-FBK-HIS-ID (WT-FBK-IDX) =
026000            HIS-ID OF DIAGNOSIS-HISTORY-OLD-REC AND
026100        WT-FBK-USER-ID (WT-FBK-IDX) =
026200            HIS-USER-ID OF DIAGNOSIS-HISTORY-OLD-REC
026300         GO TO 3200-EXIT.
026400     SET WT-FBK-IDX UP BY 1.
026500     GO TO 3200-SCAN-LOOP.
026600 3200-EXIT.
026700     EXIT.
026800
026900 3300-APPLY-FEEDBACK.
027000     MOVE WT-FBK-TEXT (WT-FBK-IDX) TO
027100         HIS-FEEDBACK OF DIAGNOSIS-HISTORY-OLD-REC.
027200     IF WT-FBK-ACCURATE-FLAG (WT-FBK-IDX) = 'Y' OR
027300        WT-FBK-ACCURATE-FLAG (WT-FBK-IDX) = 'N'
027400         MOVE WT-FBK-ACCURATE-FLAG (WT-FBK-IDX) TO
027500             HIS-ACCURATE-FLAG OF DIAGNOSIS-HISTORY-OLD-REC.
027600     MOVE 'Y' TO WT-FBK-USED-SW (WT-FBK-IDX).
027700     ADD 1 TO WS-APPLIED-COUNT.
027800 3300-EXIT.
027900     EXIT.
028000
028100 8000-PRINT-EXCEPTIONS.
028200     SET WT-FBK-IDX TO 1.
028300 8000-SCAN-LOOP.
028400     IF WT-FBK-IDX > WS-FBK-COUNT
028500         GO TO 8000-TOTALS.
028600     IF WT-FBK-NOT-USED (WT-FBK-IDX)
028700         ADD 1 TO WS-NOTFOUND-COUNT
028800         MOVE SPACES TO WS-NOTFOUND-LINE
028900         MOVE WT-FBK-HIS-ID (WT-FBK-IDX) TO WS-NF-HIS-ID
029000         MOVE WT-FBK-USER-ID (WT-FBK-IDX) TO WS-NF-USER-ID
029100         WRITE FEEDBACK-REPORT-LINE FROM WS-NOTFOUND-LINE
029200             AFTER ADVANCING 1 LINE.
029300     SET WT-FBK-IDX UP BY 1.
029400     GO TO 8000-SCAN-LOOP.
029500 8000-TOTALS.
029600     MOVE SPACES TO WS-TOTALS-LINE.
029700     WRITE FEEDBACK-REPORT-LINE FROM WS-TOTALS-LINE
029800         AFTER ADVANCING 2 LINES.
029900
030000     MOVE SPACES TO WS-TOTALS-LINE.
030100     MOVE 'FEEDBACK REQUESTS APPLIED . . . . .' TO WS-TL-LABEL.
030200     MOVE WS-APPLIED-COUNT TO WS-TL-COUNT.
030300     WRITE FEEDBACK-REPORT-LINE FROM WS-TOTALS-LINE
030400         AFTER ADVANCING 1 LINE.
030500
030600     MOVE SPACES TO WS-TOTALS-LINE.
030700     MOVE 'FEEDBACK REQUESTS NOT FOUND . . . .' TO WS-TL-LABEL.
030800     MOVE WS-NOTFOUND-COUNT TO WS-TL-COUNT.
030900     WRITE FEEDBACK-REPORT-LINE FROM WS-TOTALS-LINE
031000         AFTER ADVANCING 1 LINE.
031100
031200     MOVE SPACES TO WS-TOTALS-LINE.
031300     MOVE 'HISTORY RECORDS CARRIED FORWARD . .' TO WS-TL-LABEL.
031400     MOVE WS-CARRIED-COUNT TO WS-TL-COUNT.
031500     WRITE FEEDBACK-REPORT-LINE FROM WS-TOTALS-LINE
031600         AFTER ADVANCING 1 LINE.
031700 8000-EXIT.
031800     EXIT.
031900
032000 9000-TERMINATE.
032100     CLOSE FEEDBACK-REQUEST-FILE
032200           DIAGNOSIS-HISTORY-OLD
032300           DIAGNOSIS-HISTORY-NEW
032400           FEEDBACK-REPORT-FILE.
032500 9000-EXIT.
032600     EXIT.
032700
032800 9999-ABEND.
032900****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
033000****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
033100     MOVE SPACES TO FEEDBACK-REPORT-LINE.
033200     WRITE FEEDBACK-REPORT-LINE FROM ABEND-REC
033300         AFTER ADVANCING 2 LINES.
033400     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
033500 9999-EXIT.
033600     EXIT.
