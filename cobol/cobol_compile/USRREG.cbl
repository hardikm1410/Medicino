000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  USRREG.
000400 AUTHOR. MEERA MENON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/25/89.
000700 DATE-COMPILED. 10/25/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BATCH REGISTRATION EDIT AND POSTING RUN.  EACH
001400*          REGISTRATION REQUEST IS EDITED FIELD BY FIELD -
001500*          USERNAME, EMAIL AND PASSWORD ARE PASSED TO VALDRULE,
001600*          THE FREE-TEXT NAME FIELDS ARE SANITIZED BY TRIMTXT -
001700*          AND THEN CHECKED FOR UNIQUENESS AGAINST THE USER
001800*          MASTER ALREADY ON FILE.  THE FIRST EDIT FAILURE
001900*          ENCOUNTERED STOPS FURTHER CHECKING OF THAT REQUEST
002000*          AND IS THE REASON REPORTED ON THE REJECT LISTING.
002100*          ACCEPTED REQUESTS ARE APPENDED TO THE USER MASTER
002200*          WITH A NEWLY ASSIGNED USR-ID AND USR-ACTIVE-FLAG
002300*          SET TO 'Y'.
002400*
002500*          CHANGE LOG
002600*          ----------
002700*   102589  MM  INITIAL VERSION (WO-5090)
002800*   022699  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002900*                NO CHANGES REQUIRED
003000*   041711  KT  ADDED THE PASSWORD/CONFIRM-PASSWORD MATCH
003100*                CHECK - PREVIOUSLY A MISTYPED CONFIRMATION
003200*                WAS SILENTLY IGNORED (WO-5171)
003300*   051207  KT  USR-ACTIVE-FLAG NOW SET EXPLICITLY - THE
003400*                MASTER RECORD USED TO RELY ON THE FIELD
003500*                DEFAULTING TO SPACES, WHICH FAILED THE
003600*                88-LEVEL TEST ELSEWHERE IN THE SYSTEM
003700*                (WO-4899)
003800*   091513  KT  2400-WRITE-ACCEPT WAS PERSISTING USR-USERNAME
003900*                AND USR-EMAIL IN THE CASE THE USER TYPED THEM -
004000*                THE DUPLICATE CHECK ALREADY LOWER-CASES BOTH
004100*                FOR COMPARISON, SO A MIXED-CASE MASTER RECORD
004200*                COULD SNEAK PAST IT ON A LATER RUN.  NOW MOVES
004300*                THE LOWER-CASED WS-LOWER-USERNAME/WS-LOWER-EMAIL
004400*                WORK FIELDS INTO THE MASTER RECORD (WO-5301)
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS USRREG-OPTION-ON
005400            OFF STATUS IS USRREG-OPTION-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT REGISTRATION-REQUEST-FILE ASSIGN TO UT-S-REGREQ
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-REGREQ-STATUS.
006200     SELECT USER-MASTER-OLD ASSIGN TO UT-S-USERMSO
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-USERMSO-STATUS.
006600     SELECT USER-MASTER-NEW ASSIGN TO UT-S-USERMSN
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-USERMSN-STATUS.
007000     SELECT REGISTRATION-REPORT-FILE ASSIGN TO UT-S-REGRPT
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-REGRPT-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  REGISTRATION-REQUEST-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  REGISTRATION-REQUEST-REC-FD       PIC X(150).
008100
008200 FD  USER-MASTER-OLD
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500     COPY USERMSTR REPLACING
008600         ==USER-MASTER-REC== BY ==USER-MASTER-OLD-REC==.
008700
008800 FD  USER-MASTER-NEW
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY USERMSTR REPLACING
009200         ==USER-MASTER-REC== BY ==USER-MASTER-NEW-REC==.
009300
009400 FD  REGISTRATION-REPORT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  REGISTRATION-REPORT-LINE          PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000 01  WS-FILE-STATUSES.
010100     05  WS-REGREQ-STATUS            PIC X(02) VALUE SPACES.
010200         88  WS-REGREQ-OK            VALUE '00'.
010300         88  WS-REGREQ-EOF           VALUE '10'.
010400     05  WS-USERMSO-STATUS           PIC X(02) VALUE SPACES.
010500         88  WS-USERMSO-OK           VALUE '00'.
010600         88  WS-USERMSO-EOF          VALUE '10'.
010700     05  WS-USERMSN-STATUS           PIC X(02) VALUE SPACES.
010800         88  WS-USERMSN-OK           VALUE '00'.
010900     05  WS-REGRPT-STATUS            PIC X(02) VALUE SPACES.
011000         88  WS-REGRPT-OK            VALUE '00'.
011100
011200 01  WS-SWITCHES.
011300     05  WS-REGREQ-EOF-SW            PIC X(01) VALUE 'N'.
011400         88  WS-REGREQ-DONE          VALUE 'Y'.
011500
011600     COPY REGREQ.
011700
011800****** IN-MEMORY MIRROR OF THE USER MASTER, LOADED ONCE AT
011900****** INITIALIZATION SO EACH INCOMING REQUEST CAN BE CHECKED
012000****** FOR A DUPLICATE USERNAME OR EMAIL WITHOUT RE-READING
012100****** THE OLD MASTER FILE FOR EVERY REQUEST.  THE MASTER
012200****** ITSELF IS STILL COPIED FORWARD TO THE NEW FILE BY A
012300****** SEPARATE SEQUENTIAL PASS AT THE END OF THE RUN.
012400 01  WS-USER-TABLE.
012500     05  WT-USER-ENTRY OCCURS 2000 TIMES INDEXED BY WT-USER-IDX.
012600         10  WT-USER-USERNAME        PIC X(20).
012700         10  WT-USER-EMAIL           PIC X(40).
012800 01  WS-USER-COUNT                   PIC 9(04) COMP VALUE ZERO.
012900
013000****** RAW DUMP VIEW OF THE IN-MEMORY USER TABLE - USED BY THE
013100****** ABEND ROUTINE IF THE TABLE OVERFLOWS
013200 01  WS-USER-TABLE-DUMP REDEFINES WS-USER-TABLE PIC X(120000).
013300
013400 01  WS-NEXT-USR-ID                  PIC 9(05) COMP VALUE ZERO.
013500
013600 01  TEXT1                           PIC X(255).
013700 01  RETURN-LTH                      PIC S9(04) COMP.
013800
013900 01  VALIDATE-REQUEST-REC.
014000     05  VR-RULE-TYPE                PIC X(01).
014100         88  VR-RULE-EMAIL           VALUE 'E'.
014200         88  VR-RULE-PASSWORD        VALUE 'P'.
014300         88  VR-RULE-USERNAME        VALUE 'U'.
014400     05  VR-INPUT-TEXT               PIC X(60).
014500     05  VR-VALID-FLAG               PIC X(01).
014600         88  VR-VALID                VALUE 'Y'.
014700         88  VR-INVALID              VALUE 'N'.
014800     05  VR-MESSAGE                  PIC X(40).
014900
015000 01  WS-LOWER-USERNAME               PIC X(20).
015100 01  WS-LOWER-EMAIL                  PIC X(40).
015200 01  WS-LOWER-TABLE-USERNAME         PIC X(20).
015300 01  WS-LOWER-TABLE-EMAIL            PIC X(40).
015400
015500 01  WS-REJECT-SW                    PIC X(01) VALUE 'N'.
015600     88  WS-REQUEST-REJECTED         VALUE 'Y'.
015700     88  WS-REQUEST-ACCEPTED         VALUE 'N'.
015800 01  WS-REJECT-REASON                PIC X(40) VALUE SPACES.
015900
016000 01  WS-COUNTERS.
016100     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
016200     05  WS-ACCEPT-COUNT             PIC 9(05) COMP VALUE ZERO.
016300     05  WS-REJECT-COUNT             PIC 9(05) COMP VALUE ZERO.
016400     05  WS-CARRIED-COUNT            PIC 9(05) COMP VALUE ZERO.
016500
016600 01  WS-REPORT-LINES.
016700     05  WS-HDR-LINE-1.
016800         10  FILLER                  PIC X(40) VALUE SPACES.
016900         10  FILLER                  PIC X(52) VALUE
017000             'MEDICINO  -  USER REGISTRATION RUN REPORT'.
017100         10  FILLER                  PIC X(40) VALUE SPACES.
017200     05  WS-ACCEPT-LINE.
017300         10  FILLER                  PIC X(05) VALUE SPACES.
017400         10  FILLER                  PIC X(12) VALUE 'ACCEPTED   '.
017500         10  WS-AL-USR-ID            PIC ZZZZ9.
017600         10  FILLER                  PIC X(05) VALUE SPACES.
017700         10  WS-AL-USERNAME          PIC X(20).
017800         10  WS-AL-EMAIL             PIC X(40).
017900         10  FILLER                  PIC X(45) VALUE SPACES.
018000     05  WS-REJECT-LINE.
018100         10  FILLER                  PIC X(05) VALUE SPACES.
018200         10  FILLER                  PIC X(12) VALUE 'REJECTED   '.
018300         10  WS-RL-USERNAME          PIC X(20).
018400         10  FILLER                  PIC X(02) VALUE SPACES.
018500         10  WS-RL-REASON            PIC X(40).
018600         10  FILLER                  PIC X(53) VALUE SPACES.
018700     05  WS-TOTALS-LINE.
018800         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
018900         10  WS-TL-COUNT             PIC ZZ,ZZ9.
019000         10  FILLER                  PIC X(92) VALUE SPACES.
019100
019200 01  ABEND-REC.
019300     05  PARA-NAME                   PIC X(20).
019400     05  ABEND-REASON                PIC X(60).
019500     05  EXPECTED-VAL                PIC X(10).
019600     05  ACTUAL-VAL                  PIC X(10).
019700     05  FILLER                      PIC X(30) VALUE SPACES.
019800 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
019900 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
020000
020100 PROCEDURE DIVISION.
020200 0000-MAINLINE.
020300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020400     PERFORM 2000-READ-REQUEST THRU 2000-EXIT
020500         UNTIL WS-REGREQ-DONE.
020600     PERFORM 6000-COPY-OLD-MASTER THRU 6000-EXIT.
020700     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
020800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020900     STOP RUN.
021000
021100 1000-INITIALIZE.
021200     OPEN INPUT REGISTRATION-REQUEST-FILE
021300          INPUT USER-MASTER-OLD
021400          OUTPUT USER-MASTER-NEW
021500          OUTPUT REGISTRATION-REPORT-FILE.
021600     IF NOT WS-REGREQ-OK OR NOT WS-USERMSO-OK
021700         MOVE '1000-INITIALIZE' TO PARA-NAME
021800         MOVE 'REQUEST OR MASTER FILE OPEN FAILED' TO
021900             ABEND-REASON
022000         PERFORM 9999-ABEND THRU 9999-EXIT.
022100
022200     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT
022300         UNTIL WS-USERMSO-EOF.
022400
022500     WRITE REGISTRATION-REPORT-LINE FROM WS-HDR-LINE-1
022600         AFTER ADVANCING TOP-OF-FORM.
022700 1000-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* LOADS EVERY USERNAME AND EMAIL CURRENTLY ON THE OLD MASTER
023200* INTO WS-USER-TABLE, LOWER-CASED, SO 2200-CHECK-DUPLICATE CAN
023300* TEST NEW REQUESTS WITHOUT REGARD TO CASE.  ALSO TRACKS THE
023400* HIGHEST USR-ID SEEN SO NEW USERS GET A CONTINUING ID.
023500******************************************************************
023600 1100-LOAD-USER-TABLE.
023700     READ USER-MASTER-OLD
023800         AT END
023900             MOVE 'Y' TO WS-USERMSO-EOF-SW
024000         NOT AT END
024100             PERFORM 1150-ADD-USER-ENTRY THRU 1150-EXIT
024200     END-READ.
024300 1100-EXIT.
024400     EXIT.
024500
024600 1150-ADD-USER-ENTRY.
024700     IF USR-ID OF USER-MASTER-OLD-REC > WS-NEXT-USR-ID
024800         MOVE USR-ID OF USER-MASTER-OLD-REC TO WS-NEXT-USR-ID.
024900     IF WS-USER-COUNT >= 2000
025000         GO TO 1150-EXIT.
025100     ADD 1 TO WS-USER-COUNT.
025200     SET WT-USER-IDX TO WS-USER-COUNT.
025300     MOVE USR-USERNAME OF USER-MASTER-OLD-REC TO
025400         WT-USER-USERNAME (WT-USER-IDX).
025500     MOVE USR-EMAIL OF USER-MASTER-OLD-REC TO
025600         WT-USER-EMAIL (WT-USER-IDX).
025700 1150-EXIT.
025800     EXIT.
025900
026000 2000-READ-REQUEST.
026100     READ REGISTRATION-REQUEST-FILE INTO REGISTRATION-REQUEST-REC
026200         AT END
026300             MOVE 'Y' TO WS-REGREQ-EOF-SW
026400         NOT AT END
026500             ADD 1 TO WS-READ-COUNT
026600             PERFORM 2100-EDIT-REQUEST THRU 2100-EXIT
026700     END-READ.
026800 2000-EXIT.
026900     EXIT.
027000
027100 2100-EDIT-REQUEST.
027200     MOVE 'N' TO WS-REJECT-SW.
027300     MOVE SPACES TO WS-REJECT-REASON.
027400
027500     MOVE 'U' TO VR-RULE-TYPE.
027600     MOVE SPACES TO VR-INPUT-TEXT.
027700     MOVE REG-USERNAME TO VR-INPUT-TEXT (1 : 20).
027800     CALL 'VALDRULE' USING VALIDATE-REQUEST-REC.
027900     IF VR-INVALID
028000         MOVE 'Y' TO WS-REJECT-SW
028100         MOVE VR-MESSAGE TO WS-REJECT-REASON
028200         GO TO 2100-WRITE-RESULT.
028300
028400     MOVE 'E' TO VR-RULE-TYPE.
028500     MOVE SPACES TO VR-INPUT-TEXT.
028600     MOVE REG-EMAIL TO VR-INPUT-TEXT (1 : 40).
028700     CALL 'VALDRULE' USING VALIDATE-REQUEST-REC.
028800     IF VR-INVALID
028900         MOVE 'Y' TO WS-REJECT-SW
029000         MOVE VR-MESSAGE TO WS-REJECT-REASON
029100         GO TO 2100-WRITE-RESULT.
029200
029300     MOVE 'P' TO VR-RULE-TYPE.
029400     MOVE SPACES TO VR-INPUT-TEXT.
029500     MOVE REG-PASSWORD TO VR-INPUT-TEXT (1 : 20).
029600     CALL 'VALDRULE' USING VALIDATE-REQUEST-REC.
029700     IF VR-INVALID
029800         MOVE 'Y' TO WS-REJECT-SW
029900         MOVE VR-MESSAGE TO WS-REJECT-REASON
030000         GO TO 2100-WRITE-RESULT.
030100
030200     IF REG-PASSWORD NOT = REG-CONFIRM-PASSWORD
030300         MOVE 'Y' TO WS-REJECT-SW
030400         MOVE 'PASSWORD AND CONFIRMATION DO NOT MATCH' TO
030500             WS-REJECT-REASON
030600         GO TO 2100-WRITE-RESULT.
030700
030800     PERFORM 2200-CHECK-DUPLICATE THRU 2200-EXIT.
030900     IF WS-REQUEST-REJECTED
031000         GO TO 2100-WRITE-RESULT.
031100
031200     MOVE SPACES TO TEXT1.
031300     MOVE REG-FIRST-NAME TO TEXT1 (1 : 20).
031400     CALL 'TRIMTXT' USING TEXT1, RETURN-LTH.
031500     MOVE TEXT1 (1 : 20) TO REG-FIRST-NAME.
031600
031700     MOVE SPACES TO TEXT1.
031800     MOVE REG-LAST-NAME TO TEXT1 (1 : 20).
031900     CALL 'TRIMTXT' USING TEXT1, RETURN-LTH.
032000     MOVE TEXT1 (1 : 20) TO REG-LAST-NAME.
032100
032200 2100-WRITE-RESULT.
032300     IF WS-REQUEST-REJECTED
032400         PERFORM 2300-WRITE-REJECT THRU 2300-EXIT
032500     ELSE
032600         PERFORM 2400-WRITE-ACCEPT THRU 2400-EXIT.
032700 2100-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* COMPARES THE INCOMING USERNAME AND EMAIL, LOWER-CASED,
033200* AGAINST EVERY ENTRY ALREADY IN WS-USER-TABLE.  A MATCH ON
033300* EITHER FIELD REJECTS THE REQUEST AS A DUPLICATE.
033400******************************************************************
033500 2200-CHECK-DUPLICATE.
033600     MOVE SPACES TO WS-LOWER-USERNAME.
033700     MOVE REG-USERNAME TO WS-LOWER-USERNAME.
033800     INSPECT WS-LOWER-USERNAME CONVERTING
033900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
034000         'abcdefghijklmnopqrstuvwxyz'.
034100     MOVE SPACES TO WS-LOWER-EMAIL.
034200     MOVE REG-EMAIL TO WS-LOWER-EMAIL.
034300     INSPECT WS-LOWER-EMAIL CONVERTING
034400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
034500         'abcdefghijklmnopqrstuvwxyz'.
034600
034700     SET WT-USER-IDX TO 1.
034800 2200-SCAN-LOOP.
034900     IF WT-USER-IDX > WS-USER-COUNT
035000         GO TO 2200-EXIT.
035100
035200     MOVE WT-USER-USERNAME (WT-USER-IDX) TO
035300         WS-LOWER-TABLE-USERNAME.
035400     INSPECT WS-LOWER-TABLE-USERNAME CONVERTING
035500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
035600         'abcdefghijklmnopqrstuvwxyz'.
035700     IF WS-LOWER-TABLE-USERNAME = WS-LOWER-USERNAME
035800         MOVE 'Y' TO WS-REJECT-SW
035900         MOVE 'USERNAME IS ALREADY REGISTERED' TO
036000             WS-REJECT-REASON
036100         GO TO 2200-EXIT.
036200
036300     MOVE WT-USER-EMAIL (WT-USER-IDX) TO WS-LOWER-TABLE-EMAIL.
036400     INSPECT WS-LOWER-TABLE-EMAIL CONVERTING
036500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
036600         'abcdefghijklmnopqrstuvwxyz'.
036700     IF WS-LOWER-TABLE-EMAIL = WS-LOWER-EMAIL
036800         MOVE 'Y' TO WS-REJECT-SW
036900         MOVE 'EMAIL IS ALREADY REGISTERED' TO WS-REJECT-REASON
037000         GO TO 2200-EXIT.
037100
037200     SET WT-USER-IDX UP BY 1.
037300     GO TO 2200-SCAN-LOOP.
037400 2200-EXIT.
037500     EXIT.
037600
037700 2300-WRITE-REJECT.
037800     ADD 1 TO WS-REJECT-COUNT.
037900     MOVE SPACES TO WS-REJECT-LINE.
038000     MOVE REG-USERNAME TO WS-RL-USERNAME.
038100     MOVE WS-REJECT-REASON TO WS-RL-REASON.
038200     WRITE REGISTRATION-REPORT-LINE FROM WS-REJECT-LINE
038300         AFTER ADVANCING 1 LINE.
038400 2300-EXIT.
038500     EXIT.
038600
038700 2400-WRITE-ACCEPT.
038800     ADD 1 TO WS-ACCEPT-COUNT.
038900     ADD 1 TO WS-NEXT-USR-ID.
039000
039100     IF WS-USER-COUNT < 2000
039200         ADD 1 TO WS-USER-COUNT
039300         SET WT-USER-IDX TO WS-USER-COUNT
039400         MOVE REG-USERNAME TO WT-USER-USERNAME (WT-USER-IDX)
039500         MOVE REG-EMAIL TO WT-USER-EMAIL (WT-USER-IDX).
039600
039700     MOVE SPACES TO USER-MASTER-NEW-REC.
039800     MOVE WS-NEXT-USR-ID TO USR-ID OF USER-MASTER-NEW-REC.
039900     MOVE WS-LOWER-USERNAME TO USR-USERNAME OF USER-MASTER-NEW-REC.
040000     MOVE WS-LOWER-EMAIL TO USR-EMAIL OF USER-MASTER-NEW-REC.
040100     MOVE REG-PASSWORD TO
040200         USR-PASSWORD-HASH OF USER-MASTER-NEW-REC.
040300     MOVE REG-FIRST-NAME TO
040400         USR-FIRST-NAME OF USER-MASTER-NEW-REC.
040500     MOVE REG-LAST-NAME TO
040600         USR-LAST-NAME OF USER-MASTER-NEW-REC.
040700     MOVE 'Y' TO USR-ACTIVE-FLAG OF USER-MASTER-NEW-REC.
040800     WRITE USER-MASTER-NEW-REC.
040900     IF NOT WS-USERMSN-OK
041000         MOVE '2400-WRITE-ACCEPT' TO PARA-NAME
041100         MOVE 'USER MASTER WRITE FAILED' TO ABEND-REASON
041200         PERFORM 9999-ABEND THRU 9999-EXIT.
041300
041400     MOVE SPACES TO WS-ACCEPT-LINE.
041500     MOVE WS-NEXT-USR-ID TO WS-AL-USR-ID.
041600     MOVE REG-USERNAME TO WS-AL-USERNAME.
041700     MOVE REG-EMAIL TO WS-AL-EMAIL.
041800     WRITE REGISTRATION-REPORT-LINE FROM WS-ACCEPT-LINE
041900         AFTER ADVANCING 1 LINE.
042000 2400-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400* REWINDS THE OLD USER MASTER (ALREADY READ ONCE TO BUILD
042500* WS-USER-TABLE) AND COPIES EVERY EXISTING RECORD FORWARD TO
042600* THE NEW MASTER SO THE ACCEPTED REGISTRATIONS JOIN A COMPLETE
042700* FILE, NOT A FILE OF THIS RUN'S NEW USERS ONLY.
042800******************************************************************
042900 6000-COPY-OLD-MASTER.
043000     CLOSE USER-MASTER-OLD.
043100     OPEN INPUT USER-MASTER-OLD.
043200     IF NOT WS-USERMSO-OK
043300         MOVE '6000-COPY-OLD-MASTER' TO PARA-NAME
043400         MOVE 'USER MASTER REOPEN FAILED' TO ABEND-REASON
043500         PERFORM 9999-ABEND THRU 9999-EXIT.
043600     MOVE 'N' TO WS-USERMSO-EOF-SW.
043700 6000-COPY-LOOP.
043800     READ USER-MASTER-OLD
043900         AT END
044000             MOVE 'Y' TO WS-USERMSO-EOF-SW
044100             GO TO 6000-EXIT
044200         NOT AT END
044300             ADD 1 TO WS-CARRIED-COUNT
044400             WRITE USER-MASTER-NEW-REC FROM USER-MASTER-OLD-REC
044500     END-READ.
044600     IF NOT WS-USERMSN-OK
044700         MOVE '6000-COPY-OLD-MASTER' TO PARA-NAME
044800         MOVE 'USER MASTER CARRY-FORWARD WRITE FAILED' TO
044900             ABEND-REASON
045000         PERFORM 9999-ABEND THRU 9999-EXIT.
045100     GO TO 6000-COPY-LOOP.
045200 6000-EXIT.
045300     EXIT.
045400
045500 8000-PRINT-TOTALS.
045600     MOVE SPACES TO WS-TOTALS-LINE.
045700     MOVE 'REGISTRATION REQUESTS READ . . . .' TO WS-TL-LABEL.
045800     MOVE WS-READ-COUNT TO WS-TL-COUNT.
045900     WRITE REGISTRATION-REPORT-LINE FROM WS-TOTALS-LINE
046000         AFTER ADVANCING 2 LINES.
046100
046200     MOVE SPACES TO WS-TOTALS-LINE.
046300     MOVE 'REGISTRATIONS ACCEPTED . . . . . .' TO WS-TL-LABEL.
046400     MOVE WS-ACCEPT-COUNT TO WS-TL-COUNT.
046500     WRITE REGISTRATION-REPORT-LINE FROM WS-TOTALS-LINE
046600         AFTER ADVANCING 1 LINE.
046700
046800     MOVE SPACES TO WS-TOTALS-LINE.
046900     MOVE 'REGISTRATIONS REJECTED . . . . . .' TO WS-TL-LABEL.
047000     MOVE WS-REJECT-COUNT TO WS-TL-COUNT.
047100     WRITE REGISTRATION-REPORT-LINE FROM WS-TOTALS-LINE
047200         AFTER ADVANCING 1 LINE.
047300
047400     MOVE SPACES TO WS-TOTALS-LINE.
047500     MOVE 'EXISTING USERS CARRIED FORWARD . .' TO WS-TL-LABEL.
047600     MOVE WS-CARRIED-COUNT TO WS-TL-COUNT.
047700     WRITE REGISTRATION-REPORT-LINE FROM WS-TOTALS-LINE
047800         AFTER ADVANCING 1 LINE.
047900 8000-EXIT.
048000     EXIT.
048100
048200 9000-TERMINATE.
048300     CLOSE REGISTRATION-REQUEST-FILE
048400           USER-MASTER-OLD
048500           USER-MASTER-NEW
048600           REGISTRATION-REPORT-FILE.
048700 9000-EXIT.
048800     EXIT.
048900
049000 9999-ABEND.
049100****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
049200****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
049300     MOVE SPACES TO REGISTRATION-REPORT-LINE.
049400     WRITE REGISTRATION-REPORT-LINE FROM ABEND-REC
049500         AFTER ADVANCING 2 LINES.
049600     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
049700 9999-EXIT.
049800     EXIT.
