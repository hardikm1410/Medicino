000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/05/90.
000700 DATE-COMPILED. 02/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          MEDICINE MASTER LOOKUP AND SEARCH RUN.  MSP-MODE ON
001400*          THE PARAMETER CARD SELECTS ONE OF FOUR OPERATIONS -
001500*          LIST ACTIVE MEDICINES WHOSE NAME AND/OR CATEGORY
001600*          CONTAIN THE FILTER TEXT, LOOK UP ONE MEDICINE BY ITS
001700*          EXACT ID, LOOK UP THE FIRST MEDICINE WHOSE NAME
001800*          CONTAINS THE SEARCH TEXT, OR LIST THE DISTINCT
001900*          CATEGORIES CARRIED BY ACTIVE MEDICINES.  ALL TEXT
002000*          MATCHING IS CASE-INSENSITIVE AND LOOKS FOR THE TEXT
002100*          ANYWHERE IN THE FIELD, NOT JUST AT THE FRONT.
002200*
002300*          CHANGE LOG
002400*          ----------
002500*   020590  JS  INITIAL VERSION (WO-4587)
002600*   031599  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002700*                NO CHANGES REQUIRED
002800*   071502  JS  ADDED THE CATEGORY FILTER - ORIGINALLY THIS
002900*                PROGRAM ONLY FILTERED ON NAME (WO-4718)
003000*   091513  KT  ADDED MSP-MODE DISPATCH AND THE ID-LOOKUP,
003100*                NAME-LOOKUP AND CATEGORY-LIST OPERATIONS -
003200*                PREVIOUSLY THIS PROGRAM COULD ONLY LIST, WITH
003300*                NO WAY TO PULL A SINGLE MEDICINE OR SEE WHAT
003400*                CATEGORIES WERE ON FILE (WO-5304)
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS MEDSRCH-OPTION-ON
004400            OFF STATUS IS MEDSRCH-OPTION-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MEDICINE-SEARCH-PARM-FILE ASSIGN TO UT-S-MEDSPRM
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-MEDSPRM-STATUS.
005200     SELECT MEDICINE-MASTER-FILE ASSIGN TO UT-S-MEDIMST
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-MEDIMST-STATUS.
005600     SELECT MEDICINE-SEARCH-REPORT ASSIGN TO UT-S-MEDSRPT
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-MEDSRPT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  MEDICINE-SEARCH-PARM-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  MEDICINE-SEARCH-PARM-REC-FD      PIC X(80).
006700
006800 FD  MEDICINE-MASTER-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY MEDIMSTR.
007200
007300 FD  MEDICINE-SEARCH-REPORT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  MEDICINE-SEARCH-LINE             PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900 01  WS-FILE-STATUSES.
008000     05  WS-MEDSPRM-STATUS           PIC X(02) VALUE SPACES.
008100         88  WS-MEDSPRM-OK           VALUE '00'.
008200     05  WS-MEDIMST-STATUS           PIC X(02) VALUE SPACES.
008300         88  WS-MEDIMST-OK           VALUE '00'.
008400         88  WS-MEDIMST-EOF          VALUE '10'.
008500     05  WS-MEDSRPT-STATUS           PIC X(02) VALUE SPACES.
008600         88  WS-MEDSRPT-OK           VALUE '00'.
008700
008800 01  WS-SWITCHES.
008900     05  WS-MEDIMST-EOF-SW           PIC X(01) VALUE 'N'.
009000         88  WS-MEDIMST-DONE         VALUE 'Y'.
009100     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009200         88  WS-FOUND-YES            VALUE 'Y'.
009300         88  WS-FOUND-NO             VALUE 'N'.
009400
009500     COPY MEDSPARM.
009600
009700****** LOWER-CASED COPIES OF THE PARAMETER FILTERS, BUILT ONCE
009800****** AT INITIALIZATION SO EVERY MASTER RECORD IS NOT RE-
009900****** LOWER-CASED AGAINST THE SAME FILTER TEXT.  WS-LOWER-NAME-
010000****** FILTER ALSO CARRIES THE SEARCH TEXT FOR MODE 'N'.
010100 01  WS-LOWER-NAME-FILTER            PIC X(30) VALUE SPACES.
010200 01  WS-LOWER-CATEGORY-FILTER        PIC X(20) VALUE SPACES.
010300
010400****** GENERIC PAIR OF WORK FIELDS USED BY 9500-FIND-LENGTH -
010500****** ONE CALLER STORES THE TEXT TO BE MEASURED HERE, THE
010600****** PARAGRAPH LEAVES THE ANSWER IN WS-GENLEN-RESULT
010700 01  WS-GENLEN-WORK.
010800     05  WS-GENLEN-TEXT              PIC X(200).
010900     05  WS-GENLEN-TEXT-TBL REDEFINES WS-GENLEN-TEXT
011000                                     PIC X(01) OCCURS 200 TIMES.
011100     05  WS-GENLEN-SCAN-POS          PIC 9(03) COMP.
011200 01  WS-GENLEN-RESULT                PIC 9(03) COMP VALUE ZERO.
011300
011400****** GENERIC HAYSTACK/NEEDLE PAIR USED BY 9600-CHECK-CONTAINS -
011500****** RETURNS 'Y' IN WS-CONTAINS-FLAG WHEN THE NEEDLE TEXT
011600****** APPEARS ANYWHERE INSIDE THE HAYSTACK TEXT
011700 01  WS-CONTAINS-WORK.
011800     05  WS-HAYSTACK-TEXT            PIC X(200).
011900     05  WS-HAYSTACK-LEN             PIC 9(03) COMP.
012000     05  WS-NEEDLE-TEXT              PIC X(200).
012100     05  WS-NEEDLE-LEN                PIC 9(03) COMP.
012200     05  WS-CONTAINS-START-POS       PIC 9(03) COMP.
012300 01  WS-CONTAINS-FLAG                PIC X(01) VALUE 'N'.
012400     88  WS-CONTAINS-YES             VALUE 'Y'.
012500     88  WS-CONTAINS-NO              VALUE 'N'.
012600
012700 01  WS-CMP-NAME                     PIC X(30).
012800 01  WS-CMP-CATEGORY                 PIC X(20).
012900
013000****** DISTINCT-CATEGORY TABLE BUILT BY MODE 'C' - CATEGORIES
013100****** ARE KEPT IN THE ORDER FIRST ENCOUNTERED ON THE MASTER
013200 01  WS-CATEGORY-TABLE.
013300     05  WT-CATEGORY-ENTRY OCCURS 50 TIMES INDEXED BY WT-CATEGORY-IDX
013400                                           PIC X(20).
013500 01  WS-CATEGORY-COUNT               PIC 9(03) COMP VALUE ZERO.
013600
013700 01  WS-COUNTERS.
013800     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
013900     05  WS-MATCH-COUNT              PIC 9(05) COMP VALUE ZERO.
014000     05  WS-LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
014100     05  WS-PAGE-COUNT               PIC 9(03) COMP VALUE ZERO.
014200
014300****** RAW DUMP VIEW OF THE COUNTERS - USED WHEN THE ABEND
014400****** ROUTINE NEEDS TO SNAPSHOT WHERE THE RUN STOPPED
014500 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS PIC X(19).
014600
014700 01  WS-REPORT-LINES.
014800     05  WS-HDR-LINE-1.
014900         10  FILLER                  PIC X(40) VALUE SPACES.
015000         10  FILLER                  PIC X(52) VALUE
015100             'MEDICINO  -  MEDICINE SEARCH RESULTS'.
015200         10  FILLER                  PIC X(40) VALUE SPACES.
015300     05  WS-HDR-LINE-2.
015400         10  FILLER                  PIC X(05) VALUE SPACES.
015500         10  FILLER                  PIC X(06) VALUE 'MED ID'.
015600         10  FILLER                  PIC X(05) VALUE SPACES.
015700         10  FILLER                  PIC X(30) VALUE 'NAME'.
015800         10  FILLER                  PIC X(20) VALUE 'CATEGORY'.
015900         10  FILLER                  PIC X(10) VALUE 'PRICE'.
016000         10  FILLER                  PIC X(47) VALUE SPACES.
016100     05  WS-DETAIL-LINE.
016200         10  FILLER                  PIC X(05) VALUE SPACES.
016300         10  WS-DL-MED-ID            PIC ZZZZ9.
016400         10  FILLER                  PIC X(06) VALUE SPACES.
016500         10  WS-DL-MED-NAME          PIC X(30).
016600         10  WS-DL-MED-CATEGORY      PIC X(20).
016700         10  WS-DL-MED-PRICE         PIC $$,$$9.99.
016800         10  FILLER                  PIC X(38) VALUE SPACES.
016900     05  WS-NOMATCH-LINE.
017000         10  FILLER                  PIC X(05) VALUE SPACES.
017100         10  FILLER                  PIC X(45) VALUE
017200             'NO MEDICINES MATCH THE REQUESTED FILTERS'.
017300         10  FILLER                  PIC X(82) VALUE SPACES.
017400     05  WS-NOTFOUND-LINE.
017500         10  FILLER                  PIC X(05) VALUE SPACES.
017600         10  FILLER                  PIC X(19) VALUE
017700             'MEDICINE NOT FOUND'.
017800         10  FILLER                  PIC X(108) VALUE SPACES.
017900     05  WS-CATEGORY-LINE.
018000         10  FILLER                  PIC X(05) VALUE SPACES.
018100         10  WS-CL-CATEGORY          PIC X(20).
018200         10  FILLER                  PIC X(107) VALUE SPACES.
018300     05  WS-NOCATEGORY-LINE.
018400         10  FILLER                  PIC X(05) VALUE SPACES.
018500         10  FILLER                  PIC X(30) VALUE
018600             'NO CATEGORIES ON FILE'.
018700         10  FILLER                  PIC X(97) VALUE SPACES.
018800     05  WS-TOTALS-LINE.
018900         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
019000         10  WS-TL-COUNT             PIC ZZ,ZZ9.
019100         10  FILLER                  PIC X(92) VALUE SPACES.
019200
019300 01  ABEND-REC.
019400     05  PARA-NAME                   PIC X(20).
019500     05  ABEND-REASON                PIC X(60).
019600     05  EXPECTED-VAL                PIC X(10).
019700     05  ACTUAL-VAL                  PIC X(10).
019800     05  FILLER                      PIC X(30) VALUE SPACES.
019900 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
020000 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
020100
020200 PROCEDURE DIVISION.
020300 0000-MAINLINE.
020400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020500     EVALUATE TRUE
020600         WHEN MSP-MODE-ID
020700             PERFORM 3000-LOOKUP-BY-ID THRU 3000-EXIT
020800         WHEN MSP-MODE-NAME
020900             PERFORM 4000-LOOKUP-BY-NAME THRU 4000-EXIT
021000         WHEN MSP-MODE-CATEGORIES
021100             PERFORM 5000-LIST-CATEGORIES THRU 5000-EXIT
021200         WHEN OTHER
021300             PERFORM 2000-READ-MASTER THRU 2000-EXIT
021400                 UNTIL WS-MEDIMST-DONE
021500             PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT
021600     END-EVALUATE.
021700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021800     STOP RUN.
021900
022000 1000-INITIALIZE.
022100     OPEN INPUT MEDICINE-SEARCH-PARM-FILE
022200          INPUT MEDICINE-MASTER-FILE
022300          OUTPUT MEDICINE-SEARCH-REPORT.
022400     IF NOT WS-MEDSPRM-OK OR NOT WS-MEDIMST-OK
022500         MOVE '1000-INITIALIZE' TO PARA-NAME
022600         MOVE 'PARM OR MASTER FILE OPEN FAILED' TO ABEND-REASON
022700         PERFORM 9999-ABEND THRU 9999-EXIT.
022800
022900     READ MEDICINE-SEARCH-PARM-FILE INTO MEDICINE-SEARCH-PARM-REC
023000         AT END
023100             MOVE '1000-INITIALIZE' TO PARA-NAME
023200             MOVE 'NO PARAMETER CARD PRESENT' TO ABEND-REASON
023300             PERFORM 9999-ABEND THRU 9999-EXIT
023400     END-READ.
023500
023600****** A BLANK MODE MEANS THE CARD PREDATES WO-5304 - TREAT IT
023700****** AS THE ORIGINAL LIST-AND-FILTER OPERATION
023800     IF MSP-MODE = SPACE
023900         MOVE 'L' TO MSP-MODE.
024000
024100     MOVE MSP-NAME-FILTER TO WS-LOWER-NAME-FILTER.
024200     INSPECT WS-LOWER-NAME-FILTER CONVERTING
024300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024400         'abcdefghijklmnopqrstuvwxyz'.
024500     MOVE MSP-CATEGORY-FILTER TO WS-LOWER-CATEGORY-FILTER.
024600     INSPECT WS-LOWER-CATEGORY-FILTER CONVERTING
024700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024800         'abcdefghijklmnopqrstuvwxyz'.
024900
025000     WRITE MEDICINE-SEARCH-LINE FROM WS-HDR-LINE-1
025100         AFTER ADVANCING TOP-OF-FORM.
025200     IF MSP-MODE-LIST
025300         WRITE MEDICINE-SEARCH-LINE FROM WS-HDR-LINE-2
025400             AFTER ADVANCING 2 LINES.
025500 1000-EXIT.
025600     EXIT.
025700
025800 2000-READ-MASTER.
025900     READ MEDICINE-MASTER-FILE
026000         AT END
026100             MOVE 'Y' TO WS-MEDIMST-EOF-SW
026200         NOT AT END
026300             ADD 1 TO WS-READ-COUNT
026400             PERFORM 2100-CHECK-MEDICINE THRU 2100-EXIT
026500     END-READ.
026600 2000-EXIT.
026700     EXIT.
026800
026900 2100-CHECK-MEDICINE.
027000     IF MED-INACTIVE
027100         GO TO 2100-EXIT.
027200
027300     MOVE MED-NAME TO WS-CMP-NAME.
027400     INSPECT WS-CMP-NAME CONVERTING
027500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
027600         'abcdefghijklmnopqrstuvwxyz'.
027700     MOVE MED-CATEGORY TO WS-CMP-CATEGORY.
027800     INSPECT WS-CMP-CATEGORY CONVERTING
027900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
028000         'abcdefghijklmnopqrstuvwxyz'.
028100
028200     IF WS-LOWER-NAME-FILTER NOT = SPACES
028300         MOVE SPACES TO WS-HAYSTACK-TEXT
028400         MOVE WS-CMP-NAME TO WS-HAYSTACK-TEXT (1 : 30)
028500         MOVE SPACES TO WS-NEEDLE-TEXT
028600         MOVE WS-LOWER-NAME-FILTER TO WS-NEEDLE-TEXT (1 : 30)
028700         PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT
028800         IF WS-CONTAINS-NO
028900             GO TO 2100-EXIT.
029000
029100     IF WS-LOWER-CATEGORY-FILTER NOT = SPACES
029200         MOVE SPACES TO WS-HAYSTACK-TEXT
029300         MOVE WS-CMP-CATEGORY TO WS-HAYSTACK-TEXT (1 : 20)
029400         MOVE SPACES TO WS-NEEDLE-TEXT
029500         MOVE WS-LOWER-CATEGORY-FILTER TO WS-NEEDLE-TEXT (1 : 20)
029600         PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT
029700         IF WS-CONTAINS-NO
029800             GO TO 2100-EXIT.
029900
030000     ADD 1 TO WS-MATCH-COUNT.
030100     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
030200 2100-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* MODE 'I' - LOOKS UP ONE MEDICINE BY ITS EXACT MED-ID.  ACTIVE
030700* AND INACTIVE RECORDS ARE BOTH ELIGIBLE - THE ACTIVE-FLAG TEST
030800* APPLIES ONLY TO THE LIST AND CATEGORY-ENUMERATION OPERATIONS.
030900******************************************************************
031000 3000-LOOKUP-BY-ID.
031100     MOVE 'N' TO WS-FOUND-SW.
031200 3000-SCAN-LOOP.
031300     READ MEDICINE-MASTER-FILE
031400         AT END
031500             MOVE 'Y' TO WS-MEDIMST-EOF-SW
031600             GO TO 3000-EXIT
031700         NOT AT END
031800             ADD 1 TO WS-READ-COUNT
031900     END-READ.
032000     IF MED-ID NOT = MSP-LOOKUP-ID
032100         GO TO 3000-SCAN-LOOP.
032200
032300     MOVE 'Y' TO WS-FOUND-SW.
032400     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
032500 3000-EXIT.
032600     IF WS-FOUND-NO
032700         WRITE MEDICINE-SEARCH-LINE FROM WS-NOTFOUND-LINE
032800             AFTER ADVANCING 2 LINES.
032900     EXIT.
033000
033100******************************************************************
033200* MODE 'N' - LOOKS UP THE FIRST MEDICINE, ACTIVE OR NOT, WHOSE
033300* NAME CONTAINS THE SEARCH TEXT CARRIED IN MSP-NAME-FILTER.
033400******************************************************************
033500 4000-LOOKUP-BY-NAME.
033600     MOVE 'N' TO WS-FOUND-SW.
033700 4000-SCAN-LOOP.
033800     READ MEDICINE-MASTER-FILE
033900         AT END
034000             MOVE 'Y' TO WS-MEDIMST-EOF-SW
034100             GO TO 4000-EXIT
034200         NOT AT END
034300             ADD 1 TO WS-READ-COUNT
034400     END-READ.
034500
034600     MOVE MED-NAME TO WS-CMP-NAME.
034700     INSPECT WS-CMP-NAME CONVERTING
034800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
034900         'abcdefghijklmnopqrstuvwxyz'.
035000     MOVE SPACES TO WS-HAYSTACK-TEXT.
035100     MOVE WS-CMP-NAME TO WS-HAYSTACK-TEXT (1 : 30).
035200     MOVE SPACES TO WS-NEEDLE-TEXT.
035300     MOVE WS-LOWER-NAME-FILTER TO WS-NEEDLE-TEXT (1 : 30).
035400     PERFORM 9600-CHECK-CONTAINS THRU 9600-EXIT.
035500     IF WS-CONTAINS-NO
035600         GO TO 4000-SCAN-LOOP.
035700
035800     MOVE 'Y' TO WS-FOUND-SW.
035900     PERFORM 7000-WRITE-DETAIL THRU 7000-EXIT.
036000 4000-EXIT.
036100     IF WS-FOUND-NO
036200         WRITE MEDICINE-SEARCH-LINE FROM WS-NOTFOUND-LINE
036300             AFTER ADVANCING 2 LINES.
036400     EXIT.
036500
036600******************************************************************
036700* MODE 'C' - SCANS THE ENTIRE MASTER ONE TIME, COLLECTING THE
036800* DISTINCT NON-BLANK CATEGORIES CARRIED BY ACTIVE MEDICINES, AND
036900* PRINTS THE LIST AT THE END OF THE PASS IN FIRST-ENCOUNTERED
037000* ORDER.
037100******************************************************************
037200 5000-LIST-CATEGORIES.
037300     MOVE ZERO TO WS-CATEGORY-COUNT.
037400 5000-SCAN-LOOP.
037500     READ MEDICINE-MASTER-FILE
037600         AT END
037700             MOVE 'Y' TO WS-MEDIMST-EOF-SW
037800             GO TO 5000-PRINT-LIST
037900         NOT AT END
038000             ADD 1 TO WS-READ-COUNT
038100     END-READ.
038200     IF MED-INACTIVE
038300         GO TO 5000-SCAN-LOOP.
038400     IF MED-CATEGORY = SPACES
038500         GO TO 5000-SCAN-LOOP.
038600     PERFORM 5100-ADD-CATEGORY THRU 5100-EXIT.
038700     GO TO 5000-SCAN-LOOP.
038800 5000-PRINT-LIST.
038900     IF WS-CATEGORY-COUNT = ZERO
039000         WRITE MEDICINE-SEARCH-LINE FROM WS-NOCATEGORY-LINE
039100             AFTER ADVANCING 2 LINES
039200         GO TO 5000-EXIT.
039300     SET WT-CATEGORY-IDX TO 1.
039400 5000-PRINT-LOOP.
039500     IF WT-CATEGORY-IDX > WS-CATEGORY-COUNT
039600         GO TO 5000-EXIT.
039700     MOVE SPACES TO WS-CATEGORY-LINE.
039800     MOVE WT-CATEGORY-ENTRY (WT-CATEGORY-IDX) TO WS-CL-CATEGORY.
039900     WRITE MEDICINE-SEARCH-LINE FROM WS-CATEGORY-LINE
040000         AFTER ADVANCING 1 LINE.
040100     SET WT-CATEGORY-IDX UP BY 1.
040200     GO TO 5000-PRINT-LOOP.
040300 5000-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* ADDS MED-CATEGORY TO WT-CATEGORY-ENTRY IF IT IS NOT ALREADY
040800* PRESENT IN THE TABLE.
040900******************************************************************
041000 5100-ADD-CATEGORY.
041100     SET WT-CATEGORY-IDX TO 1.
041200 5100-DUP-LOOP.
041300     IF WT-CATEGORY-IDX > WS-CATEGORY-COUNT
041400         GO TO 5100-INSERT.
041500     IF WT-CATEGORY-ENTRY (WT-CATEGORY-IDX) = MED-CATEGORY
041600         GO TO 5100-EXIT.
041700     SET WT-CATEGORY-IDX UP BY 1.
041800     GO TO 5100-DUP-LOOP.
041900 5100-INSERT.
042000     IF WS-CATEGORY-COUNT >= 50
042100         GO TO 5100-EXIT.
042200     ADD 1 TO WS-CATEGORY-COUNT.
042300     SET WT-CATEGORY-IDX TO WS-CATEGORY-COUNT.
042400     MOVE MED-CATEGORY TO WT-CATEGORY-ENTRY (WT-CATEGORY-IDX).
042500 5100-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900* MOVES THE CURRENT MEDICINE-MASTER-FILE RECORD TO THE DETAIL
043000* LINE AND WRITES IT - SHARED BY THE LIST, ID-LOOKUP AND
043100* NAME-LOOKUP OPERATIONS.
043200******************************************************************
043300 7000-WRITE-DETAIL.
043400     MOVE SPACES TO WS-DETAIL-LINE.
043500     MOVE MED-ID TO WS-DL-MED-ID.
043600     MOVE MED-NAME TO WS-DL-MED-NAME.
043700     MOVE MED-CATEGORY TO WS-DL-MED-CATEGORY.
043800     MOVE MED-PRICE TO WS-DL-MED-PRICE.
043900     WRITE MEDICINE-SEARCH-LINE FROM WS-DETAIL-LINE
044000         AFTER ADVANCING 1 LINE.
044100 7000-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500* FINDS THE TRIMMED (TRAILING-BLANK-STRIPPED) LENGTH OF
044600* WS-GENLEN-TEXT.  ANSWER COMES BACK IN WS-GENLEN-RESULT.  A
044700* COMPLETELY BLANK FIELD RETURNS ZERO.
044800******************************************************************
044900 9500-FIND-LENGTH.
045000     MOVE 200 TO WS-GENLEN-SCAN-POS.
045100 9500-SCAN-LOOP.
045200     IF WS-GENLEN-SCAN-POS = ZERO
045300         MOVE ZERO TO WS-GENLEN-RESULT
045400         GO TO 9500-EXIT.
045500     IF WS-GENLEN-TEXT-TBL (WS-GENLEN-SCAN-POS) NOT = SPACE
045600         MOVE WS-GENLEN-SCAN-POS TO WS-GENLEN-RESULT
045700         GO TO 9500-EXIT.
045800     SUBTRACT 1 FROM WS-GENLEN-SCAN-POS.
045900     GO TO 9500-SCAN-LOOP.
046000 9500-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400* DETERMINES WHETHER WS-NEEDLE-TEXT APPEARS ANYWHERE INSIDE
046500* WS-HAYSTACK-TEXT.  SETS WS-CONTAINS-FLAG TO 'Y' OR 'N'.  AN
046600* EMPTY NEEDLE IS TREATED AS ALWAYS FOUND.
046700******************************************************************
046800 9600-CHECK-CONTAINS.
046900     MOVE 'N' TO WS-CONTAINS-FLAG.
047000     MOVE WS-HAYSTACK-TEXT TO WS-GENLEN-TEXT.
047100     PERFORM 9500-FIND-LENGTH THRU 9500-EXIT.
047200     MOVE WS-GENLEN-RESULT TO WS-HAYSTACK-LEN.
047300     MOVE WS-NEEDLE-TEXT TO WS-GENLEN-TEXT.
047400     PERFORM 9500-FIND-LENGTH THRU 9500-EXIT.
047500     MOVE WS-GENLEN-RESULT TO WS-NEEDLE-LEN.
047600
047700     IF WS-NEEDLE-LEN = ZERO
047800         MOVE 'Y' TO WS-CONTAINS-FLAG
047900         GO TO 9600-EXIT.
048000     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN
048100         GO TO 9600-EXIT.
048200
048300     COMPUTE WS-CONTAINS-START-POS =
048400         WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.
048500     SET WS-GENLEN-SCAN-POS TO 1.
048600 9600-SEARCH-LOOP.
048700     IF WS-GENLEN-SCAN-POS > WS-CONTAINS-START-POS
048800         GO TO 9600-EXIT.
048900     IF WS-HAYSTACK-TEXT (WS-GENLEN-SCAN-POS : WS-NEEDLE-LEN) =
049000        WS-NEEDLE-TEXT (1 : WS-NEEDLE-LEN)
049100         MOVE 'Y' TO WS-CONTAINS-FLAG
049200         GO TO 9600-EXIT.
049300     ADD 1 TO WS-GENLEN-SCAN-POS.
049400     GO TO 9600-SEARCH-LOOP.
049500 9600-EXIT.
049600     EXIT.
049700
049800 8000-PRINT-TOTALS.
049900     IF WS-MATCH-COUNT = ZERO
050000         WRITE MEDICINE-SEARCH-LINE FROM WS-NOMATCH-LINE
050100             AFTER ADVANCING 2 LINES.
050200
050300     MOVE SPACES TO WS-TOTALS-LINE.
050400     MOVE 'MEDICINES SCANNED . . . . . . . . .' TO WS-TL-LABEL.
050500     MOVE WS-READ-COUNT TO WS-TL-COUNT.
050600     WRITE MEDICINE-SEARCH-LINE FROM WS-TOTALS-LINE
050700         AFTER ADVANCING 2 LINES.
050800
050900     MOVE SPACES TO WS-TOTALS-LINE.
051000     MOVE 'MEDICINES MATCHED . . . . . . . . .' TO WS-TL-LABEL.
051100     MOVE WS-MATCH-COUNT TO WS-TL-COUNT.
051200     WRITE MEDICINE-SEARCH-LINE FROM WS-TOTALS-LINE
051300         AFTER ADVANCING 1 LINE.
051400 8000-EXIT.
051500     EXIT.
051600
051700 9000-TERMINATE.
051800     CLOSE MEDICINE-SEARCH-PARM-FILE
051900           MEDICINE-MASTER-FILE
052000           MEDICINE-SEARCH-REPORT.
052100 9000-EXIT.
052200     EXIT.
052300
052400 9999-ABEND.
052500****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
052600****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
052700     MOVE SPACES TO MEDICINE-SEARCH-LINE.
052800     WRITE MEDICINE-SEARCH-LINE FROM ABEND-REC
052900         AFTER ADVANCING 2 LINES.
053000     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
053100 9999-EXIT.
053200     EXIT.
