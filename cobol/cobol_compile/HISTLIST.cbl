000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HISTLIST.
000400 AUTHOR. KAMALA THIAGARAJAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/90.
000700 DATE-COMPILED. 08/14/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          LISTS ONE PATIENT'S DIAGNOSIS HISTORY, NEWEST FIRST,
001400*          CAPPED AT THE FIFTY MOST RECENT ENTRIES.  THE
001500*          TARGET USER ID COMES FROM A SINGLE PARAMETER CARD
001600*          READ AT THE START OF THE RUN.  SINCE THE HISTORY
001700*          FILE IS CARRIED IN ASCENDING HIS-ID SEQUENCE, THE
001800*          LAST FIFTY MATCHING RECORDS SEEN DURING THE
001900*          SEQUENTIAL PASS ARE ALSO THE FIFTY NEWEST - THEY
002000*          ARE KEPT IN A SLIDING WINDOW TABLE AND PRINTED IN
002100*          REVERSE AT EOF.
002200*
002300*          CHANGE LOG
002400*          ----------
002500*   081490  KT  INITIAL VERSION (WO-4906)
002600*   022699  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002700*                NO CHANGES REQUIRED
002800*   030612  KT  RECORD LAYOUT PICKED UP THE FEEDBACK AND
002900*                ACCURATE-FLAG FIELDS ADDED TO DIAGHIST THIS
003000*                RELEASE - NO LOGIC CHANGE HERE, COPYBOOK ONLY
003100*                (WO-5288)
003200*   091513  KT  ADDED THE "NO HISTORY FOUND" MESSAGE - THE
003300*                REPORT USED TO COME BACK BLANK WITH NO
003400*                EXPLANATION WHEN A USER HAD NO RECORDS
003500*                (WO-5301)
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS HISTLIST-OPTION-ON
004500            OFF STATUS IS HISTLIST-OPTION-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT HISTORY-PARM-FILE ASSIGN TO UT-S-HISTPRM
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-HISTPRM-STATUS.
005300     SELECT DIAGNOSIS-HISTORY-FILE ASSIGN TO UT-S-DIAGHST
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-DIAGHST-STATUS.
005700     SELECT HISTORY-LIST-REPORT ASSIGN TO UT-S-HISTRPT
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-HISTRPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  HISTORY-PARM-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  HISTORY-PARM-REC-FD             PIC X(80).
006800 01  HISTORY-PARM-REC-FD-TBL REDEFINES HISTORY-PARM-REC-FD.
006900     05  PARM-CARD-CHAR              PIC X(01) OCCURS 80 TIMES.
007000
007100 FD  DIAGNOSIS-HISTORY-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400     COPY DIAGHIST.
007500
007600 FD  HISTORY-LIST-REPORT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  HISTORY-LIST-LINE                PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200 01  WS-FILE-STATUSES.
008300     05  WS-HISTPRM-STATUS           PIC X(02) VALUE SPACES.
008400         88  WS-HISTPRM-OK           VALUE '00'.
008500     05  WS-DIAGHST-STATUS           PIC X(02) VALUE SPACES.
008600         88  WS-DIAGHST-OK           VALUE '00'.
008700         88  WS-DIAGHST-EOF          VALUE '10'.
008800     05  WS-HISTRPT-STATUS           PIC X(02) VALUE SPACES.
008900         88  WS-HISTRPT-OK           VALUE '00'.
009000
009100 01  WS-SWITCHES.
009200     05  WS-DIAGHST-EOF-SW           PIC X(01) VALUE 'N'.
009300         88  WS-DIAGHST-DONE         VALUE 'Y'.
009400
009500     COPY HISTPARM.
009600
009700****** SLIDING-WINDOW TABLE - HOLDS THE LATEST 50 MATCHES SEEN
009800****** SO FAR, OLDEST AT INDEX 1, NEWEST AT INDEX WS-HIST-COUNT
009900 01  WS-HIST-TABLE.
010000     05  WT-HIST-ENTRY OCCURS 50 TIMES INDEXED BY WT-HIST-IDX.
010100         10  WT-HIST-ID              PIC 9(07).
010200         10  WT-HIST-CONDITION       PIC X(40).
010300         10  WT-HIST-CONFIDENCE      PIC 9(03)V999.
010400         10  WT-HIST-SEVERITY        PIC X(10).
010500         10  WT-HIST-SYMPTOMS        PIC X(60).
010600 01  WS-HIST-COUNT                   PIC 9(02) COMP VALUE ZERO.
010700 01  WS-HIST-SEEN-COUNT              PIC 9(05) COMP VALUE ZERO.
010800
010900****** RAW DUMP VIEW OF THE WHOLE WINDOW TABLE - USED BY THE
011000****** ABEND ROUTINE WHEN A TABLE SUBSCRIPT LOOKS SUSPICIOUS
011100 01  WS-HIST-TABLE-DUMP REDEFINES WS-HIST-TABLE
011200                               PIC X(6150).
011300
011400 01  WS-SHIFT-POS                    PIC 9(02) COMP VALUE ZERO.
011500
011600 01  WS-REPORT-LINES.
011700     05  WS-HDR-LINE-1.
011800         10  FILLER                  PIC X(40) VALUE SPACES.
011900         10  FILLER                  PIC X(50) VALUE
012000             'MEDICINO  -  DIAGNOSIS HISTORY LISTING'.
012100         10  FILLER                  PIC X(42) VALUE SPACES.
012200     05  WS-HDR-LINE-2.
012300         10  FILLER                  PIC X(01) VALUE SPACES.
012400         10  FILLER                  PIC X(09) VALUE
012500             'USER ID: '.
012600         10  WS-H2-USER-ID           PIC ZZZZ9.
012700         10  FILLER                  PIC X(117) VALUE SPACES.
012800     05  WS-DETAIL-LINE.
012900         10  FILLER                  PIC X(01) VALUE SPACES.
013000         10  WS-D-HIS-ID             PIC ZZZZZZ9.
013100         10  FILLER                  PIC X(02) VALUE SPACES.
013200         10  WS-D-CONDITION          PIC X(40).
013300         10  FILLER                  PIC X(01) VALUE SPACES.
013400         10  WS-D-CONFIDENCE         PIC ZZ9.
013500         10  FILLER                  PIC X(01) VALUE '%'.
013600         10  FILLER                  PIC X(02) VALUE SPACES.
013700         10  WS-D-SEVERITY           PIC X(10).
013800         10  FILLER                  PIC X(01) VALUE SPACES.
013900         10  WS-D-SYMPTOMS           PIC X(60).
014000     05  WS-PLAIN-LINE.
014100         10  FILLER                  PIC X(05) VALUE SPACES.
014200         10  WS-PL-TEXT              PIC X(50).
014300         10  FILLER                  PIC X(77) VALUE SPACES.
014400
014500 01  ABEND-REC.
014600     05  PARA-NAME                   PIC X(20).
014700     05  ABEND-REASON                PIC X(60).
014800     05  EXPECTED-VAL                PIC X(10).
014900     05  ACTUAL-VAL                  PIC X(10).
015000     05  FILLER                      PIC X(30) VALUE SPACES.
015100 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
015200 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
015300
015400 PROCEDURE DIVISION.
015500 0000-MAINLINE.
015600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015700     PERFORM 2000-READ-HISTORY THRU 2000-EXIT
015800         UNTIL WS-DIAGHST-DONE.
015900     PERFORM 8000-PRINT-RESULTS THRU 8000-EXIT.
016000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016100     STOP RUN.
016200
016300 1000-INITIALIZE.
016400     OPEN INPUT HISTORY-PARM-FILE
016500          INPUT DIAGNOSIS-HISTORY-FILE
016600          OUTPUT HISTORY-LIST-REPORT.
016700     IF NOT WS-HISTPRM-OK
016800         MOVE '1000-INITIALIZE' TO PARA-NAME
016900         MOVE 'PARAMETER CARD OPEN FAILED' TO ABEND-REASON
017000         PERFORM 9999-ABEND THRU 9999-EXIT.
017100     READ HISTORY-PARM-FILE INTO HISTORY-PARM-REC.
017200     WRITE HISTORY-LIST-LINE FROM WS-HDR-LINE-1
017300         AFTER ADVANCING TOP-OF-FORM.
017400     MOVE SPACES TO WS-HDR-LINE-2.
017500     MOVE PARM-USER-ID TO WS-H2-USER-ID.
017600     WRITE HISTORY-LIST-LINE FROM WS-HDR-LINE-2
017700         AFTER ADVANCING 2 LINES.
017800 1000-EXIT.
017900     EXIT.
018000
018100 2000-READ-HISTORY.
018200     READ DIAGNOSIS-HISTORY-FILE
018300         AT END
018400             MOVE 'Y' TO WS-DIAGHST-EOF-SW
018500         NOT AT END
018600             IF HIS-USER-ID = PARM-USER-ID
018700                 PERFORM 2100-ADD-TO-WINDOW THRU 2100-EXIT
018800             END-IF
018900     END-READ.
019000 2000-EXIT.
019100     EXIT.
019200
019300 2100-ADD-TO-WINDOW.
019400     ADD 1 TO WS-HIST-SEEN-COUNT.
019500     IF WS-HIST-COUNT < 50
019600         ADD 1 TO WS-HIST-COUNT
019700     ELSE
019800         PERFORM 2200-SHIFT-WINDOW THRU 2200-EXIT.
019900
020000     SET WT-HIST-IDX TO WS-HIST-COUNT.
020100     MOVE HIS-ID TO WT-HIST-ID (WT-HIST-IDX).
020200     MOVE HIS-CONDITION TO WT-HIST-CONDITION (WT-HIST-IDX).
020300     COMPUTE WT-HIST-CONFIDENCE (WT-HIST-IDX) = HIS-CONFIDENCE.
020400     MOVE HIS-SEVERITY TO WT-HIST-SEVERITY (WT-HIST-IDX).
020500     MOVE HIS-SYMPTOMS (1 : 60) TO WT-HIST-SYMPTOMS (WT-HIST-IDX).
020600 2100-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000* DROPS THE OLDEST WINDOW ENTRY (INDEX 1) SO A NEW ONE CAN BE
021100* PLACED AT THE END.
021200******************************************************************
021300 2200-SHIFT-WINDOW.
021400     MOVE 1 TO WS-SHIFT-POS.
021500 2200-SHIFT-LOOP.
021600     IF WS-SHIFT-POS >= 50
021700         GO TO 2200-EXIT.
021800     MOVE WT-HIST-ENTRY (WS-SHIFT-POS + 1) TO
021900         WT-HIST-ENTRY (WS-SHIFT-POS).
022000     ADD 1 TO WS-SHIFT-POS.
022100     GO TO 2200-SHIFT-LOOP.
022200 2200-EXIT.
022300     EXIT.
022400
022500 8000-PRINT-RESULTS.
022600     IF WS-HIST-COUNT = ZERO
022700         MOVE SPACES TO WS-PLAIN-LINE
022800         MOVE 'NO DIAGNOSIS HISTORY FOUND FOR THIS USER' TO
022900             WS-PL-TEXT
023000         WRITE HISTORY-LIST-LINE FROM WS-PLAIN-LINE
023100             AFTER ADVANCING 1 LINE
023200         GO TO 8000-EXIT.
023300
023400     SET WT-HIST-IDX TO WS-HIST-COUNT.
023500 8000-PRINT-LOOP.
023600     MOVE SPACES TO WS-DETAIL-LINE.
023700     MOVE WT-HIST-ID (WT-HIST-IDX) TO WS-D-HIS-ID.
023800     MOVE WT-HIST-CONDITION (WT-HIST-IDX) TO WS-D-CONDITION.
023900     COMPUTE WS-D-CONFIDENCE ROUNDED =
024000         WT-HIST-CONFIDENCE (WT-HIST-IDX) * 100.
024100     MOVE WT-HIST-SEVERITY (WT-HIST-IDX) TO WS-D-SEVERITY.
024200     MOVE WT-HIST-SYMPTOMS (WT-HIST-IDX) TO WS-D-SYMPTOMS.
024300     WRITE HISTORY-LIST-LINE FROM WS-DETAIL-LINE
024400         AFTER ADVANCING 1 LINE.
024500     IF WT-HIST-IDX = 1
024600         GO TO 8000-EXIT.
024700     SET WT-HIST-IDX DOWN BY 1.
024800     GO TO 8000-PRINT-LOOP.
024900 8000-EXIT.
025000     EXIT.
025100
025200 9000-TERMINATE.
025300     CLOSE HISTORY-PARM-FILE
025400           DIAGNOSIS-HISTORY-FILE
025500           HISTORY-LIST-REPORT.
025600 9000-EXIT.
025700     EXIT.
025800
025900 9999-ABEND.
026000****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
026100****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
026200     MOVE SPACES TO HISTORY-LIST-LINE.
026300     WRITE HISTORY-LIST-LINE FROM ABEND-REC
026400         AFTER ADVANCING 2 LINES.
026500     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
026600 9999-EXIT.
026700     EXIT.
