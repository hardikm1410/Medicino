000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DIAGRUN.
000400 AUTHOR. RAJIV DESAI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 12/04/89.
000700 DATE-COMPILED. 12/04/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THE DIAGNOSIS ENGINE.  LOADS THE ACTIVE CONDITION
001400*          MASTER INTO A WORKING-STORAGE TABLE, THEN READS THE
001500*          DIAGNOSIS-REQUEST FILE ONE PATIENT SYMPTOM LIST AT
001600*          A TIME.  EACH REQUEST IS TOKENISED AND SCORED
001700*          AGAINST EVERY LOADED CONDITION (SCOREALC DOES THE
001800*          PER-CONDITION SCORING).  THE BEST-SCORING CONDITION
001900*          DRIVES THE RESULT WHEN ITS SCORE IS STRONG ENOUGH;
002000*          OTHERWISE THE TOP CANDIDATES ARE LISTED.  EVERY
002100*          REQUEST WRITES ONE DIAGNOSIS-HISTORY RECORD AND ONE
002200*          BLOCK ON THE DIAGNOSIS REPORT.  CONTROL TOTALS
002300*          PRINT AT END OF RUN.
002400*
002500*          CHANGE LOG
002600*          ----------
002700*   120489  RD  INITIAL VERSION (WO-5140)
002800*   031590  RD  ADDED THE MULTI-CANDIDATE LISTING BRANCH - THE
002900*                FIRST CUT ONLY HANDLED THE STRONG-MATCH AND
003000*                NO-MATCH CASES (WO-5155)
003100*   082293  KT  CANDIDATE LIST NOW CAPPED AT TOP 10 WITH AN
003200*                "AND NNN MORE" TRAILER - REPORTS WERE RUNNING
003300*                TO SEVERAL PAGES FOR VAGUE SYMPTOM LISTS
003400*                (WO-5219)
003500*   022699  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003600*                NO CHANGES REQUIRED
003700*   111005  RD  HIS-ID IS NOW DERIVED FROM THE HIGHEST KEY ON
003800*                THE OLD HISTORY FILE INSTEAD OF A SEPARATE
003900*                CONTROL RECORD, WHICH OPERATIONS KEPT FORGETTING
004000*                TO INITIALISE ON A NEW ENVIRONMENT (WO-5271)
004100*   041509  KT  SYMPTOM TEXT IS NOW RUN THROUGH TRIMTXT BEFORE
004200*                TOKENISING SO STRAY MARKUP CHARACTERS FROM THE
004300*                INTAKE FORM DO NOT POLLUTE THE TOKEN LIST
004400*                (WO-5293)
004500*   091513  KT  MULTI-CANDIDATE BRANCH WAS MOVING A FIXED
004600*                LITERAL TO RES-DISEASE INSTEAD OF STRINGING
004700*                IN THE CANDIDATE COUNT, SO THE HISTORY RECORD
004800*                AND THE REPORT BOTH LOST THE COUNT.  NOW
004900*                STRINGS 'FOUND ', THE COUNT, AND ' POSSIBLE
005000*                CONDITIONS' TOGETHER (WO-5302)
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS DIAGRUN-OPTION-ON
006000            OFF STATUS IS DIAGRUN-OPTION-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CONDITION-MASTER-FILE ASSIGN TO UT-S-CONDMST
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-CONDMST-STATUS.
006800     SELECT DIAGNOSIS-REQUEST-FILE ASSIGN TO UT-S-DIAGREQ
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-DIAGREQ-STATUS.
007200     SELECT DIAGNOSIS-HISTORY-OLD ASSIGN TO UT-S-DIAGHSO
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-DIAGHSO-STATUS.
007600     SELECT DIAGNOSIS-HISTORY-NEW ASSIGN TO UT-S-DIAGHSN
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-DIAGHSN-STATUS.
008000     SELECT DIAGNOSIS-REPORT-FILE ASSIGN TO UT-S-DIAGRPT
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-DIAGRPT-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  CONDITION-MASTER-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  CONDITION-MASTER-REC-FD         PIC X(670).
009100
009200 FD  DIAGNOSIS-REQUEST-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 01  DIAGNOSIS-REQUEST-REC-FD        PIC X(210).
009600
009700 FD  DIAGNOSIS-HISTORY-OLD
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000     COPY DIAGHIST REPLACING
010100         ==DIAGNOSIS-HISTORY-REC== BY ==DIAGNOSIS-HISTORY-OLD-REC==.
010200
010300 FD  DIAGNOSIS-HISTORY-NEW
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600     COPY DIAGHIST REPLACING
010700         ==DIAGNOSIS-HISTORY-REC== BY ==DIAGNOSIS-HISTORY-NEW-REC==.
010800
010900 FD  DIAGNOSIS-REPORT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 01  DIAGNOSIS-REPORT-LINE           PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500 01  WS-FILE-STATUSES.
011600     05  WS-CONDMST-STATUS           PIC X(02) VALUE SPACES.
011700         88  WS-CONDMST-OK           VALUE '00'.
011800         88  WS-CONDMST-EOF          VALUE '10'.
011900     05  WS-DIAGREQ-STATUS           PIC X(02) VALUE SPACES.
012000         88  WS-DIAGREQ-OK           VALUE '00'.
012100         88  WS-DIAGREQ-EOF          VALUE '10'.
012200     05  WS-DIAGHSO-STATUS           PIC X(02) VALUE SPACES.
012300         88  WS-DIAGHSO-OK           VALUE '00'.
012400         88  WS-DIAGHSO-EOF          VALUE '10'.
012500     05  WS-DIAGHSN-STATUS           PIC X(02) VALUE SPACES.
012600         88  WS-DIAGHSN-OK           VALUE '00'.
012700     05  WS-DIAGRPT-STATUS           PIC X(02) VALUE SPACES.
012800         88  WS-DIAGRPT-OK           VALUE '00'.
012900
013000 01  WS-SWITCHES.
013100     05  WS-CONDMST-EOF-SW           PIC X(01) VALUE 'N'.
013200         88  WS-CONDMST-DONE         VALUE 'Y'.
013300     05  WS-DIAGREQ-EOF-SW           PIC X(01) VALUE 'N'.
013400         88  WS-DIAGREQ-DONE         VALUE 'Y'.
013500     05  WS-DIAGHSO-EOF-SW           PIC X(01) VALUE 'N'.
013600         88  WS-DIAGHSO-DONE         VALUE 'Y'.
013700
013800****** IN-STORAGE CONDITION TABLE - LOADED ONCE AT THE START
013900****** OF THE RUN, SCANNED ONCE PER REQUEST
014000 01  WS-COND-TABLE.
014100     05  WT-COND-ENTRY OCCURS 500 TIMES INDEXED BY WT-COND-IDX.
014200         10  WT-COND-ID              PIC 9(05).
014300         10  WT-COND-NAME            PIC X(30).
014400         10  WT-COND-TOKENS.
014500             15  WT-COND-TOK         PIC X(30) OCCURS 20 TIMES.
014600         10  WT-COND-TOKEN-COUNT     PIC 9(02) COMP.
014700         10  WT-COND-AYURVEDIC       PIC X(100).
014800         10  WT-COND-MEDICINE        PIC X(100).
014900         10  WT-COND-SEVERITY        PIC X(10).
015000         10  WT-COND-DESCRIPTION     PIC X(100).
015100 01  WS-COND-COUNT                   PIC 9(03) COMP VALUE ZERO.
015200
015300 01  WS-COUNTERS.
015400     05  WS-REQ-READ-COUNT           PIC 9(05) COMP VALUE ZERO.
015500     05  WS-STRONG-MATCH-COUNT       PIC 9(05) COMP VALUE ZERO.
015600     05  WS-MULTI-CAND-COUNT         PIC 9(05) COMP VALUE ZERO.
015700     05  WS-NO-MATCH-COUNT           PIC 9(05) COMP VALUE ZERO.
015800     05  WS-NEXT-HIS-ID              PIC 9(07) COMP VALUE ZERO.
015900     05  WS-LINE-COUNT                PIC 9(03) COMP VALUE ZERO.
016000     05  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
016100
016200****** ALTERNATE VIEW OF THE COUNTER BLOCK - THE OPERATIONS
016300****** CONSOLE MESSAGE AT EOF SHOWS THE FOUR RUN TOTALS AS ONE
016400****** RAW STRING FOR THE OVERNIGHT JOB LOG SCRAPER
016500 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS PIC X(30).
016600
016700 01  TEXT1                           PIC X(255).
016800 01  RETURN-LTH                      PIC S9(04) COMP.
016900
017000 01  SCORE-CALC-REC.
017100     05  SC-INPUT-TOKENS.
017200         10  SC-INPUT-TOK            PIC X(30) OCCURS 20 TIMES.
017300     05  SC-INPUT-TOKEN-COUNT        PIC 9(02) COMP.
017400     05  SC-COND-TOKENS.
017500         10  SC-COND-TOK             PIC X(30) OCCURS 20 TIMES.
017600     05  SC-COND-TOKEN-COUNT         PIC 9(02) COMP.
017700     05  SC-MATCHED-COUNT            PIC 9(02) COMP.
017800     05  SC-SCORE                    PIC 9(01)V999.
017900
018000****** WORKING TOKEN LIST FOR THE REQUEST CURRENTLY IN HAND
018100 01  WS-REQ-TOKENS.
018200     05  WS-REQ-TOK                  PIC X(30) OCCURS 20 TIMES.
018300 01  WS-REQ-TOKEN-COUNT              PIC 9(02) COMP VALUE ZERO.
018400
018500****** GENERIC TOKENISER WORK AREA - SHARED BY THE CONDITION
018600****** LOAD PASS AND THE PER-REQUEST TOKENISE PASS
018700 01  WS-TOK-WORK                     PIC X(200) VALUE SPACES.
018800 01  WS-TOK-WORK-TBL REDEFINES WS-TOK-WORK.
018900     05  WS-TOK-WORK-CHAR            PIC X(01) OCCURS 200 TIMES.
019000 01  WS-TOK-OUTPUT.
019100     05  WS-TOK-OUT                  PIC X(30) OCCURS 20 TIMES.
019200 01  WS-TOK-OUTPUT-COUNT             PIC 9(02) COMP VALUE ZERO.
019300 01  WS-TOK-POINTER                  PIC 9(03) COMP VALUE 1.
019400 01  WS-TOK-RAW                      PIC X(30) VALUE SPACES.
019500 01  WS-TOK-TRIM-FIRST                PIC 9(02) COMP VALUE ZERO.
019600 01  WS-TOK-TRIM-LAST                 PIC 9(02) COMP VALUE ZERO.
019700 01  WS-TOK-TRIM-LEN                  PIC 9(02) COMP VALUE ZERO.
019800 01  WS-TOK-SCAN-POS                  PIC 9(02) COMP VALUE ZERO.
019900
020000****** BEST-SCORE AND CANDIDATE-LIST WORK AREA FOR ONE REQUEST
020100 01  WS-SCORE-WORK.
020200     05  WS-BEST-SCORE               PIC 9(01)V999 VALUE ZERO.
020300     05  WS-BEST-COND-IDX            PIC 9(03) COMP VALUE ZERO.
020400     05  WS-CAND-TOTAL-COUNT         PIC 9(03) COMP VALUE ZERO.
020500     05  WS-BR-COUNT-ED              PIC ZZ9.
020600 01  WS-TOP-COUNT                    PIC 9(02) COMP VALUE ZERO.
020700 01  WS-TOP-LIST.
020800     05  WS-TOP-ENTRY OCCURS 10 TIMES.
020900         10  WS-TOP-SCORE            PIC 9(01)V999.
021000         10  WS-TOP-COND-IDX         PIC 9(03) COMP.
021100 01  WS-TOP-INSERT-POS               PIC 9(02) COMP VALUE ZERO.
021200 01  WS-TOP-SHIFT-POS                 PIC 9(02) COMP VALUE ZERO.
021300
021400 01  DIAGNOSIS-RESULT-WORK.
021500     05  RES-DISEASE                 PIC X(40).
021600     05  RES-AYURVEDIC               PIC X(100).
021700     05  RES-MEDICINE                PIC X(100).
021800     05  RES-CONFIDENCE              PIC 9(03).
021900     05  RES-SEVERITY                PIC X(10).
022000     05  RES-MATCH-COUNT             PIC 9(03) COMP.
022100
022200     COPY DIAGREQ.
022300     COPY CONDMSTR.
022400
022500 01  WS-REPORT-LINES.
022600     05  WS-HDR-LINE-1.
022700         10  FILLER                  PIC X(40) VALUE SPACES.
022800         10  FILLER                  PIC X(50) VALUE
022900             'MEDICINO  -  DIAGNOSIS REPORT'.
023000         10  FILLER                  PIC X(42) VALUE SPACES.
023100     05  WS-REQ-HDR-LINE.
023200         10  FILLER                  PIC X(01) VALUE SPACES.
023300         10  FILLER                  PIC X(09) VALUE
023400             'USER ID: '.
023500         10  WS-RH-USER-ID           PIC ZZZZ9.
023600         10  FILLER                  PIC X(04) VALUE SPACES.
023700         10  FILLER                  PIC X(10) VALUE
023800             'SYMPTOMS: '.
023900         10  WS-RH-SYMPTOMS          PIC X(80).
024000         10  FILLER                  PIC X(23) VALUE SPACES.
024100     05  WS-STRONG-LINE.
024200         10  FILLER                  PIC X(05) VALUE SPACES.
024300         10  FILLER                  PIC X(11) VALUE
024400             'CONDITION: '.
024500         10  WS-SL-CONDITION         PIC X(40).
024600         10  FILLER                  PIC X(11) VALUE
024700             'CONFIDENCE:'.
024800         10  WS-SL-CONFIDENCE        PIC ZZ9.
024900         10  FILLER                  PIC X(01) VALUE '%'.
025000         10  FILLER                  PIC X(43) VALUE SPACES.
025100     05  WS-CAND-LINE.
025200         10  FILLER                  PIC X(07) VALUE SPACES.
025300         10  WS-CL-MARKER            PIC X(01).
025400         10  FILLER                  PIC X(02) VALUE SPACES.
025500         10  WS-CL-CONDITION         PIC X(30).
025600         10  FILLER                  PIC X(03) VALUE SPACES.
025700         10  WS-CL-CONFIDENCE        PIC ZZ9.
025800         10  FILLER                  PIC X(01) VALUE '%'.
025900         10  FILLER                  PIC X(85) VALUE SPACES.
026000     05  WS-MORE-LINE.
026100         10  FILLER                  PIC X(07) VALUE SPACES.
026200         10  FILLER                  PIC X(08) VALUE '. . . AND'.
026300         10  WS-ML-COUNT             PIC ZZ9.
026400         10  FILLER                  PIC X(24) VALUE
026500             ' MORE POSSIBLE CONDITIONS'.
026600         10  FILLER                  PIC X(90) VALUE SPACES.
026700     05  WS-PLAIN-LINE.
026800         10  FILLER                  PIC X(05) VALUE SPACES.
026900         10  WS-PL-TEXT              PIC X(60).
027000         10  FILLER                  PIC X(67) VALUE SPACES.
027100     05  WS-TOTALS-LINE.
027200         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
027300         10  WS-TL-COUNT             PIC ZZ,ZZ9.
027400         10  FILLER                  PIC X(92) VALUE SPACES.
027500
027600 01  ABEND-REC.
027700     05  PARA-NAME                   PIC X(20).
027800     05  ABEND-REASON                PIC X(60).
027900     05  EXPECTED-VAL                PIC X(10).
028000     05  ACTUAL-VAL                  PIC X(10).
028100     05  FILLER                      PIC X(30) VALUE SPACES.
028200 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
028300 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
028400
028500 PROCEDURE DIVISION.
028600 0000-MAINLINE.
028700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
028800     PERFORM 2000-LOAD-COND-TABLE THRU 2000-EXIT
028900         UNTIL WS-CONDMST-DONE.
029000     PERFORM 3000-COPY-OLD-HISTORY THRU 3000-EXIT
029100         UNTIL WS-DIAGHSO-DONE.
029200     PERFORM 4000-READ-REQUEST THRU 4000-EXIT.
029300     PERFORM 5000-PROCESS-REQUEST THRU 5000-EXIT
029400         UNTIL WS-DIAGREQ-DONE.
029500     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
029600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
029700     STOP RUN.
029800
029900 1000-INITIALIZE.
030000     OPEN INPUT CONDITION-MASTER-FILE
030100          INPUT DIAGNOSIS-REQUEST-FILE
030200          INPUT DIAGNOSIS-HISTORY-OLD
030300          OUTPUT DIAGNOSIS-HISTORY-NEW
030400          OUTPUT DIAGNOSIS-REPORT-FILE.
030500     IF NOT WS-CONDMST-OK OR NOT WS-DIAGREQ-OK
030600         MOVE '1000-INITIALIZE' TO PARA-NAME
030700         MOVE 'MASTER OR REQUEST FILE OPEN FAILED' TO
030800             ABEND-REASON
030900         PERFORM 9999-ABEND THRU 9999-EXIT.
031000     MOVE ZERO TO WS-NEXT-HIS-ID.
031100     WRITE DIAGNOSIS-REPORT-LINE FROM WS-HDR-LINE-1
031200         AFTER ADVANCING TOP-OF-FORM.
031300 1000-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* LOADS THE ACTIVE CONDITION MASTER INTO WS-COND-TABLE, ONE
031800* ENTRY PER RECORD, TOKENISING THE SYMPTOM LIST AS EACH ENTRY
031900* IS BUILT.
032000******************************************************************
032100 2000-LOAD-COND-TABLE.
032200     READ CONDITION-MASTER-FILE INTO CONDITION-MASTER-REC
032300         AT END
032400             MOVE 'Y' TO WS-CONDMST-EOF-SW
032500         NOT AT END
032600             PERFORM 2100-ADD-COND-ENTRY THRU 2100-EXIT
032700     END-READ.
032800 2000-EXIT.
032900     EXIT.
033000
033100 2100-ADD-COND-ENTRY.
033200     IF COND-ACTIVE-FLAG NOT = 'Y'
033300         GO TO 2100-EXIT.
033400     IF WS-COND-COUNT >= 500
033500         GO TO 2100-EXIT.
033600
033700     ADD 1 TO WS-COND-COUNT.
033800     SET WT-COND-IDX TO WS-COND-COUNT.
033900     MOVE COND-ID TO WT-COND-ID (WT-COND-IDX).
034000     MOVE COND-NAME TO WT-COND-NAME (WT-COND-IDX).
034100     MOVE COND-AYURVEDIC TO WT-COND-AYURVEDIC (WT-COND-IDX).
034200     MOVE COND-MEDICINE TO WT-COND-MEDICINE (WT-COND-IDX).
034300     MOVE COND-SEVERITY TO WT-COND-SEVERITY (WT-COND-IDX).
034400     MOVE COND-DESCRIPTION TO WT-COND-DESCRIPTION (WT-COND-IDX).
034500
034600     MOVE COND-SYMPTOMS TO WS-TOK-WORK.
034700     PERFORM 7000-TOKENIZE THRU 7000-EXIT.
034800     MOVE WS-TOK-OUTPUT-COUNT TO WT-COND-TOKEN-COUNT (WT-COND-IDX).
034900     MOVE WS-TOK-OUTPUT TO WT-COND-TOKENS (WT-COND-IDX).
035000 2100-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* CARRIES FORWARD EVERY RECORD ALREADY ON THE HISTORY FILE AND
035500* REMEMBERS THE HIGHEST HIS-ID SEEN SO NEW RECORDS CONTINUE
035600* THE SEQUENCE.
035700******************************************************************
035800 3000-COPY-OLD-HISTORY.
035900     READ DIAGNOSIS-HISTORY-OLD
036000         AT END
036100             MOVE 'Y' TO WS-DIAGHSO-EOF-SW
036200         NOT AT END
036300             PERFORM 3100-CARRY-FORWARD THRU 3100-EXIT
036400     END-READ.
036500 3000-EXIT.
036600     EXIT.
036700
036800 3100-CARRY-FORWARD.
036900     WRITE DIAGNOSIS-HISTORY-NEW-REC FROM DIAGNOSIS-HISTORY-OLD-REC.
037000     IF HIS-ID OF DIAGNOSIS-HISTORY-OLD-REC > WS-NEXT-HIS-ID
037100         MOVE HIS-ID OF DIAGNOSIS-HISTORY-OLD-REC TO
037200             WS-NEXT-HIS-ID.
037300 3100-EXIT.
037400     EXIT.
037500
037600 4000-READ-REQUEST.
037700     READ DIAGNOSIS-REQUEST-FILE INTO DIAGNOSIS-REQUEST-REC
037800         AT END
037900             MOVE 'Y' TO WS-DIAGREQ-EOF-SW
038000         NOT AT END
038100             ADD 1 TO WS-REQ-READ-COUNT
038200     END-READ.
038300 4000-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700* SCORES ONE REQUEST AGAINST EVERY LOADED CONDITION, BUILDS THE
038800* DIAGNOSIS RESULT, POSTS HISTORY, AND WRITES THE REPORT BLOCK.
038900******************************************************************
039000 5000-PROCESS-REQUEST.
039100     PERFORM 5100-TOKENIZE-REQUEST THRU 5100-EXIT.
039200     PERFORM 5200-SCORE-CONDITIONS THRU 5200-EXIT.
039300     PERFORM 5300-BUILD-RESULT THRU 5300-EXIT.
039400     PERFORM 5400-WRITE-HISTORY THRU 5400-EXIT.
039500     PERFORM 5500-WRITE-REPORT-BLOCK THRU 5500-EXIT.
039600     PERFORM 4000-READ-REQUEST THRU 4000-EXIT.
039700 5000-EXIT.
039800     EXIT.
039900
040000 5100-TOKENIZE-REQUEST.
040100     MOVE REQ-SYMPTOMS TO TEXT1 (1 : 200).
040200     MOVE SPACES TO TEXT1 (201 : 55).
040300     CALL 'TRIMTXT' USING TEXT1, RETURN-LTH.
040400     MOVE TEXT1 (1 : 200) TO WS-TOK-WORK.
040500     PERFORM 7000-TOKENIZE THRU 7000-EXIT.
040600     MOVE WS-TOK-OUTPUT-COUNT TO WS-REQ-TOKEN-COUNT.
040700     MOVE WS-TOK-OUTPUT TO WS-REQ-TOKENS.
040800 5100-EXIT.
040900     EXIT.
041000
041100 5200-SCORE-CONDITIONS.
041200     MOVE ZERO TO WS-BEST-SCORE.
041300     MOVE ZERO TO WS-BEST-COND-IDX.
041400     MOVE ZERO TO WS-CAND-TOTAL-COUNT.
041500     MOVE ZERO TO WS-TOP-COUNT.
041600     IF WS-REQ-TOKEN-COUNT = ZERO
041700         GO TO 5200-EXIT.
041800
041900     SET WT-COND-IDX TO 1.
042000 5200-SCAN-LOOP.
042100     IF WT-COND-IDX > WS-COND-COUNT
042200         GO TO 5200-EXIT.
042300     PERFORM 5250-SCORE-ONE-COND THRU 5250-EXIT.
042400     SET WT-COND-IDX UP BY 1.
042500     GO TO 5200-SCAN-LOOP.
042600 5200-EXIT.
042700     EXIT.
042800
042900 5250-SCORE-ONE-COND.
043000     MOVE WS-REQ-TOKENS TO SC-INPUT-TOKENS.
043100     MOVE WS-REQ-TOKEN-COUNT TO SC-INPUT-TOKEN-COUNT.
043200     MOVE WT-COND-TOKENS (WT-COND-IDX) TO SC-COND-TOKENS.
043300     MOVE WT-COND-TOKEN-COUNT (WT-COND-IDX) TO SC-COND-TOKEN-COUNT.
043400     MOVE ZERO TO SC-MATCHED-COUNT.
043500     MOVE ZERO TO SC-SCORE.
043600     CALL 'SCOREALC' USING SCORE-CALC-REC.
043700
043800     IF SC-MATCHED-COUNT = ZERO
043900         GO TO 5250-EXIT.
044000
044100     ADD 1 TO WS-CAND-TOTAL-COUNT.
044200     IF SC-SCORE > WS-BEST-SCORE
044300         MOVE SC-SCORE TO WS-BEST-SCORE
044400         SET WS-BEST-COND-IDX TO WT-COND-IDX.
044500
044600     PERFORM 5260-INSERT-TOP-LIST THRU 5260-EXIT.
044700 5250-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100* KEEPS THE TEN HIGHEST-SCORING CANDIDATES IN DESCENDING ORDER.
045200* A NEW ENTRY IS INSERTED ONLY AHEAD OF ENTRIES WITH A STRICTLY
045300* LOWER SCORE, SO CONDITIONS THAT TIE KEEP MASTER ORDER.
045400******************************************************************
045500 5260-INSERT-TOP-LIST.
045600     IF WS-TOP-COUNT < 10
045700         ADD 1 TO WS-TOP-COUNT
045800         MOVE SC-SCORE TO WS-TOP-SCORE (WS-TOP-COUNT)
045900         SET WS-TOP-COND-IDX (WS-TOP-COUNT) TO WT-COND-IDX
046000     ELSE
046100         IF SC-SCORE <= WS-TOP-SCORE (10)
046200             GO TO 5260-EXIT
046300         ELSE
046400             MOVE SC-SCORE TO WS-TOP-SCORE (10)
046500             SET WS-TOP-COND-IDX (10) TO WT-COND-IDX.
046600
046700     MOVE WS-TOP-COUNT TO WS-TOP-INSERT-POS.
046800 5260-BUBBLE-LOOP.
046900     IF WS-TOP-INSERT-POS < 2
047000         GO TO 5260-EXIT.
047100     MOVE WS-TOP-INSERT-POS TO WS-TOP-SHIFT-POS.
047200     IF WS-TOP-SCORE (WS-TOP-SHIFT-POS) <=
047300        WS-TOP-SCORE (WS-TOP-SHIFT-POS - 1)
047400         GO TO 5260-EXIT.
047500     PERFORM 5270-SWAP-TOP-ENTRIES THRU 5270-EXIT.
047600     SUBTRACT 1 FROM WS-TOP-INSERT-POS.
047700     GO TO 5260-BUBBLE-LOOP.
047800 5260-EXIT.
047900     EXIT.
048000
048100 5270-SWAP-TOP-ENTRIES.
048200     MOVE WS-TOP-ENTRY (WS-TOP-SHIFT-POS) TO
048300         WS-TOP-ENTRY (11).
048400     MOVE WS-TOP-ENTRY (WS-TOP-SHIFT-POS - 1) TO
048500         WS-TOP-ENTRY (WS-TOP-SHIFT-POS).
048600     MOVE WS-TOP-ENTRY (11) TO
048700         WS-TOP-ENTRY (WS-TOP-SHIFT-POS - 1).
048800 5270-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200* BUILDS DIAGNOSIS-RESULT-WORK FOR THE THREE POSSIBLE OUTCOMES.
049300******************************************************************
049400 5300-BUILD-RESULT.
049500     MOVE SPACES TO DIAGNOSIS-RESULT-WORK.
049600     MOVE WS-CAND-TOTAL-COUNT TO RES-MATCH-COUNT.
049700
049800     IF WS-REQ-TOKEN-COUNT = ZERO
049900         MOVE 'No symptoms provided' TO RES-DISEASE
050000         MOVE ZERO TO RES-CONFIDENCE
050100         MOVE 'unknown' TO RES-SEVERITY
050200         GO TO 5300-EXIT.
050300
050400     IF WS-CAND-TOTAL-COUNT = ZERO
050500         MOVE 'No matching conditions found' TO RES-DISEASE
050600         MOVE ZERO TO RES-CONFIDENCE
050700         MOVE 'unknown' TO RES-SEVERITY
050800         GO TO 5300-EXIT.
050900
051000     COMPUTE RES-CONFIDENCE ROUNDED = WS-BEST-SCORE * 100.
051100
051200     IF WS-BEST-SCORE >= .800
051300         ADD 1 TO WS-STRONG-MATCH-COUNT
051400         MOVE WT-COND-NAME (WS-BEST-COND-IDX) TO RES-DISEASE
051500         MOVE WT-COND-AYURVEDIC (WS-BEST-COND-IDX) TO
051600             RES-AYURVEDIC
051700         MOVE WT-COND-MEDICINE (WS-BEST-COND-IDX) TO
051800             RES-MEDICINE
051900         MOVE WT-COND-SEVERITY (WS-BEST-COND-IDX) TO
052000             RES-SEVERITY
052100     ELSE
052200         ADD 1 TO WS-MULTI-CAND-COUNT
052300         MOVE WS-CAND-TOTAL-COUNT TO WS-BR-COUNT-ED
052400         STRING 'Found ' DELIMITED BY SIZE
052500             WS-BR-COUNT-ED DELIMITED BY SIZE
052600             ' possible conditions' DELIMITED BY SIZE
052700             INTO RES-DISEASE
052800         MOVE 'Consult a physician for a full evaluation.' TO
052900             RES-AYURVEDIC
053000         MOVE 'See a physician before taking any medicine.' TO
053100             RES-MEDICINE
053200         MOVE 'unknown' TO RES-SEVERITY.
053300 5300-EXIT.
053400     EXIT.
053500
053600 5400-WRITE-HISTORY.
053700     ADD 1 TO WS-NEXT-HIS-ID.
053800     MOVE SPACES TO DIAGNOSIS-HISTORY-NEW-REC.
053900     MOVE WS-NEXT-HIS-ID TO HIS-ID OF DIAGNOSIS-HISTORY-NEW-REC.
054000     MOVE REQ-USER-ID TO HIS-USER-ID OF DIAGNOSIS-HISTORY-NEW-REC.
054100     MOVE REQ-SYMPTOMS TO HIS-SYMPTOMS OF
054200         DIAGNOSIS-HISTORY-NEW-REC.
054300     MOVE RES-DISEASE TO HIS-CONDITION OF
054400         DIAGNOSIS-HISTORY-NEW-REC.
054500     MOVE RES-AYURVEDIC TO HIS-AYURVEDIC OF
054600         DIAGNOSIS-HISTORY-NEW-REC.
054700     MOVE RES-MEDICINE TO HIS-MEDICINE OF
054800         DIAGNOSIS-HISTORY-NEW-REC.
054900     COMPUTE HIS-CONFIDENCE OF DIAGNOSIS-HISTORY-NEW-REC =
055000         RES-CONFIDENCE / 100.
055100     MOVE RES-SEVERITY TO HIS-SEVERITY OF
055200         DIAGNOSIS-HISTORY-NEW-REC.
055300     MOVE SPACES TO HIS-FEEDBACK OF DIAGNOSIS-HISTORY-NEW-REC.
055400     MOVE ' ' TO HIS-ACCURATE-FLAG OF DIAGNOSIS-HISTORY-NEW-REC.
055500
055600     WRITE DIAGNOSIS-HISTORY-NEW-REC.
055700     IF NOT WS-DIAGHSN-OK
055800         MOVE '5400-WRITE-HISTORY' TO PARA-NAME
055900         MOVE 'DIAGNOSIS HISTORY WRITE FAILED' TO ABEND-REASON
056000         PERFORM 9999-ABEND THRU 9999-EXIT.
056100 5400-EXIT.
056200     EXIT.
056300
056400******************************************************************
056500* WRITES ONE REPORT BLOCK - REQUEST HEADER PLUS EITHER THE
056600* STRONG-MATCH DETAIL LINE, THE CANDIDATE LIST, OR THE PLAIN
056700* NO-MATCH MESSAGE.
056800******************************************************************
056900 5500-WRITE-REPORT-BLOCK.
057000     MOVE SPACES TO WS-REQ-HDR-LINE.
057100     MOVE REQ-USER-ID TO WS-RH-USER-ID.
057200     MOVE REQ-SYMPTOMS (1 : 80) TO WS-RH-SYMPTOMS.
057300     WRITE DIAGNOSIS-REPORT-LINE FROM WS-REQ-HDR-LINE
057400         AFTER ADVANCING 2 LINES.
057500
057600     IF WS-REQ-TOKEN-COUNT = ZERO OR WS-CAND-TOTAL-COUNT = ZERO
057700         MOVE SPACES TO WS-PLAIN-LINE
057800         MOVE RES-DISEASE TO WS-PL-TEXT
057900         WRITE DIAGNOSIS-REPORT-LINE FROM WS-PLAIN-LINE
058000             AFTER ADVANCING 1 LINE
058100         IF WS-CAND-TOTAL-COUNT = ZERO AND WS-REQ-TOKEN-COUNT
058200             NOT = ZERO
058300             ADD 1 TO WS-NO-MATCH-COUNT
058400         GO TO 5500-EXIT.
058500
058600     IF WS-BEST-SCORE >= .800
058700         MOVE SPACES TO WS-STRONG-LINE
058800         MOVE RES-DISEASE TO WS-SL-CONDITION
058900         MOVE RES-CONFIDENCE TO WS-SL-CONFIDENCE
059000         WRITE DIAGNOSIS-REPORT-LINE FROM WS-STRONG-LINE
059100             AFTER ADVANCING 1 LINE
059200         GO TO 5500-EXIT.
059300
059400     PERFORM 5600-WRITE-CANDIDATE-LIST THRU 5600-EXIT.
059500 5500-EXIT.
059600     EXIT.
059700
059800 5600-WRITE-CANDIDATE-LIST.
059900     MOVE 1 TO WS-TOP-INSERT-POS.
060000 5600-CAND-LOOP.
060100     IF WS-TOP-INSERT-POS > WS-TOP-COUNT
060200         GO TO 5600-CHECK-MORE.
060300     PERFORM 5650-WRITE-ONE-CANDIDATE THRU 5650-EXIT.
060400     ADD 1 TO WS-TOP-INSERT-POS.
060500     GO TO 5600-CAND-LOOP.
060600 5600-CHECK-MORE.
060700     IF WS-CAND-TOTAL-COUNT > 10
060800         MOVE SPACES TO WS-MORE-LINE
060900         COMPUTE WS-ML-COUNT = WS-CAND-TOTAL-COUNT - 10
061000         WRITE DIAGNOSIS-REPORT-LINE FROM WS-MORE-LINE
061100             AFTER ADVANCING 1 LINE.
061200 5600-EXIT.
061300     EXIT.
061400
061500 5650-WRITE-ONE-CANDIDATE.
061600     SET WT-COND-IDX TO WS-TOP-COND-IDX (WS-TOP-INSERT-POS).
061700     MOVE SPACES TO WS-CAND-LINE.
061800     EVALUATE WT-COND-SEVERITY (WT-COND-IDX)
061900         WHEN 'mild'
062000             MOVE 'G' TO WS-CL-MARKER
062100         WHEN 'moderate'
062200             MOVE 'Y' TO WS-CL-MARKER
062300         WHEN 'severe'
062400             MOVE 'R' TO WS-CL-MARKER
062500         WHEN OTHER
062600             MOVE '?' TO WS-CL-MARKER
062700     END-EVALUATE.
062800     MOVE WT-COND-NAME (WT-COND-IDX) TO WS-CL-CONDITION.
062900     COMPUTE WS-CL-CONFIDENCE ROUNDED =
063000         WS-TOP-SCORE (WS-TOP-INSERT-POS) * 100.
063100     WRITE DIAGNOSIS-REPORT-LINE FROM WS-CAND-LINE
063200         AFTER ADVANCING 1 LINE.
063300 5650-EXIT.
063400     EXIT.
063500
063600 8000-PRINT-TOTALS.
063700     MOVE SPACES TO WS-TOTALS-LINE.
063800     WRITE DIAGNOSIS-REPORT-LINE FROM WS-TOTALS-LINE
063900         AFTER ADVANCING 2 LINES.
064000
064100     MOVE SPACES TO WS-TOTALS-LINE.
064200     MOVE 'REQUESTS PROCESSED . . . . . . . .' TO WS-TL-LABEL.
064300     MOVE WS-REQ-READ-COUNT TO WS-TL-COUNT.
064400     WRITE DIAGNOSIS-REPORT-LINE FROM WS-TOTALS-LINE
064500         AFTER ADVANCING 1 LINE.
064600
064700     MOVE SPACES TO WS-TOTALS-LINE.
064800     MOVE 'STRONG MATCHES . . . . . . . . . .' TO WS-TL-LABEL.
064900     MOVE WS-STRONG-MATCH-COUNT TO WS-TL-COUNT.
065000     WRITE DIAGNOSIS-REPORT-LINE FROM WS-TOTALS-LINE
065100         AFTER ADVANCING 1 LINE.
065200
065300     MOVE SPACES TO WS-TOTALS-LINE.
065400     MOVE 'MULTI-CANDIDATE RESULTS . . . . . .' TO WS-TL-LABEL.
065500     MOVE WS-MULTI-CAND-COUNT TO WS-TL-COUNT.
065600     WRITE DIAGNOSIS-REPORT-LINE FROM WS-TOTALS-LINE
065700         AFTER ADVANCING 1 LINE.
065800
065900     MOVE SPACES TO WS-TOTALS-LINE.
066000     MOVE 'NO-MATCH RESULTS . . . . . . . . .' TO WS-TL-LABEL.
066100     MOVE WS-NO-MATCH-COUNT TO WS-TL-COUNT.
066200     WRITE DIAGNOSIS-REPORT-LINE FROM WS-TOTALS-LINE
066300         AFTER ADVANCING 1 LINE.
066400 8000-EXIT.
066500     EXIT.
066600
066700 9000-TERMINATE.
066800     CLOSE CONDITION-MASTER-FILE
066900           DIAGNOSIS-REQUEST-FILE
067000           DIAGNOSIS-HISTORY-OLD
067100           DIAGNOSIS-HISTORY-NEW
067200           DIAGNOSIS-REPORT-FILE.
067300 9000-EXIT.
067400     EXIT.
067500
067600******************************************************************
067700* SHARED TOKENISER - SPLITS WS-TOK-WORK ON COMMAS, LOWER-CASES
067800* AND TRIMS EACH PIECE, AND DISCARDS EMPTY PIECES.  RESULT IS
067900* LEFT IN WS-TOK-OUTPUT / WS-TOK-OUTPUT-COUNT.
068000******************************************************************
068100 7000-TOKENIZE.
068200     INSPECT WS-TOK-WORK CONVERTING
068300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
068400         'abcdefghijklmnopqrstuvwxyz'.
068500     MOVE SPACES TO WS-TOK-OUTPUT.
068600     MOVE ZERO TO WS-TOK-OUTPUT-COUNT.
068700     MOVE 1 TO WS-TOK-POINTER.
068800 7000-TOKEN-LOOP.
068900     IF WS-TOK-POINTER > 200
069000         GO TO 7000-EXIT.
069100     MOVE SPACES TO WS-TOK-RAW.
069200     UNSTRING WS-TOK-WORK DELIMITED BY ','
069300         INTO WS-TOK-RAW
069400         WITH POINTER WS-TOK-POINTER.
069500     PERFORM 7100-TRIM-TOKEN THRU 7100-EXIT.
069600     IF WS-TOK-TRIM-LEN > ZERO AND WS-TOK-OUTPUT-COUNT < 20
069700         ADD 1 TO WS-TOK-OUTPUT-COUNT
069800         MOVE WS-TOK-RAW (WS-TOK-TRIM-FIRST : WS-TOK-TRIM-LEN)
069900             TO WS-TOK-OUT (WS-TOK-OUTPUT-COUNT).
070000     ADD 1 TO WS-TOK-POINTER.
070100     GO TO 7000-TOKEN-LOOP.
070200 7000-EXIT.
070300     EXIT.
070400
070500 7100-TRIM-TOKEN.
070600     MOVE 30 TO WS-TOK-SCAN-POS.
070700 7100-FIND-LAST-LOOP.
070800     IF WS-TOK-SCAN-POS < 1
070900         MOVE ZERO TO WS-TOK-TRIM-LEN
071000         GO TO 7100-EXIT.
071100     IF WS-TOK-RAW (WS-TOK-SCAN-POS : 1) NOT = SPACE
071200         GO TO 7100-FOUND-LAST.
071300     SUBTRACT 1 FROM WS-TOK-SCAN-POS.
071400     GO TO 7100-FIND-LAST-LOOP.
071500 7100-FOUND-LAST.
071600     MOVE WS-TOK-SCAN-POS TO WS-TOK-TRIM-LAST.
071700     MOVE 1 TO WS-TOK-SCAN-POS.
071800 7100-FIND-FIRST-LOOP.
071900     IF WS-TOK-RAW (WS-TOK-SCAN-POS : 1) NOT = SPACE
072000         GO TO 7100-FOUND-FIRST.
072100     ADD 1 TO WS-TOK-SCAN-POS.
072200     GO TO 7100-FIND-FIRST-LOOP.
072300 7100-FOUND-FIRST.
072400     MOVE WS-TOK-SCAN-POS TO WS-TOK-TRIM-FIRST.
072500     COMPUTE WS-TOK-TRIM-LEN =
072600         WS-TOK-TRIM-LAST - WS-TOK-TRIM-FIRST + 1.
072700 7100-EXIT.
072800     EXIT.
072900
073000 9999-ABEND.
073100****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
073200****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
073300     MOVE SPACES TO DIAGNOSIS-REPORT-LINE.
073400     WRITE DIAGNOSIS-REPORT-LINE FROM ABEND-REC
073500         AFTER ADVANCING 2 LINES.
073600     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
073700 9999-EXIT.
073800     EXIT.
