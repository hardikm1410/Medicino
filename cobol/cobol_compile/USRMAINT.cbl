000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  USRMAINT.
000400 AUTHOR. KAMALA THIAGARAJAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/17/91.
000700 DATE-COMPILED. 04/17/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BATCH PROFILE MAINTENANCE RUN.  EACH REQUEST ON THE
001400*          PROFILE-REQUEST-FILE CARRIES A USR-ID AND A SUBSET OF
001500*          THE RESTRICTED FIELD SET - FIRST NAME, LAST NAME,
001600*          PHONE, GENDER AND DATE OF BIRTH.  A BLANK VALUE ON ANY
001700*          ONE OF THESE FIELDS MEANS THE FIELD IS NOT BEING
001800*          CHANGED THIS RUN, NOT THAT IT IS BEING CLEARED - THE
001900*          MASTER VALUE IS LEFT EXACTLY AS IT WAS.  REQUESTS ARE
002000*          LOADED INTO A WORKING-STORAGE TABLE FIRST SO THE USER
002100*          MASTER ONLY HAS TO BE PASSED OVER ONCE, THE SAME
002200*          APPROACH USRREG USES FOR ITS DUPLICATE CHECK.  A
002300*          REQUEST WHOSE USR-ID IS NOT FOUND ON THE MASTER IS
002400*          REPORTED AS NOT FOUND AFTER THE MASTER PASS COMPLETES.
002500*
002600*          CHANGE LOG
002700*          ----------
002800*   041791  KT  INITIAL VERSION - MAINTAINS NAME AND PHONE ONLY
002900*                (WO-5171)
003000*   022699  KT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM AT
003100*                THE TIME, NO CHANGES REQUIRED
003200*   051207  KT  GENDER ADDED TO THE MAINTAINABLE FIELD SET TO
003300*                MATCH THE OPTIONAL FIELDS USRREG ACCEPTS AT
003400*                REGISTRATION TIME (WO-4899)
003500*   091513  KT  DATE OF BIRTH ADDED TO THE MAINTAINABLE FIELD
003600*                SET - PREVIOUSLY THERE WAS NO WAY TO CORRECT A
003700*                DOB ENTERED WRONG AT REGISTRATION (WO-5303)
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS USRMAINT-OPTION-ON
004700            OFF STATUS IS USRMAINT-OPTION-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PROFILE-REQUEST-FILE ASSIGN TO UT-S-PROFREQ
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-PROFREQ-STATUS.
005500     SELECT USER-MASTER-OLD ASSIGN TO UT-S-USERMSO
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-USERMSO-STATUS.
005900     SELECT USER-MASTER-NEW ASSIGN TO UT-S-USERMSN
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-USERMSN-STATUS.
006300     SELECT PROFILE-MAINTENANCE-REPORT ASSIGN TO UT-S-PROFRPT
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-PROFRPT-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PROFILE-REQUEST-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  PROFILE-REQUEST-REC-FD           PIC X(150).
007400
007500 FD  USER-MASTER-OLD
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800     COPY USERMSTR REPLACING
007900         ==USER-MASTER-REC== BY ==USER-MASTER-OLD-REC==.
008000
008100 FD  USER-MASTER-NEW
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY USERMSTR REPLACING
008500         ==USER-MASTER-REC== BY ==USER-MASTER-NEW-REC==.
008600
008700 FD  PROFILE-MAINTENANCE-REPORT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  PROFILE-MAINTENANCE-LINE         PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300 01  WS-FILE-STATUSES.
009400     05  WS-PROFREQ-STATUS           PIC X(02) VALUE SPACES.
009500         88  WS-PROFREQ-OK           VALUE '00'.
009600         88  WS-PROFREQ-EOF          VALUE '10'.
009700     05  WS-USERMSO-STATUS           PIC X(02) VALUE SPACES.
009800         88  WS-USERMSO-OK           VALUE '00'.
009900         88  WS-USERMSO-EOF          VALUE '10'.
010000     05  WS-USERMSN-STATUS           PIC X(02) VALUE SPACES.
010100         88  WS-USERMSN-OK           VALUE '00'.
010200     05  WS-PROFRPT-STATUS           PIC X(02) VALUE SPACES.
010300         88  WS-PROFRPT-OK           VALUE '00'.
010400
010500 01  WS-SWITCHES.
010600     05  WS-PROFREQ-EOF-SW           PIC X(01) VALUE 'N'.
010700         88  WS-PROFREQ-DONE         VALUE 'Y'.
010800     05  WS-USERMSO-EOF-SW           PIC X(01) VALUE 'N'.
010900         88  WS-USERMSO-DONE         VALUE 'Y'.
011000
011100     COPY PROFREQ.
011200
011300****** IN-MEMORY TABLE OF EVERY PROFILE REQUEST ON THIS RUN, SO
011400****** THE MASTER ONLY HAS TO BE PASSED OVER ONE TIME.  A BLANK
011500****** FIELD IN AN ENTRY MEANS THAT FIELD IS NOT BEING CHANGED.
011600 01  WS-REQUEST-TABLE.
011700     05  WT-REQ-ENTRY OCCURS 2000 TIMES INDEXED BY WT-REQ-IDX.
011800         10  WT-REQ-USR-ID           PIC 9(05).
011900         10  WT-REQ-FIRST-NAME       PIC X(20).
012000         10  WT-REQ-LAST-NAME        PIC X(20).
012100         10  WT-REQ-PHONE            PIC X(15).
012200         10  WT-REQ-GENDER           PIC X(10).
012300         10  WT-REQ-DOB              PIC X(08).
012400         10  WT-REQ-APPLIED-FLAG     PIC X(01).
012500             88  WT-REQ-APPLIED      VALUE 'Y'.
012600             88  WT-REQ-PENDING      VALUE 'N'.
012700 01  WS-REQUEST-COUNT                PIC 9(04) COMP VALUE ZERO.
012800
012900****** RAW DUMP VIEW OF THE REQUEST TABLE - USED BY THE ABEND
013000****** ROUTINE IF THE TABLE OVERFLOWS
013100 01  WS-REQUEST-TABLE-DUMP REDEFINES WS-REQUEST-TABLE
013200                                     PIC X(158000).
013300
013400 01  WS-COUNTERS.
013500     05  WS-READ-COUNT               PIC 9(05) COMP VALUE ZERO.
013600     05  WS-APPLIED-COUNT            PIC 9(05) COMP VALUE ZERO.
013700     05  WS-NOTFOUND-COUNT           PIC 9(05) COMP VALUE ZERO.
013800     05  WS-CARRIED-COUNT            PIC 9(05) COMP VALUE ZERO.
013900
014000 01  WS-REPORT-LINES.
014100     05  WS-HDR-LINE-1.
014200         10  FILLER                  PIC X(38) VALUE SPACES.
014300         10  FILLER                  PIC X(56) VALUE
014400             'MEDICINO  -  USER PROFILE MAINTENANCE RUN REPORT'.
014500         10  FILLER                  PIC X(38) VALUE SPACES.
014600     05  WS-APPLIED-LINE.
014700         10  FILLER                  PIC X(05) VALUE SPACES.
014800         10  FILLER                  PIC X(12) VALUE 'APPLIED    '.
014900         10  WS-AL-USR-ID            PIC ZZZZ9.
015000         10  FILLER                  PIC X(110) VALUE SPACES.
015100     05  WS-NOTFOUND-LINE.
015200         10  FILLER                  PIC X(05) VALUE SPACES.
015300         10  FILLER                  PIC X(12) VALUE 'NOT FOUND  '.
015400         10  WS-NL-USR-ID            PIC ZZZZ9.
015500         10  FILLER                  PIC X(05) VALUE SPACES.
015600         10  FILLER                  PIC X(20) VALUE
015700             'USER NOT FOUND'.
015800         10  FILLER                  PIC X(85) VALUE SPACES.
015900     05  WS-TOTALS-LINE.
016000         10  WS-TL-LABEL             PIC X(35) VALUE SPACES.
016100         10  WS-TL-COUNT             PIC ZZ,ZZ9.
016200         10  FILLER                  PIC X(92) VALUE SPACES.
016300
016400 01  ABEND-REC.
016500     05  PARA-NAME                   PIC X(20).
016600     05  ABEND-REASON                PIC X(60).
016700     05  EXPECTED-VAL                PIC X(10).
016800     05  ACTUAL-VAL                  PIC X(10).
016900     05  FILLER                      PIC X(30) VALUE SPACES.
017000 01  WS-ZERO-VAL                     PIC 9(01) COMP VALUE ZERO.
017100 01  WS-ONE-VAL                      PIC 9(01) COMP VALUE 1.
017200
017300 PROCEDURE DIVISION.
017400 0000-MAINLINE.
017500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017600     PERFORM 1100-LOAD-REQUEST THRU 1100-EXIT
017700         UNTIL WS-PROFREQ-DONE.
017800     PERFORM 2000-COPY-MASTER THRU 2000-EXIT
017900         UNTIL WS-USERMSO-DONE.
018000     PERFORM 3000-REPORT-UNAPPLIED THRU 3000-EXIT.
018100     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
018200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018300     STOP RUN.
018400
018500 1000-INITIALIZE.
018600     OPEN INPUT PROFILE-REQUEST-FILE
018700          INPUT USER-MASTER-OLD
018800          OUTPUT USER-MASTER-NEW
018900          OUTPUT PROFILE-MAINTENANCE-REPORT.
019000     IF NOT WS-PROFREQ-OK OR NOT WS-USERMSO-OK
019100         MOVE '1000-INITIALIZE' TO PARA-NAME
019200         MOVE 'REQUEST OR MASTER FILE OPEN FAILED' TO ABEND-REASON
019300         PERFORM 9999-ABEND THRU 9999-EXIT.
019400
019500     WRITE PROFILE-MAINTENANCE-LINE FROM WS-HDR-LINE-1
019600         AFTER ADVANCING TOP-OF-FORM.
019700 1000-EXIT.
019800     EXIT.
019900
020000 1100-LOAD-REQUEST.
020100     READ PROFILE-REQUEST-FILE INTO PROFILE-REQUEST-REC
020200         AT END
020300             MOVE 'Y' TO WS-PROFREQ-EOF-SW
020400         NOT AT END
020500             ADD 1 TO WS-READ-COUNT
020600             PERFORM 1150-ADD-REQUEST-ENTRY THRU 1150-EXIT
020700     END-READ.
020800 1100-EXIT.
020900     EXIT.
021000
021100 1150-ADD-REQUEST-ENTRY.
021200     IF WS-REQUEST-COUNT >= 2000
021300         GO TO 1150-EXIT.
021400     ADD 1 TO WS-REQUEST-COUNT.
021500     SET WT-REQ-IDX TO WS-REQUEST-COUNT.
021600     MOVE PRF-USR-ID TO WT-REQ-USR-ID (WT-REQ-IDX).
021700     MOVE PRF-FIRST-NAME TO WT-REQ-FIRST-NAME (WT-REQ-IDX).
021800     MOVE PRF-LAST-NAME TO WT-REQ-LAST-NAME (WT-REQ-IDX).
021900     MOVE PRF-PHONE TO WT-REQ-PHONE (WT-REQ-IDX).
022000     MOVE PRF-GENDER TO WT-REQ-GENDER (WT-REQ-IDX).
022100     MOVE PRF-DOB TO WT-REQ-DOB (WT-REQ-IDX).
022200     MOVE 'N' TO WT-REQ-APPLIED-FLAG (WT-REQ-IDX).
022300 1150-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700* PASSES OVER THE OLD MASTER ONE TIME, APPLYING ANY MATCHING
022800* REQUEST'S NON-BLANK FIELDS TO THE COPY WRITTEN TO THE NEW
022900* MASTER.  A MASTER RECORD WITH NO MATCHING REQUEST IS COPIED
023000* FORWARD UNCHANGED.
023100******************************************************************
023200 2000-COPY-MASTER.
023300     READ USER-MASTER-OLD
023400         AT END
023500             MOVE 'Y' TO WS-USERMSO-EOF-SW
023600         NOT AT END
023700             PERFORM 2100-APPLY-REQUEST THRU 2100-EXIT
023800     END-READ.
023900 2000-EXIT.
024000     EXIT.
024100
024200 2100-APPLY-REQUEST.
024300     MOVE USER-MASTER-OLD-REC TO USER-MASTER-NEW-REC.
024400     SET WT-REQ-IDX TO 1.
024500 2100-SCAN-LOOP.
024600     IF WT-REQ-IDX > WS-REQUEST-COUNT
024700         GO TO 2100-WRITE-MASTER.
024800     IF WT-REQ-USR-ID (WT-REQ-IDX) NOT = USR-ID OF USER-MASTER-OLD-REC
024900         SET WT-REQ-IDX UP BY 1
025000         GO TO 2100-SCAN-LOOP.
025100
025200     MOVE 'Y' TO WT-REQ-APPLIED-FLAG (WT-REQ-IDX).
025300     ADD 1 TO WS-APPLIED-COUNT.
025400     IF WT-REQ-FIRST-NAME (WT-REQ-IDX) NOT = SPACES
025500         MOVE WT-REQ-FIRST-NAME (WT-REQ-IDX) TO
025600             USR-FIRST-NAME OF USER-MASTER-NEW-REC.
025700     IF WT-REQ-LAST-NAME (WT-REQ-IDX) NOT = SPACES
025800         MOVE WT-REQ-LAST-NAME (WT-REQ-IDX) TO
025900             USR-LAST-NAME OF USER-MASTER-NEW-REC.
026000     IF WT-REQ-PHONE (WT-REQ-IDX) NOT = SPACES
026100         MOVE WT-REQ-PHONE (WT-REQ-IDX) TO
026200             USR-PHONE OF USER-MASTER-NEW-REC.
026300     IF WT-REQ-GENDER (WT-REQ-IDX) NOT = SPACES
026400         MOVE WT-REQ-GENDER (WT-REQ-IDX) TO
026500             USR-GENDER OF USER-MASTER-NEW-REC.
026600     IF WT-REQ-DOB (WT-REQ-IDX) NOT = SPACES
026700         MOVE WT-REQ-DOB (WT-REQ-IDX) TO
026800             USR-DOB OF USER-MASTER-NEW-REC.
026900
027000     MOVE SPACES TO WS-APPLIED-LINE.
027100     MOVE USR-ID OF USER-MASTER-NEW-REC TO WS-AL-USR-ID.
027200     WRITE PROFILE-MAINTENANCE-LINE FROM WS-APPLIED-LINE
027300         AFTER ADVANCING 1 LINE.
027400 2100-WRITE-MASTER.
027500     ADD 1 TO WS-CARRIED-COUNT.
027600     WRITE USER-MASTER-NEW-REC.
027700     IF NOT WS-USERMSN-OK
027800         MOVE '2100-APPLY-REQUEST' TO PARA-NAME
027900         MOVE 'USER MASTER WRITE FAILED' TO ABEND-REASON
028000         PERFORM 9999-ABEND THRU 9999-EXIT.
028100 2100-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* ANY REQUEST STILL MARKED PENDING AFTER THE MASTER PASS DID NOT
028600* MATCH A USR-ID ON FILE - REPORTED AS NOT FOUND.
028700******************************************************************
028800 3000-REPORT-UNAPPLIED.
028900     SET WT-REQ-IDX TO 1.
029000 3000-SCAN-LOOP.
029100     IF WT-REQ-IDX > WS-REQUEST-COUNT
029200         GO TO 3000-EXIT.
029300     IF WT-REQ-PENDING (WT-REQ-IDX)
029400         ADD 1 TO WS-NOTFOUND-COUNT
029500         MOVE SPACES TO WS-NOTFOUND-LINE
029600         MOVE WT-REQ-USR-ID (WT-REQ-IDX) TO WS-NL-USR-ID
029700         WRITE PROFILE-MAINTENANCE-LINE FROM WS-NOTFOUND-LINE
029800             AFTER ADVANCING 1 LINE.
029900     SET WT-REQ-IDX UP BY 1.
030000     GO TO 3000-SCAN-LOOP.
030100 3000-EXIT.
030200     EXIT.
030300
030400 8000-PRINT-TOTALS.
030500     MOVE SPACES TO WS-TOTALS-LINE.
030600     MOVE 'PROFILE REQUESTS READ . . . . . .' TO WS-TL-LABEL.
030700     MOVE WS-READ-COUNT TO WS-TL-COUNT.
030800     WRITE PROFILE-MAINTENANCE-LINE FROM WS-TOTALS-LINE
030900         AFTER ADVANCING 2 LINES.
031000
031100     MOVE SPACES TO WS-TOTALS-LINE.
031200     MOVE 'PROFILES UPDATED . . . . . . . . .' TO WS-TL-LABEL.
031300     MOVE WS-APPLIED-COUNT TO WS-TL-COUNT.
031400     WRITE PROFILE-MAINTENANCE-LINE FROM WS-TOTALS-LINE
031500         AFTER ADVANCING 1 LINE.
031600
031700     MOVE SPACES TO WS-TOTALS-LINE.
031800     MOVE 'REQUESTS NOT FOUND ON MASTER . . .' TO WS-TL-LABEL.
031900     MOVE WS-NOTFOUND-COUNT TO WS-TL-COUNT.
032000     WRITE PROFILE-MAINTENANCE-LINE FROM WS-TOTALS-LINE
032100         AFTER ADVANCING 1 LINE.
032200
032300     MOVE SPACES TO WS-TOTALS-LINE.
032400     MOVE 'USERS CARRIED FORWARD . . . . . .' TO WS-TL-LABEL.
032500     MOVE WS-CARRIED-COUNT TO WS-TL-COUNT.
032600     WRITE PROFILE-MAINTENANCE-LINE FROM WS-TOTALS-LINE
032700         AFTER ADVANCING 1 LINE.
032800 8000-EXIT.
032900     EXIT.
033000
033100 9000-TERMINATE.
033200     CLOSE PROFILE-REQUEST-FILE
033300           USER-MASTER-OLD
033400           USER-MASTER-NEW
033500           PROFILE-MAINTENANCE-REPORT.
033600 9000-EXIT.
033700     EXIT.
033800
033900 9999-ABEND.
034000****** FORCE AN 0C7 SO THE JOB ABENDS AFTER THE REASON HAS
034100****** BEEN WRITTEN TO SYSOUT - INSTALLATION STANDARD
034200     MOVE SPACES TO PROFILE-MAINTENANCE-LINE.
034300     WRITE PROFILE-MAINTENANCE-LINE FROM ABEND-REC
034400         AFTER ADVANCING 2 LINES.
034500     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
034600 9999-EXIT.
034700     EXIT.
