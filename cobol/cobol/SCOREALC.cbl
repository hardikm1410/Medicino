000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCOREALC.
000400 AUTHOR. RAJIV DESAI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/89.
000700 DATE-COMPILED. 11/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SCORES ONE CONDITION AGAINST THE PATIENT'S TOKENISED
001400*          SYMPTOM LIST.  FOR EACH INPUT SYMPTOM TOKEN, THE
001500*          CONDITION'S OWN SYMPTOM TOKENS ARE SCANNED IN THE
001600*          ORDER THEY APPEAR ON THE CONDITION MASTER RECORD -
001700*          THE FIRST TOKEN THAT CONTAINS, OR IS CONTAINED IN,
001800*          THE INPUT TOKEN COUNTS AS A MATCH AND THE ROUTINE
001900*          MOVES ON TO THE NEXT INPUT TOKEN.  EACH INPUT TOKEN
002000*          MAY CONTRIBUTE AT MOST ONE MATCH.  THE RETURNED
002100*          SCORE IS MATCHED-COUNT DIVIDED BY THE NUMBER OF
002200*          INPUT TOKENS PRESENTED.  CALLED ONCE PER CONDITION
002300*          BY DIAGRUN'S SCORING PASS.
002400*
002500*          CHANGE LOG
002600*          ----------
002700*   111489  RD  INITIAL VERSION (WO-5140)
002800*   042591  RD  FIXED SCORE OF ZERO WHEN INPUT-TOKEN-COUNT WAS
002900*                ZERO - DIVIDE-BY-ZERO GUARDED (WO-5162)
003000*   091596  KT  RAISED TOKEN TABLE FROM 12 TO 20 ENTRIES TO
003100*                MATCH THE WIDER SYMPTOM FIELD (WO-5201)
003200*   030299  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003300*                NO CHANGES REQUIRED
003400*   041505  RD  ADDED SC-SCORE-DISPLAY DUMP VIEW FOR THE
003500*                PRODUCTION-SUPPORT TRACE JOB (WO-5249)
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS SCOREALC-OPTION-ON
004400            OFF STATUS IS SCOREALC-OPTION-OFF.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-TOKEN-LENS.
005200     05  WS-LEN-A                    PIC 9(02) COMP VALUE ZERO.
005300     05  WS-LEN-B                    PIC 9(02) COMP VALUE ZERO.
005400
005500 01  WS-SCAN-FIELDS.
005600     05  WS-I                        PIC 9(02) COMP VALUE ZERO.
005700     05  WS-J                        PIC 9(02) COMP VALUE ZERO.
005800     05  WS-START                    PIC 9(02) COMP VALUE ZERO.
005900     05  WS-MAX-START                PIC 9(02) COMP VALUE ZERO.
006000
006100 01  WS-MATCH-SW                     PIC X(01) VALUE 'N'.
006200     88  WS-TOKEN-MATCHED            VALUE 'Y'.
006300     88  WS-TOKEN-NOT-MATCHED        VALUE 'N'.
006400
006500 01  WS-CONTAINS-SW                  PIC X(01) VALUE 'N'.
006600     88  WS-CONTAINS                 VALUE 'Y'.
006700     88  WS-NOT-CONTAINS             VALUE 'N'.
006800
006900 01  WS-WORK-A                       PIC X(30) VALUE SPACES.
007000 01  WS-WORK-B                       PIC X(30) VALUE SPACES.
007100
007200****** DUMP-FRIENDLY UNSIGNED-INTEGER VIEW OF THE FINAL SCORE -
007300****** THE TRACE JOB DISPLAYS THIS RATHER THAN THE V999 FIELD
007400 01  WS-SCORE-WORK                   PIC 9(01)V999 VALUE ZERO.
007500 01  WS-SCORE-DISPLAY REDEFINES WS-SCORE-WORK.
007600     05  WS-SCORE-WHOLE              PIC 9(01).
007700     05  WS-SCORE-FRACTION           PIC 999.
007800
007900 PROCEDURE DIVISION USING SCORE-CALC-REC.
008000     PERFORM 100-INIT THRU 100-EXIT.
008100     IF SC-INPUT-TOKEN-COUNT = ZERO
008200         GO TO SCOREALC-EXIT.
008300
008400     MOVE 1 TO WS-I.
008500 200-SCORE-INPUT-LOOP.
008600     IF WS-I > SC-INPUT-TOKEN-COUNT
008700         GO TO 900-COMPUTE-SCORE.
008800     PERFORM 300-SCAN-COND-TOKENS THRU 300-EXIT.
008900     IF WS-TOKEN-MATCHED
009000         ADD 1 TO SC-MATCHED-COUNT.
009100     ADD 1 TO WS-I.
009200     GO TO 200-SCORE-INPUT-LOOP.
009300
009400 900-COMPUTE-SCORE.
009500     COMPUTE WS-SCORE-WORK ROUNDED =
009600         SC-MATCHED-COUNT / SC-INPUT-TOKEN-COUNT.
009700     MOVE WS-SCORE-WORK TO SC-SCORE.
009800
009900 SCOREALC-EXIT.
010000     GOBACK.
010100
010200 100-INIT.
010300     MOVE ZERO TO SC-MATCHED-COUNT.
010400     MOVE ZERO TO SC-SCORE.
010500     MOVE ZERO TO WS-SCORE-WORK.
010600 100-EXIT.
010700     EXIT.
010800
010900******************************************************************
011000* SCANS THE CONDITION'S TOKEN LIST FOR A MATCH ON INPUT TOKEN
011100* WS-I.  STOPS AT THE FIRST CONDITION TOKEN THAT MATCHES.
011200******************************************************************
011300 300-SCAN-COND-TOKENS.
011400     MOVE 'N' TO WS-MATCH-SW.
011500     MOVE SC-INPUT-TOK (WS-I) TO WS-WORK-A.
011600     IF WS-WORK-A = SPACES
011700         GO TO 300-EXIT.
011800     MOVE 1 TO WS-J.
011900 300-SCAN-LOOP.
012000     IF WS-J > SC-COND-TOKEN-COUNT
012100         GO TO 300-EXIT.
012200     IF WS-TOKEN-MATCHED
012300         GO TO 300-EXIT.
012400     MOVE SC-COND-TOK (WS-J) TO WS-WORK-B.
012500     IF WS-WORK-B NOT = SPACES
012600         PERFORM 400-CHECK-CONTAINS THRU 400-EXIT
012700         IF WS-CONTAINS
012800             MOVE 'Y' TO WS-MATCH-SW.
012900     ADD 1 TO WS-J.
013000     GO TO 300-SCAN-LOOP.
013100 300-EXIT.
013200     EXIT.
013300
013400******************************************************************
013500* TRUE WHEN WS-WORK-A CONTAINS WS-WORK-B, OR WS-WORK-B CONTAINS
013600* WS-WORK-A, AS A CONTIGUOUS SUBSTRING (CASE ALREADY LOWERED
013700* BY THE CALLER BEFORE THE TOKEN TABLES WERE BUILT).
013800******************************************************************
013900 400-CHECK-CONTAINS.
014000     MOVE 'N' TO WS-CONTAINS-SW.
014100     PERFORM 410-FIND-LEN-A THRU 410-EXIT.
014200     PERFORM 420-FIND-LEN-B THRU 420-EXIT.
014300     IF WS-LEN-A = ZERO OR WS-LEN-B = ZERO
014400         GO TO 400-EXIT.
014500
014600     IF WS-LEN-B > WS-LEN-A
014700         PERFORM 430-SEARCH-A-IN-B THRU 430-EXIT
014800     ELSE
014900         PERFORM 440-SEARCH-B-IN-A THRU 440-EXIT.
015000 400-EXIT.
015100     EXIT.
015200
015300 410-FIND-LEN-A.
015400     MOVE 30 TO WS-LEN-A.
015500 410-FIND-LEN-A-LOOP.
015600     IF WS-LEN-A < 1
015700         GO TO 410-EXIT.
015800     IF WS-WORK-A (WS-LEN-A : 1) NOT = SPACE
015900         GO TO 410-EXIT.
016000     SUBTRACT 1 FROM WS-LEN-A.
016100     GO TO 410-FIND-LEN-A-LOOP.
016200 410-EXIT.
016300     EXIT.
016400
016500 420-FIND-LEN-B.
016600     MOVE 30 TO WS-LEN-B.
016700 420-FIND-LEN-B-LOOP.
016800     IF WS-LEN-B < 1
016900         GO TO 420-EXIT.
017000     IF WS-WORK-B (WS-LEN-B : 1) NOT = SPACE
017100         GO TO 420-EXIT.
017200     SUBTRACT 1 FROM WS-LEN-B.
017300     GO TO 420-FIND-LEN-B-LOOP.
017400 420-EXIT.
017500     EXIT.
017600
017700****** WS-WORK-A (THE SHORTER OR EQUAL FIELD) SEARCHED INSIDE B
017800 430-SEARCH-A-IN-B.
017900     COMPUTE WS-MAX-START = WS-LEN-B - WS-LEN-A + 1.
018000     IF WS-MAX-START < 1
018100         GO TO 430-EXIT.
018200     MOVE 1 TO WS-START.
018300 430-SEARCH-LOOP.
018400     IF WS-START > WS-MAX-START
018500         GO TO 430-EXIT.
018600     IF WS-WORK-B (WS-START : WS-LEN-A) = WS-WORK-A (1 : WS-LEN-A)
018700         MOVE 'Y' TO WS-CONTAINS-SW
018800         GO TO 430-EXIT.
018900     ADD 1 TO WS-START.
019000     GO TO 430-SEARCH-LOOP.
019100 430-EXIT.
019200     EXIT.
019300
019400****** WS-WORK-B SEARCHED INSIDE THE LONGER FIELD WS-WORK-A
019500 440-SEARCH-B-IN-A.
019600     COMPUTE WS-MAX-START = WS-LEN-A - WS-LEN-B + 1.
019700     IF WS-MAX-START < 1
019800         GO TO 440-EXIT.
019900     MOVE 1 TO WS-START.
020000 440-SEARCH-LOOP.
020100     IF WS-START > WS-MAX-START
020200         GO TO 440-EXIT.
020300     IF WS-WORK-A (WS-START : WS-LEN-B) = WS-WORK-B (1 : WS-LEN-B)
020400         MOVE 'Y' TO WS-CONTAINS-SW
020500         GO TO 440-EXIT.
020600     ADD 1 TO WS-START.
020700     GO TO 440-SEARCH-LOOP.
020800 440-EXIT.
020900     EXIT.
021000
021100 LINKAGE SECTION.
021200 01  SCORE-CALC-REC.
021300     05  SC-INPUT-TOKENS.
021400         10  SC-INPUT-TOK            PIC X(30) OCCURS 20 TIMES.
021500     05  SC-INPUT-TOKENS-ALT REDEFINES SC-INPUT-TOKENS
021600                                     PIC X(600).
021700     05  SC-INPUT-TOKEN-COUNT        PIC 9(02) COMP.
021800     05  SC-COND-TOKENS.
021900         10  SC-COND-TOK             PIC X(30) OCCURS 20 TIMES.
022000     05  SC-COND-TOKENS-ALT REDEFINES SC-COND-TOKENS
022100                                     PIC X(600).
022200     05  SC-COND-TOKEN-COUNT         PIC 9(02) COMP.
022300     05  SC-MATCHED-COUNT            PIC 9(02) COMP.
022400     05  SC-SCORE                    PIC 9(01)V999.
