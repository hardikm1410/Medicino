000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VALDRULE.
000400 AUTHOR. MEERA MENON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/22/89.
000700 DATE-COMPILED. 10/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMMON FIELD-EDIT SUBROUTINE FOR THE MEDICINO USER
001400*          REGISTRATION SUITE.  ONE CALL VALIDATES ONE FIELD
001500*          AGAINST ONE RULE - EMAIL FORMAT, PASSWORD STRENGTH,
001600*          OR USERNAME FORMAT - AND RETURNS THE FIRST-FAILING
001700*          EDIT MESSAGE.  CALLED REPEATEDLY BY USRREG UNTIL A
001800*          FIELD FAILS OR ALL FIELDS PASS.
001900*
002000*          THIS ROUTINE REPLACES THE OLD IN-LINE EDITS THAT
002100*          USED TO LIVE DIRECTLY IN THE CALLING PROGRAMS - PUT
002200*          HERE SO EVERY INTAKE JOB APPLIES THE SAME RULES.
002300*
002400*          CHANGE LOG
002500*          ----------
002600*   102289  MM  INITIAL VERSION - USERNAME AND PASSWORD EDITS
002700*                ONLY (WO-5140)
002800*   060990  MM  ADDED EMAIL FORMAT EDIT (WO-5171)
002900*   112693  RD  PASSWORD EDIT NOW CHECKS UPPER/LOWER/DIGIT IN
003000*                A FIXED ORDER SO THE REJECT MESSAGE IS ALWAYS
003100*                THE SAME FOR THE SAME KIND OF BAD PASSWORD
003200*                (WO-5218)
003300*   021799  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003400*                NO CHANGES REQUIRED
003500*   073004  KT  EMAIL DOMAIN SUFFIX MUST NOW BE AT LEAST TWO
003600*                LETTERS, NOT JUST ONE, PER SECURITY REVIEW
003700*                (WO-5261)
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS VALDRULE-OPTION-ON
004600            OFF STATUS IS VALDRULE-OPTION-OFF.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-SCAN-FIELDS.
005400     05  WS-POS                      PIC 9(02) COMP VALUE ZERO.
005500     05  WS-LEN                      PIC 9(02) COMP VALUE ZERO.
005600     05  WS-AT-POS                   PIC 9(02) COMP VALUE ZERO.
005700     05  WS-AT-COUNT                 PIC 9(02) COMP VALUE ZERO.
005800     05  WS-LOCAL-LEN                PIC 9(02) COMP VALUE ZERO.
005900     05  WS-DOMAIN-LEN               PIC 9(02) COMP VALUE ZERO.
006000     05  WS-DOMAIN-START             PIC 9(02) COMP VALUE ZERO.
006100     05  WS-LAST-DOT-POS             PIC 9(02) COMP VALUE ZERO.
006200     05  WS-SUFFIX-LEN               PIC 9(02) COMP VALUE ZERO.
006300
006400 01  WS-COUNTS.
006500     05  WS-UPPER-COUNT              PIC 9(02) COMP VALUE ZERO.
006600     05  WS-LOWER-COUNT              PIC 9(02) COMP VALUE ZERO.
006700     05  WS-DIGIT-COUNT              PIC 9(02) COMP VALUE ZERO.
006800
006900 01  WS-CURR-CHAR                    PIC X(01) VALUE SPACE.
007000
007100 01  WS-BAD-CHAR-SW                  PIC X(01) VALUE 'N'.
007200     88  WS-BAD-CHAR-FOUND           VALUE 'Y'.
007300     88  WS-NO-BAD-CHAR              VALUE 'N'.
007400
007500****** WORKING COPY OF THE FIELD UNDER EDIT
007600 01  WS-INPUT-WORK                   PIC X(60) VALUE SPACES.
007700****** CHARACTER-TABLE VIEW - USED FOR THE POSITION-BY-POSITION
007800****** SCANS THAT ALL THREE EDITS PERFORM
007900 01  WS-INPUT-TBL REDEFINES WS-INPUT-WORK.
008000     05  WS-INPUT-CHAR               PIC X(01) OCCURS 60 TIMES.
008100****** LOCAL-PART / DOMAIN-PART SPLIT VIEW - BUILT ONLY WHEN
008200****** THE EMAIL EDIT IS RUNNING
008300 01  WS-EMAIL-PARTS.
008400     05  WS-LOCAL-PART               PIC X(60) VALUE SPACES.
008500     05  WS-DOMAIN-PART              PIC X(60) VALUE SPACES.
008600
008700 PROCEDURE DIVISION USING VALIDATE-REQUEST-REC.
008800     MOVE 'Y' TO VR-VALID-FLAG.
008900     MOVE SPACES TO VR-MESSAGE.
009000     MOVE VR-INPUT-TEXT TO WS-INPUT-WORK.
009100     PERFORM 900-FIND-LENGTH THRU 900-EXIT.
009200
009300     EVALUATE TRUE
009400         WHEN VR-RULE-EMAIL
009500             PERFORM 100-CHECK-EMAIL THRU 100-EXIT
009600         WHEN VR-RULE-PASSWORD
009700             PERFORM 200-CHECK-PASSWORD THRU 200-EXIT
009800         WHEN VR-RULE-USERNAME
009900             PERFORM 300-CHECK-USERNAME THRU 300-EXIT
010000         WHEN OTHER
010100             MOVE 'N' TO VR-VALID-FLAG
010200             MOVE 'UNKNOWN VALIDATION RULE TYPE' TO VR-MESSAGE
010300     END-EVALUATE.
010400
010500     GOBACK.
010600
010700******************************************************************
010800* EMAIL EDIT - ONE AT SIGN, NON-BLANK LOCAL AND DOMAIN PARTS,
010900* DOMAIN ENDS IN A DOT FOLLOWED BY AT LEAST TWO LETTERS.
011000******************************************************************
011100 100-CHECK-EMAIL.
011200     IF WS-LEN = ZERO
011300         MOVE 'N' TO VR-VALID-FLAG
011400         MOVE 'EMAIL ADDRESS IS REQUIRED' TO VR-MESSAGE
011500         GO TO 100-EXIT.
011600
011700     PERFORM 110-COUNT-AT-SIGNS THRU 110-EXIT.
011800     IF WS-AT-COUNT NOT = 1
011900         MOVE 'N' TO VR-VALID-FLAG
012000         MOVE 'EMAIL MUST HAVE ONE AT SIGN' TO VR-MESSAGE
012100         GO TO 100-EXIT.
012200
012300     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.
012400     COMPUTE WS-DOMAIN-LEN = WS-LEN - WS-AT-POS.
012500     MOVE SPACES TO WS-LOCAL-PART.
012600     MOVE SPACES TO WS-DOMAIN-PART.
012700     IF WS-LOCAL-LEN > ZERO
012800         MOVE WS-INPUT-WORK (1 : WS-LOCAL-LEN) TO
012900             WS-LOCAL-PART (1 : WS-LOCAL-LEN).
013000     IF WS-DOMAIN-LEN > ZERO
013100         COMPUTE WS-DOMAIN-START = WS-AT-POS + 1
013200         MOVE WS-INPUT-WORK (WS-DOMAIN-START : WS-DOMAIN-LEN) TO
013300             WS-DOMAIN-PART (1 : WS-DOMAIN-LEN).
013400
013500     IF WS-LOCAL-LEN = ZERO
013600         MOVE 'N' TO VR-VALID-FLAG
013700         MOVE 'EMAIL LOCAL PART IS BLANK' TO VR-MESSAGE
013800         GO TO 100-EXIT.
013900     IF WS-DOMAIN-LEN = ZERO
014000         MOVE 'N' TO VR-VALID-FLAG
014100         MOVE 'EMAIL DOMAIN IS BLANK' TO VR-MESSAGE
014200         GO TO 100-EXIT.
014300
014400     PERFORM 120-CHECK-LOCAL-CHARS THRU 120-EXIT.
014500     IF WS-BAD-CHAR-FOUND
014600         MOVE 'N' TO VR-VALID-FLAG
014700         MOVE 'EMAIL LOCAL PART HAS BAD CHARACTER' TO
014800             VR-MESSAGE
014900         GO TO 100-EXIT.
015000
015100     PERFORM 130-CHECK-DOMAIN-CHARS THRU 130-EXIT.
015200     IF WS-BAD-CHAR-FOUND
015300         MOVE 'N' TO VR-VALID-FLAG
015400         MOVE 'EMAIL DOMAIN HAS BAD CHARACTER' TO VR-MESSAGE
015500         GO TO 100-EXIT.
015600
015700     PERFORM 140-FIND-LAST-DOT THRU 140-EXIT.
015800     IF WS-LAST-DOT-POS = ZERO
015900         MOVE 'N' TO VR-VALID-FLAG
016000         MOVE 'EMAIL DOMAIN MUST CONTAIN A DOT' TO VR-MESSAGE
016100         GO TO 100-EXIT.
016200
016300     COMPUTE WS-SUFFIX-LEN = WS-DOMAIN-LEN - WS-LAST-DOT-POS.
016400     IF WS-SUFFIX-LEN < 2
016500         MOVE 'N' TO VR-VALID-FLAG
016600         MOVE 'EMAIL DOMAIN SUFFIX TOO SHORT' TO VR-MESSAGE
016700         GO TO 100-EXIT.
016800
016900     PERFORM 150-CHECK-SUFFIX-LETTERS THRU 150-EXIT.
017000     IF WS-BAD-CHAR-FOUND
017100         MOVE 'N' TO VR-VALID-FLAG
017200         MOVE 'EMAIL DOMAIN SUFFIX MUST BE LETTERS' TO
017300             VR-MESSAGE.
017400 100-EXIT.
017500     EXIT.
017600
017700 110-COUNT-AT-SIGNS.
017800     MOVE ZERO TO WS-AT-COUNT.
017900     MOVE ZERO TO WS-AT-POS.
018000     MOVE 1 TO WS-POS.
018100 110-SCAN-LOOP.
018200     IF WS-POS > WS-LEN
018300         GO TO 110-EXIT.
018400     IF WS-INPUT-CHAR (WS-POS) = '@'
018500         ADD 1 TO WS-AT-COUNT
018600         IF WS-AT-COUNT = 1
018700             MOVE WS-POS TO WS-AT-POS.
018800     ADD 1 TO WS-POS.
018900     GO TO 110-SCAN-LOOP.
019000 110-EXIT.
019100     EXIT.
019200
019300 120-CHECK-LOCAL-CHARS.
019400     MOVE 'N' TO WS-BAD-CHAR-SW.
019500     MOVE 1 TO WS-POS.
019600 120-SCAN-LOOP.
019700     IF WS-POS > WS-LOCAL-LEN
019800         GO TO 120-EXIT.
019900     MOVE WS-LOCAL-PART (WS-POS : 1) TO WS-CURR-CHAR.
020000     IF WS-CURR-CHAR NOT ALPHABETIC AND
020100        WS-CURR-CHAR NOT NUMERIC AND
020200        WS-CURR-CHAR NOT = '.' AND
020300        WS-CURR-CHAR NOT = '_' AND
020400        WS-CURR-CHAR NOT = '%' AND
020500        WS-CURR-CHAR NOT = '+' AND
020600        WS-CURR-CHAR NOT = '-'
020700         MOVE 'Y' TO WS-BAD-CHAR-SW
020800         GO TO 120-EXIT.
020900     ADD 1 TO WS-POS.
021000     GO TO 120-SCAN-LOOP.
021100 120-EXIT.
021200     EXIT.
021300
021400 130-CHECK-DOMAIN-CHARS.
021500     MOVE 'N' TO WS-BAD-CHAR-SW.
021600     MOVE 1 TO WS-POS.
021700 130-SCAN-LOOP.
021800     IF WS-POS > WS-DOMAIN-LEN
021900         GO TO 130-EXIT.
022000     MOVE WS-DOMAIN-PART (WS-POS : 1) TO WS-CURR-CHAR.
022100     IF WS-CURR-CHAR NOT ALPHABETIC AND
022200        WS-CURR-CHAR NOT NUMERIC AND
022300        WS-CURR-CHAR NOT = '.' AND
022400        WS-CURR-CHAR NOT = '-'
022500         MOVE 'Y' TO WS-BAD-CHAR-SW
022600         GO TO 130-EXIT.
022700     ADD 1 TO WS-POS.
022800     GO TO 130-SCAN-LOOP.
022900 130-EXIT.
023000     EXIT.
023100
023200 140-FIND-LAST-DOT.
023300     MOVE ZERO TO WS-LAST-DOT-POS.
023400     MOVE WS-DOMAIN-LEN TO WS-POS.
023500 140-SCAN-LOOP.
023600     IF WS-POS < 1
023700         GO TO 140-EXIT.
023800     IF WS-DOMAIN-PART (WS-POS : 1) = '.'
023900         MOVE WS-POS TO WS-LAST-DOT-POS
024000         GO TO 140-EXIT.
024100     SUBTRACT 1 FROM WS-POS.
024200     GO TO 140-SCAN-LOOP.
024300 140-EXIT.
024400     EXIT.
024500
024600 150-CHECK-SUFFIX-LETTERS.
024700     MOVE 'N' TO WS-BAD-CHAR-SW.
024800     COMPUTE WS-POS = WS-LAST-DOT-POS + 1.
024900 150-SCAN-LOOP.
025000     IF WS-POS > WS-DOMAIN-LEN
025100         GO TO 150-EXIT.
025200     MOVE WS-DOMAIN-PART (WS-POS : 1) TO WS-CURR-CHAR.
025300     IF WS-CURR-CHAR NOT ALPHABETIC
025400         MOVE 'Y' TO WS-BAD-CHAR-SW
025500         GO TO 150-EXIT.
025600     ADD 1 TO WS-POS.
025700     GO TO 150-SCAN-LOOP.
025800 150-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* PASSWORD EDIT - AT LEAST SIX CHARACTERS, AT LEAST ONE UPPER
026300* CASE LETTER, ONE LOWER CASE LETTER, AND ONE DIGIT.  RULES
026400* ARE CHECKED IN THIS FIXED ORDER SO THE SAME KIND OF BAD
026500* PASSWORD ALWAYS DRAWS THE SAME MESSAGE.
026600******************************************************************
026700 200-CHECK-PASSWORD.
026800     IF WS-LEN < 6
026900         MOVE 'N' TO VR-VALID-FLAG
027000         MOVE 'PASSWORD MUST BE AT LEAST 6 CHARACTERS' TO
027100             VR-MESSAGE
027200         GO TO 200-EXIT.
027300
027400     PERFORM 210-COUNT-CASE-AND-DIGITS THRU 210-EXIT.
027500
027600     IF WS-UPPER-COUNT = ZERO
027700         MOVE 'N' TO VR-VALID-FLAG
027800         MOVE 'PASSWORD NEEDS AN UPPER CASE LETTER' TO
027900             VR-MESSAGE
028000         GO TO 200-EXIT.
028100     IF WS-LOWER-COUNT = ZERO
028200         MOVE 'N' TO VR-VALID-FLAG
028300         MOVE 'PASSWORD NEEDS A LOWER CASE LETTER' TO
028400             VR-MESSAGE
028500         GO TO 200-EXIT.
028600     IF WS-DIGIT-COUNT = ZERO
028700         MOVE 'N' TO VR-VALID-FLAG
028800         MOVE 'PASSWORD NEEDS A DIGIT' TO VR-MESSAGE.
028900 200-EXIT.
029000     EXIT.
029100
029200 210-COUNT-CASE-AND-DIGITS.
029300     MOVE ZERO TO WS-UPPER-COUNT.
029400     MOVE ZERO TO WS-LOWER-COUNT.
029500     MOVE ZERO TO WS-DIGIT-COUNT.
029600     MOVE 1 TO WS-POS.
029700 210-SCAN-LOOP.
029800     IF WS-POS > WS-LEN
029900         GO TO 210-EXIT.
030000     MOVE WS-INPUT-CHAR (WS-POS) TO WS-CURR-CHAR.
030100     IF WS-CURR-CHAR IS ALPHABETIC-UPPER
030200         ADD 1 TO WS-UPPER-COUNT.
030300     IF WS-CURR-CHAR IS ALPHABETIC-LOWER
030400         ADD 1 TO WS-LOWER-COUNT.
030500     IF WS-CURR-CHAR IS NUMERIC
030600         ADD 1 TO WS-DIGIT-COUNT.
030700     ADD 1 TO WS-POS.
030800     GO TO 210-SCAN-LOOP.
030900 210-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300* USERNAME EDIT - THREE TO TWENTY CHARACTERS, LETTERS, DIGITS
031400* AND UNDERSCORE ONLY.
031500******************************************************************
031600 300-CHECK-USERNAME.
031700     IF WS-LEN < 3 OR WS-LEN > 20
031800         MOVE 'N' TO VR-VALID-FLAG
031900         MOVE 'USERNAME MUST BE 3 TO 20 CHARACTERS' TO
032000             VR-MESSAGE
032100         GO TO 300-EXIT.
032200
032300     MOVE 'N' TO WS-BAD-CHAR-SW.
032400     MOVE 1 TO WS-POS.
032500 300-SCAN-LOOP.
032600     IF WS-POS > WS-LEN
032700         GO TO 300-CHECK-RESULT.
032800     MOVE WS-INPUT-CHAR (WS-POS) TO WS-CURR-CHAR.
032900     IF WS-CURR-CHAR NOT ALPHABETIC AND
033000        WS-CURR-CHAR NOT NUMERIC AND
033100        WS-CURR-CHAR NOT = '_'
033200         MOVE 'Y' TO WS-BAD-CHAR-SW
033300         GO TO 300-CHECK-RESULT.
033400     ADD 1 TO WS-POS.
033500     GO TO 300-SCAN-LOOP.
033600 300-CHECK-RESULT.
033700     IF WS-BAD-CHAR-FOUND
033800         MOVE 'N' TO VR-VALID-FLAG
033900         MOVE 'USERNAME HAS AN INVALID CHARACTER' TO VR-MESSAGE.
034000 300-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* TRIMMED LENGTH OF THE FIELD UNDER EDIT.
034500******************************************************************
034600 900-FIND-LENGTH.
034700     MOVE 60 TO WS-LEN.
034800 900-SCAN-LOOP.
034900     IF WS-LEN < 1
035000         GO TO 900-EXIT.
035100     IF WS-INPUT-CHAR (WS-LEN) NOT = SPACE
035200         GO TO 900-EXIT.
035300     SUBTRACT 1 FROM WS-LEN.
035400     GO TO 900-SCAN-LOOP.
035500 900-EXIT.
035600     EXIT.
035700
035800 LINKAGE SECTION.
035900 01  VALIDATE-REQUEST-REC.
036000     05  VR-RULE-TYPE                PIC X(01).
036100         88  VR-RULE-EMAIL           VALUE 'E'.
036200         88  VR-RULE-PASSWORD        VALUE 'P'.
036300         88  VR-RULE-USERNAME        VALUE 'U'.
036400     05  VR-INPUT-TEXT               PIC X(60).
036500     05  VR-VALID-FLAG               PIC X(01).
036600         88  VR-VALID                VALUE 'Y'.
036700         88  VR-INVALID              VALUE 'N'.
036800     05  VR-MESSAGE                  PIC X(40).
