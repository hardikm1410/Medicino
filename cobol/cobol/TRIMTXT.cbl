000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMTXT.
000400 AUTHOR. RAJIV DESAI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/09/89.
000700 DATE-COMPILED. 11/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SANITISES A TEXT FIELD FOR THE DIAGNOSIS AND FEEDBACK
001400*          INTAKE PARAGRAPHS.  STRIPS EVERY OCCURRENCE OF THE
001500*          CHARACTERS  < > " ' &   REPLACING EACH WITH A BLANK,
001600*          THEN LEFT-JUSTIFIES THE SURVIVING TEXT AND RETURNS
001700*          ITS TRIMMED LENGTH.  CALLED BY DIAGRUN (SYMPTOM TEXT)
001800*          AND HISTFEED (FEEDBACK TEXT).
001900*
002000*          CHANGE LOG
002100*          ----------
002200*   110989  RD  INITIAL VERSION (WO-5140)
002300*   032590  RD  FIXED BLANK-FIELD CASE - RETURN-LTH WAS LEFT
002400*                UNINITIALISED WHEN TEXT1 WAS ALL SPACES
002500*   081592  KT  ADDED QUICK-BLANK PRE-CHECK FOR PERFORMANCE
002600*   022699  MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002700*                NO CHANGES REQUIRED
002800*   090603  RD  ADDED AMPERSAND TO THE STRIPPED CHARACTER SET
002900*                PER SECURITY REVIEW (WO-4790)
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON STATUS IS TRIMTXT-OPTION-ON
003800            OFF STATUS IS TRIMTXT-OPTION-OFF.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-FIRST-POS                PIC 9(03) COMP VALUE ZERO.
004700     05  WS-LAST-POS                 PIC 9(03) COMP VALUE ZERO.
004800     05  WS-SCAN-POS                 PIC 9(03) COMP VALUE ZERO.
004900     05  WS-OUT-LEN                  PIC 9(03) COMP VALUE ZERO.
005000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
005100         88  WS-FOUND                VALUE 'Y'.
005200         88  WS-NOT-FOUND             VALUE 'N'.
005300
005400****** WORKING COPY OF THE TEXT UNDER TEST
005500 01  WS-TEMP-TXT                     PIC X(255) VALUE SPACES.
005600****** HALF-FIELD VIEW - A QUICK BLANK CHECK ON EACH HALF SAVES
005700****** A FULL 255-BYTE SCAN WHEN THE CALLER PASSES A SHORT FIELD
005800 01  WS-TEMP-HALVES REDEFINES WS-TEMP-TXT.
005900     05  WS-TEMP-FIRST-HALF          PIC X(128).
006000     05  WS-TEMP-SECOND-HALF         PIC X(127).
006100
006200 01  WS-CLEAN-TXT                    PIC X(255) VALUE SPACES.
006300
006400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006500     PERFORM 100-STRIP-FORBIDDEN THRU 100-EXIT.
006600     PERFORM 200-QUICK-BLANK-CHECK THRU 200-EXIT.
006700     IF WS-NOT-FOUND
006800         MOVE ZERO TO RETURN-LTH
006900         MOVE SPACES TO TEXT1
007000         GO TO TRIMTXT-EXIT.
007100
007200     PERFORM 300-FIND-FIRST THRU 300-EXIT.
007300     PERFORM 400-FIND-LAST  THRU 400-EXIT.
007400
007500     COMPUTE WS-OUT-LEN = WS-LAST-POS - WS-FIRST-POS + 1.
007600     MOVE SPACES TO WS-CLEAN-TXT.
007700     MOVE WS-TEMP-TXT (WS-FIRST-POS : WS-OUT-LEN) TO
007800         WS-CLEAN-TXT (1 : WS-OUT-LEN).
007900
008000     MOVE SPACES TO TEXT1.
008100     MOVE WS-CLEAN-TXT TO TEXT1.
008200     MOVE WS-OUT-LEN TO RETURN-LTH.
008300
008400 TRIMTXT-EXIT.
008500     GOBACK.
008600
008700 100-STRIP-FORBIDDEN.
008800****** ONE PASS PER FORBIDDEN CHARACTER - THIS SHOP INSPECTS
008900****** EACH CHARACTER SEPARATELY RATHER THAN A CLASS TEST
009000     MOVE TEXT1 TO WS-TEMP-TXT.
009100     INSPECT WS-TEMP-TXT REPLACING ALL '<' BY SPACE.
009200     INSPECT WS-TEMP-TXT REPLACING ALL '>' BY SPACE.
009300     INSPECT WS-TEMP-TXT REPLACING ALL '"' BY SPACE.
009400     INSPECT WS-TEMP-TXT REPLACING ALL '''' BY SPACE.
009500     INSPECT WS-TEMP-TXT REPLACING ALL '&' BY SPACE.
009600 100-EXIT.
009700     EXIT.
009800
009900 200-QUICK-BLANK-CHECK.
010000     MOVE 'N' TO WS-FOUND-SW.
010100     IF WS-TEMP-FIRST-HALF NOT = SPACES
010200         MOVE 'Y' TO WS-FOUND-SW
010300         GO TO 200-EXIT.
010400     IF WS-TEMP-SECOND-HALF NOT = SPACES
010500         MOVE 'Y' TO WS-FOUND-SW.
010600 200-EXIT.
010700     EXIT.
010800
010900 300-FIND-FIRST.
011000     MOVE 1 TO WS-SCAN-POS.
011100 300-FIND-FIRST-LOOP.
011200     IF WS-SCAN-POS > 255
011300         MOVE 255 TO WS-FIRST-POS
011400         GO TO 300-EXIT.
011500     IF WS-TEMP-TXT (WS-SCAN-POS : 1) NOT = SPACE
011600         MOVE WS-SCAN-POS TO WS-FIRST-POS
011700         GO TO 300-EXIT.
011800     ADD 1 TO WS-SCAN-POS.
011900     GO TO 300-FIND-FIRST-LOOP.
012000 300-EXIT.
012100     EXIT.
012200
012300 400-FIND-LAST.
012400     MOVE 255 TO WS-SCAN-POS.
012500 400-FIND-LAST-LOOP.
012600     IF WS-SCAN-POS < 1
012700         MOVE 1 TO WS-LAST-POS
012800         GO TO 400-EXIT.
012900     IF WS-TEMP-TXT (WS-SCAN-POS : 1) NOT = SPACE
013000         MOVE WS-SCAN-POS TO WS-LAST-POS
013100         GO TO 400-EXIT.
013200     SUBTRACT 1 FROM WS-SCAN-POS.
013300     GO TO 400-FIND-LAST-LOOP.
013400 400-EXIT.
013500     EXIT.
013600
013700 LINKAGE SECTION.
013800 01  TEXT1                           PIC X(255).
013900 01  TEXT1-TBL REDEFINES TEXT1.
014000     05  TEXT1-CHAR                  PIC X(01) OCCURS 255 TIMES.
014100 01  RETURN-LTH                      PIC S9(04) COMP.
